      *$CALL
             IDENTIFICATION  DIVISION.
             PROGRAM-ID.     LEADUDIR.
             AUTHOR.         D. ROSS.
             INSTALLATION.   EXLSERVICE HOLDINGS, INC.
             DATE-WRITTEN.   OCTOBER 14, 2013.
             DATE-COMPILED.
             SECURITY.       CONFIDENTIAL.
      *@**20131014*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2013 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20131014*******************************************
      
      *D****************************************************************
      *D                 PROGRAM DESCRIPTION
      *D****************************************************************
      *D
      *D   UserService directory lookups.  Loads USERMSTR fresh on
      *D   every call and answers one of three questions, selected by
      *D   WUDIR-FUNCTION:
      *D
      *D       'A'  - build the roster of active SALES_PERSON users,
      *D              returned in WUDIR-ROSTER-TABLE, for the round
      *D              robin distribution batch (LEADRRDB) and the
      *D              targeted-distribution batch (LEADDMAN).
      *D       'M'  - return the first active SALES_MANAGER user, in
      *D              WUSR-KEY order, for the workflow approval-routing
      *D              paragraphs in LEADWKFL.
      *D       'C'  - answer Y/N whether WUDIR-CHECK-USER-ID is active
      *D              and holds WUDIR-CHECK-ROLE, for eligibility gates
      *D              in LEADWKFL and LEADCSVC.
      *D       'U'  - return the username belonging to WUDIR-CHECK-
      *D              USER-ID, for the LEAD-HISTORY comment text built
      *D              by the manual distribution/reassignment job
      *D              (LEADDMAN).
      *D
      *D****************************************************************
      
      *P****************************************************************
      *P        PROGRAMMING NOTES
      *P****************************************************************
      *P
      *P  USERMSTR is small enough to load whole into WS-USER-TABLE on
      *P  every call - there is no cross-call caching, same as the
      *P  agent-roster lookup in the old AST29EXT extract.  A roster
      *P  request larger than WUDIR-ROSTER-TABLE's 500 entries is not
      *P  expected in this shop and is silently truncated at 500; see
      *P  WS-ROSTER-FULL-SW below.
      *P
      *P****************************************************************
      
      *H****************************************************************
      *H        PROGRAM HISTORY
      *H****************************************************************
      *H
101413*H 20131014-166-11 DAR New program - user-directory lookups split
101413*H                 out of LEADCSVC so the workflow and
101413*H                 distribution jobs do not each open USERMSTR
101413*H                 for themselves.
110813*H 20131108-168-02 KLS Added function 'M' first-active-manager
110813*H                 and function 'C' check-active-in-role for the
110813*H                 workflow rewrite.
121913*H 20131219-171-02 KLS Added function 'U' username-lookup for the
121913*H                 manual distribution/reassignment job
121913*H                 (LEADDMAN) - needs old/new assignee usernames
121913*H                 for the LEAD-HISTORY comment text.
091914*H 20140919-179-03 REB Y2K date-window review - WUSR-CREATED-DATE
091914*H                 and WUSR-LAST-LOGIN-DATE already carry 4-digit
091914*H                 years, no change required.
      *H****************************************************************
      
             ENVIRONMENT DIVISION.
             CONFIGURATION SECTION.
             SOURCE-COMPUTER.    IBM-370.
             OBJECT-COMPUTER.    IBM-370.
             SPECIAL-NAMES.
                 C01 IS TOP-OF-FORM.
      
             INPUT-OUTPUT SECTION.
             FILE-CONTROL.
      
                 SELECT USERMSTR-FILE       ASSIGN TO USERMSTR
                     ORGANIZATION IS SEQUENTIAL
                     ACCESS MODE IS SEQUENTIAL
                     FILE STATUS IS WS-USERMSTR-STATUS.
      
      *****************************************************************
             DATA DIVISION.
             FILE SECTION.
      
             FD  USERMSTR-FILE
                 LABEL RECORDS ARE STANDARD
                 RECORD CONTAINS 378 CHARACTERS.
             01  USERMSTR-FD-RECORD          PIC X(378).
      
      *****************************************************************
             WORKING-STORAGE SECTION.
      
             01  WS-PROGRAM-INFO.
                 05  WS-PGM-ID               PIC X(08) VALUE 'LEADUDIR'.
                 05  FILLER                  PIC X(20) VALUE SPACES.
      
             01  WS-FILE-STATUSES.
                 05  WS-USERMSTR-STATUS      PIC X(02) VALUE SPACES.
                     88  WS-USERMSTR-OK          VALUE '00'.
                     88  WS-USERMSTR-EOF         VALUE '10'.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-USER-TABLE-CTL.
                 05  WS-USER-COUNT           PIC 9(05) COMP VALUE ZERO.
                 05  WS-USER-NDX             PIC 9(05) COMP VALUE ZERO.
                 05  WS-USER-MAX             PIC 9(05) COMP VALUE 500.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-USER-TABLE.
                 05  WS-USER-ENTRY OCCURS 500 TIMES
                                   INDEXED BY WS-USER-NX.
                     10  WS-U-ID             PIC 9(09).
                     10  WS-U-USERNAME       PIC X(50).
                     10  WS-U-ROLE           PIC X(20).
                     10  WS-U-ACTIVE-IND     PIC X(01).
                         88  WS-U-ACTIVE         VALUE 'Y'.
      
             01  WS-ROSTER-WORK.
                 05  WS-ROSTER-BUILT-CNT     PIC 9(05) COMP VALUE ZERO.
                 05  WS-ROSTER-FULL-SW       PIC X(01) VALUE 'N'.
                     88  WS-ROSTER-FULL          VALUE 'Y'.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
110813       01  WS-MANAGER-FOUND-SW         PIC X(01) VALUE 'N'.
110813           88  WS-MANAGER-FOUND            VALUE 'Y'.
      
110813       01  WS-CHECK-FOUND-SW           PIC X(01) VALUE 'N'.
110813           88  WS-CHECK-FOUND               VALUE 'Y'.
      
             COPY WUSRCPY.
      
      *****************************************************************
             LINKAGE SECTION.
      
             COPY WGLOBCPY.
             COPY WUDIRCPY.
      
      *****************************************************************
             PROCEDURE DIVISION USING WGLOBAL
                                      WUDIR-CONTROL.
      
      *****************************************************************
             0000-MAIN-LOGIC.
      
                 PERFORM 1000-LOAD-USER-MASTER
                     THRU 1000-LOAD-USER-MASTER-EXIT.
      
                 IF WUDIR-FN-ACTIVE-ROSTER
                     PERFORM 2000-BUILD-ROSTER
                         THRU 2000-BUILD-ROSTER-EXIT
110813           ELSE
110813             IF WUDIR-FN-FIRST-MANAGER
110813               PERFORM 3000-FIND-FIRST-MANAGER
110813                   THRU 3000-FIND-FIRST-MANAGER-EXIT
110813             ELSE
110813               IF WUDIR-FN-CHECK-ACTIVE
110813                 PERFORM 4000-CHECK-ACTIVE-IN-ROLE
110813                     THRU 4000-CHECK-ACTIVE-IN-ROLE-EXIT
121913               ELSE
121913                 IF WUDIR-FN-LOOKUP-USERNAME
121913                   PERFORM 5000-LOOKUP-USERNAME
121913                       THRU 5000-LOOKUP-USERNAME-EXIT
                       ELSE
                         SET WGLOB-BUSINESS-ERROR    TO TRUE
                         MOVE 'LEADUDIR - UNKNOWN FUNCTION CODE'
                                             TO WGLOB-MESSAGE-TEXT
                       END-IF
                     END-IF
                   END-IF
                 END-IF.
      
                 GO TO 0000-MAIN-LOGIC-EXIT.
      
             0000-MAIN-LOGIC-EXIT.
                 EXIT PROGRAM.
      
      *****************************************************************
      *    1000-LOAD-USER-MASTER - whole-file load into WS-USER-TABLE,
      *    same idiom as the agent-roster load in the old AST29EXT
      *    extract.
      *****************************************************************
             1000-LOAD-USER-MASTER.
      
                 MOVE ZERO                  TO WS-USER-COUNT.
                 OPEN INPUT USERMSTR-FILE.
                 IF NOT WS-USERMSTR-OK
                     SET WGLOB-FATAL-ERROR      TO TRUE
                     MOVE 'LEADUDIR - USERMSTR OPEN FAILED'
                                             TO WGLOB-MESSAGE-TEXT
                     GO TO 1000-LOAD-USER-MASTER-EXIT
                 END-IF.
      
                 READ USERMSTR-FILE INTO WUSR-RECORD.
                 PERFORM 1100-LOAD-ONE-USER
                     UNTIL WS-USERMSTR-EOF.
      
                 CLOSE USERMSTR-FILE.
      
             1000-LOAD-USER-MASTER-EXIT.
                 EXIT.
      
             1100-LOAD-ONE-USER.
      
                 IF WS-USER-COUNT < WS-USER-MAX
                     ADD 1                  TO WS-USER-COUNT
                     SET WS-USER-NX         TO WS-USER-COUNT
                     MOVE WUSR-ID           TO WS-U-ID(WS-USER-NX)
                     MOVE WUSR-USERNAME     TO WS-U-USERNAME(WS-USER-NX)
                     MOVE WUSR-ROLE         TO WS-U-ROLE(WS-USER-NX)
                     MOVE WUSR-ACTIVE-IND
                                         TO WS-U-ACTIVE-IND(WS-USER-NX)
                 END-IF.
      
                 READ USERMSTR-FILE INTO WUSR-RECORD
                     AT END
                         SET WS-USERMSTR-EOF    TO TRUE
                 END-READ.
      
                 EXIT.
      
      *****************************************************************
             2000-BUILD-ROSTER.
      
                 MOVE ZERO                  TO WUDIR-ROSTER-COUNT
                                                WS-ROSTER-BUILT-CNT.
                 MOVE 'N'                   TO WS-ROSTER-FULL-SW.
      
                 PERFORM 2100-ROSTER-CHECK-ONE
                     VARYING WS-USER-NX FROM 1 BY 1
                     UNTIL WS-USER-NX > WS-USER-COUNT
                        OR WS-ROSTER-FULL.
      
                 MOVE WS-ROSTER-BUILT-CNT   TO WUDIR-ROSTER-COUNT.
                 SET WGLOB-OK               TO TRUE.
      
             2000-BUILD-ROSTER-EXIT.
                 EXIT.
      
             2100-ROSTER-CHECK-ONE.
      
                 IF WS-U-ACTIVE(WS-USER-NX)
                     AND WS-U-ROLE(WS-USER-NX) = 'SALES_PERSON'
                     IF WS-ROSTER-BUILT-CNT < 500
                         ADD 1              TO WS-ROSTER-BUILT-CNT
                         SET WUDIR-ROSTER-NDX TO WS-ROSTER-BUILT-CNT
                         MOVE WS-U-ID(WS-USER-NX)
                                         TO WUDIR-ROSTER-USER-ID
                                            (WUDIR-ROSTER-NDX)
                         MOVE WS-U-USERNAME(WS-USER-NX)
                                         TO WUDIR-ROSTER-USERNAME
                                            (WUDIR-ROSTER-NDX)
                     ELSE
                         SET WS-ROSTER-FULL     TO TRUE
                     END-IF
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
110813       3000-FIND-FIRST-MANAGER.
      
                 MOVE 'N'                   TO WS-MANAGER-FOUND-SW.
                 MOVE ZERO                  TO WUDIR-MANAGER-ID.
                 MOVE SPACES                TO WUDIR-MANAGER-USERNAME.
      
                 SET WS-USER-NX             TO 1.
                 PERFORM 3100-MANAGER-CHECK-ONE
                     UNTIL WS-USER-NX > WS-USER-COUNT
                        OR WS-MANAGER-FOUND.
      
                 IF WS-MANAGER-FOUND
                     SET WGLOB-OK               TO TRUE
                 ELSE
                     SET WGLOB-NOT-FOUND        TO TRUE
                     MOVE 'LEADUDIR - NO ACTIVE SALES MANAGER ON FILE'
                                             TO WGLOB-MESSAGE-TEXT
                 END-IF.
      
             3000-FIND-FIRST-MANAGER-EXIT.
                 EXIT.
      
110813       3100-MANAGER-CHECK-ONE.
      
                 IF WS-U-ACTIVE(WS-USER-NX)
                     AND WS-U-ROLE(WS-USER-NX) = 'SALES_MANAGER'
                     MOVE WS-U-ID(WS-USER-NX)      TO WUDIR-MANAGER-ID
                     MOVE WS-U-USERNAME(WS-USER-NX)
                                             TO WUDIR-MANAGER-USERNAME
                     SET WS-MANAGER-FOUND       TO TRUE
                 ELSE
                     SET WS-USER-NX UP BY 1
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
110813       4000-CHECK-ACTIVE-IN-ROLE.
      
                 MOVE 'N'                   TO WS-CHECK-FOUND-SW.
                 SET WUDIR-RESULT-NO            TO TRUE.
      
                 SET WS-USER-NX             TO 1.
                 PERFORM 4100-CHECK-ONE-USER
                     UNTIL WS-USER-NX > WS-USER-COUNT
                        OR WS-CHECK-FOUND.
      
                 SET WGLOB-OK                   TO TRUE.
      
             4000-CHECK-ACTIVE-IN-ROLE-EXIT.
                 EXIT.
      
110813       4100-CHECK-ONE-USER.
      
                 IF WS-U-ID(WS-USER-NX) = WUDIR-CHECK-USER-ID
                     IF WS-U-ACTIVE(WS-USER-NX)
                         AND WS-U-ROLE(WS-USER-NX) = WUDIR-CHECK-ROLE
                         SET WUDIR-RESULT-YES   TO TRUE
                     END-IF
                     SET WS-CHECK-FOUND         TO TRUE
                 ELSE
                     SET WS-USER-NX UP BY 1
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
      *    5000-LOOKUP-USERNAME - same linear scan style as 4100, but
      *    returns the username text instead of a Y/N flag, for the
      *    reassignment comment built in LEADDMAN.
      *****************************************************************
121913       5000-LOOKUP-USERNAME.
      
                 MOVE 'N'                   TO WS-CHECK-FOUND-SW.
                 MOVE SPACES                TO WUDIR-LOOKUP-USERNAME.
      
                 SET WS-USER-NX             TO 1.
                 PERFORM 5100-USERNAME-CHECK-ONE
                     UNTIL WS-USER-NX > WS-USER-COUNT
                        OR WS-CHECK-FOUND.
      
                 IF WS-CHECK-FOUND
                     SET WGLOB-OK               TO TRUE
                 ELSE
                     SET WGLOB-NOT-FOUND        TO TRUE
                     MOVE 'LEADUDIR - USER ID NOT FOUND ON USERMSTR'
                                             TO WGLOB-MESSAGE-TEXT
                 END-IF.
      
             5000-LOOKUP-USERNAME-EXIT.
                 EXIT.
      
121913       5100-USERNAME-CHECK-ONE.
      
                 IF WS-U-ID(WS-USER-NX) = WUDIR-CHECK-USER-ID
                     MOVE WS-U-USERNAME(WS-USER-NX)
                                         TO WUDIR-LOOKUP-USERNAME
                     SET WS-CHECK-FOUND         TO TRUE
                 ELSE
                     SET WS-USER-NX UP BY 1
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
      *                                                                *
      *                    E N D   O F   S O U R C E                  *
      *                                                                *
      *****************************************************************
