      *****************************************************************
      *
      *    WSCORCPY  -  LEAD SCORING RULE TABLES
      *
      *    Licensed Materials - Property of
      *    ExlService Holdings, Inc.
      *    (C) 2013 ExlService Holdings, Inc.  All Rights Reserved.
      *    Contains confidential and trade secret information.
      *
      *****************************************************************
      *D***************************************************************
      *D                 COPYBOOK DESCRIPTION
      *D***************************************************************
      *D
      *D  WSCOR-SOURCE-TABLE carries the fixed lead-source point
      *D  schedule used by LEADSCOR paragraph 2100-CALC-SOURCE-PTS.
      *D  The table is loaded from the WSCOR-SOURCE-nn FILLER entries
      *D  below at compile time - there is no separate rate file to
      *D  maintain, so a change to the point schedule is a source
      *D  change and a recompile of LEADSCOR, same as any other rate
      *D  table in this shop.  Comparison is exact-case, exact-text -
      *D  do not add a lower-case or trimmed variant of an existing
      *D  entry; the calling paragraph does not fold case.
      *D
      *D***************************************************************
      *H***************************************************************
      *H                 COPYBOOK HISTORY
      *H***************************************************************
      *H
101413*H 20131009-166-07 DAR New copybook - lead-source point schedule
101413*H                 for the rules-engine rewrite of LEADSCOR.
       01  WSCOR-SOURCE-DATA.
           05  WSCOR-SOURCE-01.
               10  FILLER                  PIC X(30) VALUE
                   'Partner Referral'.
               10  FILLER                  PIC 9(03) VALUE 030.
           05  WSCOR-SOURCE-02.
               10  FILLER                  PIC X(30) VALUE
                   'Referral'.
               10  FILLER                  PIC 9(03) VALUE 020.
           05  WSCOR-SOURCE-03.
               10  FILLER                  PIC X(30) VALUE
                   'Webinar'.
               10  FILLER                  PIC 9(03) VALUE 015.
           05  WSCOR-SOURCE-04.
               10  FILLER                  PIC X(30) VALUE
                   'Trade Show'.
               10  FILLER                  PIC 9(03) VALUE 012.
           05  WSCOR-SOURCE-05.
               10  FILLER                  PIC X(30) VALUE
                   'LinkedIn Campaign'.
030614         10  FILLER                  PIC 9(03) VALUE 012.
           05  WSCOR-SOURCE-06.
               10  FILLER                  PIC X(30) VALUE
                   'Website Signup'.
               10  FILLER                  PIC 9(03) VALUE 010.
           05  WSCOR-SOURCE-07.
               10  FILLER                  PIC X(30) VALUE
                   'Email Campaign'.
               10  FILLER                  PIC 9(03) VALUE 008.
           05  WSCOR-SOURCE-08.
               10  FILLER                  PIC X(30) VALUE
                   'Social Media'.
               10  FILLER                  PIC 9(03) VALUE 008.
           05  WSCOR-SOURCE-09.
               10  FILLER                  PIC X(30) VALUE
                   'Cold Call'.
               10  FILLER                  PIC 9(03) VALUE 005.
           05  WSCOR-SOURCE-10.
               10  FILLER                  PIC X(30) VALUE
                   'Other'.
               10  FILLER                  PIC 9(03) VALUE 003.
       01  WSCOR-SOURCE-TABLE REDEFINES WSCOR-SOURCE-DATA.
           05  WSCOR-SOURCE-ENTRY  OCCURS 10 TIMES
                                   INDEXED BY WSCOR-SOURCE-NDX.
               10  WSCOR-SOURCE-TEXT       PIC X(30).
               10  WSCOR-SOURCE-POINTS     PIC 9(03).
       01  WSCOR-CONSTANTS.
           05  WSCOR-VALUE-TIER-1          PIC S9(10)V99 COMP-3
                                           VALUE +500000.00.
           05  WSCOR-VALUE-TIER-2          PIC S9(10)V99 COMP-3
                                           VALUE +100000.00.
           05  WSCOR-HIGH-VALUE-FLOOR      PIC S9(10)V99 COMP-3
                                           VALUE +1000000.00.
           05  WSCOR-PRIORITY-HIGH-FLOOR   PIC 9(03) VALUE 080.
           05  WSCOR-PRIORITY-MED-FLOOR    PIC 9(03) VALUE 050.
           05  FILLER                      PIC X(20).
