      *$CALL
             IDENTIFICATION  DIVISION.
             PROGRAM-ID.     LEADHIST.
             AUTHOR.         D. ROSS.
             INSTALLATION.   EXLSERVICE HOLDINGS, INC.
             DATE-WRITTEN.   OCTOBER 11, 2013.
             DATE-COMPILED.
             SECURITY.       CONFIDENTIAL.
      *@**20131011*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2013 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20131011*******************************************
      
      *D****************************************************************
      *D                 PROGRAM DESCRIPTION
      *D****************************************************************
      *D
      *D   LeadHistoryService.  Single point of entry for writing the
      *D   append-only lead audit trail.  Every other lead-subsystem
      *D   program (LEADRRDB, LEADCSVC, LEADWKFL, LEADDMAN) CALLs this
      *D   program once per audit event instead of opening LEADHIST
      *D   itself.  Stamps WHIST-TIMESTAMP from WGLOB-RUN-DATE/TIME and
      *D   assigns the next surrogate WHIST-HISTORY-ID from LEADHCTL.
      *D
      *D****************************************************************
      
      *P****************************************************************
      *P        PROGRAMMING NOTES
      *P****************************************************************
      *P
      *P  LEADHCTL is a one-record control dataset holding the last
      *P  HISTORY-ID assigned.  It is read, incremented and rewritten
      *P  on every call - there is no indexed key generator available
      *P  on this toolchain, so this is the shop's usual substitute
      *P  (same technique as the old batch-sequence control card used
      *P  by the annual-statement extracts).  LEADHIST does not CANCEL
      *P  itself between calls within a job step, so WS-FIRST-CALL-SW
      *P  only has to fire once per run.
      *P
      *P****************************************************************
      
      *H****************************************************************
      *H        PROGRAM HISTORY
      *H****************************************************************
      *H
063000*H 20000630-021-01 DJW New program - stub replaced by real audit
063000*H                 trail writer for the lead pilot.
101413*H 20131009-166-09 DAR Rewrite for the new lead-scoring/workflow
101413*H                 rules engine - added LEADHCTL surrogate key
101413*H                 generation, replaced the old flat sequence.
091914*H 20140919-179-02 REB Y2K date-window review - WHIST-TIMESTAMP
091914*H                 already carries a 4-digit year, no change.
080926*H 20260809-217-01 TJH Corrected WS-NEXT-HISTORY-ID data
080926*H                 description entry - line had been truncated
080926*H                 past the terminating period on the last
080926*H                 recompile listing.
      *H****************************************************************
      
             ENVIRONMENT DIVISION.
             CONFIGURATION SECTION.
             SOURCE-COMPUTER.    IBM-370.
             OBJECT-COMPUTER.    IBM-370.
             SPECIAL-NAMES.
                 C01 IS TOP-OF-FORM.
      
             INPUT-OUTPUT SECTION.
             FILE-CONTROL.
      
                 SELECT LEADHIST-FILE       ASSIGN TO LEADHIST
                     ORGANIZATION IS SEQUENTIAL
                     ACCESS MODE IS SEQUENTIAL
                     FILE STATUS IS WS-LEADHIST-STATUS.
      
                 SELECT LEADHCTL-FILE       ASSIGN TO LEADHCTL
                     ORGANIZATION IS SEQUENTIAL
                     ACCESS MODE IS SEQUENTIAL
                     FILE STATUS IS WS-LEADHCTL-STATUS.
      
      *****************************************************************
             DATA DIVISION.
             FILE SECTION.
      
             FD  LEADHIST-FILE
                 LABEL RECORDS ARE STANDARD
                 RECORD CONTAINS 4266 CHARACTERS.
             01  LEADHIST-FD-RECORD          PIC X(4266).
      
             FD  LEADHCTL-FILE
                 LABEL RECORDS ARE STANDARD
                 RECORD CONTAINS 80 CHARACTERS.
             01  LEADHCTL-FD-RECORD.
                 05  HCTL-LAST-HISTORY-ID    PIC 9(09).
                 05  FILLER                  PIC X(71).
      
      *****************************************************************
             WORKING-STORAGE SECTION.
      
             01  WS-PROGRAM-INFO.
                 05  WS-PGM-ID               PIC X(08) VALUE 'LEADHIST'.
                 05  FILLER                  PIC X(20) VALUE SPACES.
      
             01  WS-FILE-STATUSES.
                 05  WS-LEADHIST-STATUS      PIC X(02) VALUE SPACES.
                     88  WS-LEADHIST-OK          VALUE '00'.
                 05  WS-LEADHCTL-STATUS      PIC X(02) VALUE SPACES.
                     88  WS-LEADHCTL-OK          VALUE '00'.
                     88  WS-LEADHCTL-NOFILE      VALUE '35'.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-CONTROL-SW.
                 05  WS-FIRST-CALL-SW        PIC X(01) VALUE 'Y'.
                     88  WS-FIRST-CALL           VALUE 'Y'.
                 05  WS-NEXT-HISTORY-ID   PIC 9(09) COMP-3 VALUE ZERO.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-WORK-COUNTERS.
                 05  WS-CALLS-THIS-RUN       PIC 9(05) COMP VALUE ZERO.
                 05  FILLER                  PIC X(15) VALUE SPACES.
      
      *****************************************************************
             LINKAGE SECTION.
      
             COPY WGLOBCPY.
             COPY WHISTCPY.
      
      *****************************************************************
             PROCEDURE DIVISION USING WGLOBAL
                                      WHIST-RECORD.
      
      *****************************************************************
             0000-MAIN-LOGIC.
      
                 IF WS-FIRST-CALL
                     PERFORM 1000-INITIALIZE
                 END-IF.
      
                 PERFORM 2000-GET-NEXT-HISTORY-ID.
                 PERFORM 3000-WRITE-HISTORY-RECORD.
      
                 SET WGLOB-OK                TO TRUE.
                 GO TO 0000-MAIN-LOGIC-EXIT.
      
             0000-MAIN-LOGIC-EXIT.
                 EXIT PROGRAM.
      
      *****************************************************************
             1000-INITIALIZE.
      
                 MOVE 'N'                    TO WS-FIRST-CALL-SW.
      
                 OPEN INPUT LEADHCTL-FILE.
                 IF WS-LEADHCTL-NOFILE
                     MOVE ZERO               TO WS-NEXT-HISTORY-ID
                 ELSE
                     READ LEADHCTL-FILE
                         AT END
                             MOVE ZERO       TO WS-NEXT-HISTORY-ID
                         NOT AT END
                             MOVE HCTL-LAST-HISTORY-ID
                                             TO WS-NEXT-HISTORY-ID
                     END-READ
                     CLOSE LEADHCTL-FILE
                 END-IF.
      
                 OPEN EXTEND LEADHIST-FILE.
                 IF NOT WS-LEADHIST-OK
                     CLOSE LEADHIST-FILE
                     OPEN OUTPUT LEADHIST-FILE
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
             2000-GET-NEXT-HISTORY-ID.
      
                 ADD 1                       TO WS-NEXT-HISTORY-ID.
                 ADD 1                       TO WS-CALLS-THIS-RUN.
                 MOVE WS-NEXT-HISTORY-ID     TO WHIST-HISTORY-ID.
      
                 EXIT.
      
      *****************************************************************
             3000-WRITE-HISTORY-RECORD.
      
                 MOVE WGLOB-RUN-YYYY         TO WHIST-TS-YYYY.
                 MOVE WGLOB-RUN-MM           TO WHIST-TS-MM.
                 MOVE WGLOB-RUN-DD           TO WHIST-TS-DD.
                 MOVE WGLOB-RUN-HH           TO WHIST-TS-HH.
                 MOVE WGLOB-RUN-MIN          TO WHIST-TS-MIN.
                 MOVE WGLOB-RUN-SS           TO WHIST-TS-SS.
      
                 MOVE WHIST-RECORD           TO LEADHIST-FD-RECORD.
                 WRITE LEADHIST-FD-RECORD.
      
                 MOVE WS-NEXT-HISTORY-ID     TO HCTL-LAST-HISTORY-ID.
                 OPEN OUTPUT LEADHCTL-FILE.
                 WRITE LEADHCTL-FD-RECORD.
                 CLOSE LEADHCTL-FILE.
      
                 EXIT.
      
      *****************************************************************
      *                                                                *
      *                    E N D   O F   S O U R C E                  *
      *                                                                *
      *****************************************************************
