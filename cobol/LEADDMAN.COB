      *$JOBSTEP
             IDENTIFICATION  DIVISION.
             PROGRAM-ID.     LEADDMAN.
             AUTHOR.         K. SIMS.
             INSTALLATION.   EXLSERVICE HOLDINGS, INC.
             DATE-WRITTEN.   DECEMBER 19, 2013.
             DATE-COMPILED.
             SECURITY.       CONFIDENTIAL.
      *@**20131219*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2013 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20131219*******************************************
      
      *D****************************************************************
      *D                 PROGRAM DESCRIPTION
      *D****************************************************************
      *D
      *D   LeadDistributionService manual variant - targeted
      *D   distribution and reassignment, driven off the LEADDCRD
      *D   control-card deck instead of the round-robin roster used by
      *D   LEADRRDB.  A header card (WCARD-TYPE = 'H') sets the batch
      *D   function for the detail cards that follow it, until the
      *D   next header card:
      *D
      *D       'T' TARGETED DISTRIBUTION.  Header carries the user-ID
      *D           list to distribute against.  Each detail card names
      *D           one lead ID.  A lead not in STATUS "NEW" is skipped
      *D           and does not consume a roster slot - the next lead
      *D           still gets userIds[userIndex MOD userIds-size] for
      *D           the current userIndex.  A lead ID that is not on
      *D           file is logged and skipped, not fatal.
      *D       'R' REASSIGNMENT.  Each detail card names one lead ID
      *D           and the new user ID.  ASSIGNED-TO-ID is changed;
      *D           STATUS is left alone.
      *D
      *D****************************************************************
      
      *P****************************************************************
      *P        PROGRAMMING NOTES
      *P****************************************************************
      *P
      *P  LEADMSTR is read whole into WS-LEAD-TABLE and rewritten whole
      *P  at 9000-REWRITE-LEAD-MASTER, same technique as LEADRRDB and
      *P  LEADWKFL.  Usernames for the LEAD-HISTORY comment text are
      *P  never read out of WS-LEAD-TABLE directly - LEADUDIR owns
      *P  USERMSTR and is CALLed with WUDIR-FUNCTION 'U' for every
      *P  username this program needs, same convention as the role
      *P  checks in LEADWKFL.
      *P
      *P****************************************************************
      
      *H****************************************************************
      *H        PROGRAM HISTORY
      *H****************************************************************
      *H
121913*H 20131219-171-03 KLS New program - targeted distribution and
121913*H                 reassignment split out of the online
121913*H                 LeadDistributionService into a card-driven
121913*H                 batch job step.
091914*H 20140919-179-07 REB Y2K date-window review - ACCEPT ... FROM
091914*H                 DATE now specifies YYYYMMDD explicitly.
      *H****************************************************************
      
             ENVIRONMENT DIVISION.
             CONFIGURATION SECTION.
             SOURCE-COMPUTER.    IBM-370.
             OBJECT-COMPUTER.    IBM-370.
             SPECIAL-NAMES.
                 C01 IS TOP-OF-FORM.
      
             INPUT-OUTPUT SECTION.
             FILE-CONTROL.
      
                 SELECT LEADDCRD-FILE       ASSIGN TO LEADDCRD
                     ORGANIZATION IS SEQUENTIAL
                     ACCESS MODE IS SEQUENTIAL
                     FILE STATUS IS WS-LEADDCRD-STATUS.
      
                 SELECT LEADMSTR-FILE       ASSIGN TO LEADMSTR
                     ORGANIZATION IS SEQUENTIAL
                     ACCESS MODE IS SEQUENTIAL
                     FILE STATUS IS WS-LEADMSTR-STATUS.
      
      *****************************************************************
             DATA DIVISION.
             FILE SECTION.
      
             FD  LEADDCRD-FILE
                 LABEL RECORDS ARE STANDARD
                 RECORD CONTAINS 240 CHARACTERS.
             01  LEADDCRD-FD-RECORD          PIC X(240).
      
             FD  LEADMSTR-FILE
                 LABEL RECORDS ARE STANDARD
                 RECORD CONTAINS 4694 CHARACTERS.
             01  LEADMSTR-FD-RECORD          PIC X(4694).
      
      *****************************************************************
             WORKING-STORAGE SECTION.
      
             01  WS-PROGRAM-INFO.
                 05  WS-PGM-ID               PIC X(08) VALUE 'LEADDMAN'.
                 05  FILLER                  PIC X(20) VALUE SPACES.
      
             COPY WGLOBCPY.
      
             01  WS-FILE-STATUSES.
                 05  WS-LEADDCRD-STATUS      PIC X(02) VALUE SPACES.
                     88  WS-LEADDCRD-OK          VALUE '00'.
                     88  WS-LEADDCRD-EOF         VALUE '10'.
                 05  WS-LEADMSTR-STATUS      PIC X(02) VALUE SPACES.
                     88  WS-LEADMSTR-OK          VALUE '00'.
                     88  WS-LEADMSTR-EOF         VALUE '10'.
                     88  WS-LEADMSTR-NOFILE      VALUE '35'.
      
             COPY WLEADCPY.
      
             COPY WHISTCPY.
      
             COPY WCRDCPY.
      
             COPY WUDIRCPY.
      
             01  WS-LEAD-TABLE-CTL.
                 05  WS-LEAD-COUNT           PIC 9(05) COMP VALUE ZERO.
                 05  WS-LEAD-MAX             PIC 9(05) COMP VALUE 2000.
      
             01  WS-LEAD-TABLE.
                 05  WS-LEAD-ENTRY OCCURS 2000 TIMES
                                   INDEXED BY WS-LEAD-NX.
                     10  WS-LD-ID                PIC 9(09).
                     10  WS-LD-NAME              PIC X(100).
                     10  WS-LD-COMPANY           PIC X(100).
                     10  WS-LD-EMAIL             PIC X(100).
                     10  WS-LD-PHONE             PIC X(20).
                     10  WS-LD-STATUS            PIC X(20).
                         88  WS-LD-IS-NEW            VALUE 'NEW'.
                     10  WS-LD-ASSIGNED-TO-ID    PIC 9(09).
                     10  WS-LD-POTENTIAL-VALUE   PIC S9(10)V99 COMP-3.
                     10  WS-LD-SOURCE            PIC X(50).
                     10  WS-LD-SCORE             PIC 9(03).
                     10  WS-LD-PRIORITY          PIC X(06).
                     10  WS-LD-HIGH-VALUE-IND    PIC X(01).
                         88  WS-LD-IS-HIGH-VALUE      VALUE 'Y'.
                     10  WS-LD-CREATED-DATE      PIC X(19).
                     10  WS-LD-UPDATED-DATE      PIC X(19).
                     10  WS-LD-DESCRIPTION       PIC X(4000).
                     10  WS-LD-INDUSTRY          PIC X(50).
                     10  WS-LD-COMPANY-SIZE      PIC X(20).
                     10  WS-LD-LOCATION          PIC X(100).
                     10  WS-LD-DELETE-IND        PIC X(01).
                         88  WS-LD-DELETED           VALUE 'Y'.
      
             01  WS-CARD-CTL.
                 05  WS-CARD-FUNCTION-SW     PIC X(01) VALUE SPACES.
                     88  WS-CARD-FN-TARGETED     VALUE 'T'.
                     88  WS-CARD-FN-REASSIGN     VALUE 'R'.
                 05  WS-USER-LIST-COUNT      PIC 9(02) COMP VALUE ZERO.
                 05  WS-USER-LIST-NDX        PIC 9(02) COMP VALUE ZERO.
                 05  WS-USER-INDEX           PIC 9(05) COMP VALUE ZERO.
                 05  WS-USER-LIST-TABLE OCCURS 20 TIMES
                                         PIC 9(09).
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-MOD-WORK.
                 05  WS-MOD-QUOT             PIC 9(05) COMP.
                 05  WS-MOD-POSN             PIC 9(05) COMP.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-SEARCH-WORK.
                 05  WS-SEARCH-ID            PIC 9(09) VALUE ZERO.
                 05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
                     88  WS-FOUND                VALUE 'Y'.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-CHANGE-WORK.
                 05  WS-OLD-STATUS           PIC X(20) VALUE SPACES.
                 05  WS-TIMESTAMP-19         PIC X(19) VALUE SPACES.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-NAME-WORK.
                 05  WS-OLD-USERNAME         PIC X(50) VALUE SPACES.
                 05  WS-NEW-USERNAME         PIC X(50) VALUE SPACES.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-COUNT-WORK.
                 05  WS-CNT-TOTAL            PIC 9(05) COMP VALUE ZERO.
                 05  WS-CNT-DISTRIBUTED      PIC 9(05) COMP VALUE ZERO.
                 05  WS-CNT-REASSIGNED       PIC 9(05) COMP VALUE ZERO.
                 05  WS-CNT-SKIPPED          PIC 9(05) COMP VALUE ZERO.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
      *****************************************************************
             PROCEDURE DIVISION.
      
      *****************************************************************
             0000-MAIN-LOGIC.
      
                 PERFORM 1000-INITIALIZE
                     THRU 1000-INITIALIZE-EXIT.
      
                 PERFORM 1500-PROCESS-CARD
                     THRU 1500-PROCESS-CARD-EXIT
                     UNTIL WS-LEADDCRD-EOF.
      
                 PERFORM 9000-REWRITE-LEAD-MASTER
                     THRU 9000-REWRITE-LEAD-MASTER-EXIT.
      
                 PERFORM 9900-TERMINATE.
      
      *****************************************************************
             1000-INITIALIZE.
      
091914           ACCEPT WGLOB-RUN-DATE       FROM DATE YYYYMMDD.
                 ACCEPT WGLOB-RUN-TIME       FROM TIME.
                 MOVE 'LEADDMAN'             TO WGLOB-JOB-NAME.
                 SET WGLOB-OK                TO TRUE.
                 MOVE ZERO                   TO WS-LEAD-COUNT
                                                WS-USER-INDEX
                                                WS-CNT-DISTRIBUTED
                                                WS-CNT-REASSIGNED
                                                WS-CNT-SKIPPED.
                 MOVE SPACES                 TO WS-CARD-FUNCTION-SW.
      
                 PERFORM 1100-LOAD-LEAD-MASTER
                     THRU 1100-LOAD-LEAD-MASTER-EXIT.
      
                 OPEN INPUT LEADDCRD-FILE.
                 IF NOT WS-LEADDCRD-OK
                     DISPLAY 'LEADDMAN - LEADDCRD OPEN FAILED, STATUS='
                             WS-LEADDCRD-STATUS
                     MOVE 16                TO RETURN-CODE
                     STOP RUN
                 END-IF.
      
                 READ LEADDCRD-FILE INTO WCARD-RECORD
                     AT END
                         SET WS-LEADDCRD-EOF    TO TRUE
                 END-READ.
      
             1000-INITIALIZE-EXIT.
                 EXIT.
      
      *****************************************************************
             1100-LOAD-LEAD-MASTER.
      
                 OPEN INPUT LEADMSTR-FILE.
                 IF WS-LEADMSTR-NOFILE
                     GO TO 1100-LOAD-LEAD-MASTER-EXIT
                 END-IF.
                 IF NOT WS-LEADMSTR-OK
                     DISPLAY 'LEADDMAN - LEADMSTR OPEN FAILED, STATUS='
                             WS-LEADMSTR-STATUS
                     MOVE 16                TO RETURN-CODE
                     STOP RUN
                 END-IF.
      
                 READ LEADMSTR-FILE.
                 PERFORM 1110-LOAD-ONE-LEAD
                     UNTIL WS-LEADMSTR-EOF.
      
                 CLOSE LEADMSTR-FILE.
      
             1100-LOAD-LEAD-MASTER-EXIT.
                 EXIT.
      
             1110-LOAD-ONE-LEAD.
      
                 MOVE LEADMSTR-FD-RECORD    TO WLEAD-RECORD.
                 IF WS-LEAD-COUNT < WS-LEAD-MAX
                     ADD 1                  TO WS-LEAD-COUNT
                     SET WS-LEAD-NX         TO WS-LEAD-COUNT
                     PERFORM 1120-MOVE-WORK-TO-TABLE
                 END-IF.
      
                 READ LEADMSTR-FILE
                     AT END
                         SET WS-LEADMSTR-EOF    TO TRUE
                 END-READ.
      
                 EXIT.
      
             1120-MOVE-WORK-TO-TABLE.
      
                 MOVE WLEAD-ID               TO WS-LD-ID(WS-LEAD-NX).
                 MOVE WLEAD-NAME             TO WS-LD-NAME(WS-LEAD-NX).
                 MOVE WLEAD-COMPANY TO
                                             WS-LD-COMPANY(WS-LEAD-NX).
                 MOVE WLEAD-EMAIL            TO WS-LD-EMAIL(WS-LEAD-NX).
                 MOVE WLEAD-PHONE            TO WS-LD-PHONE(WS-LEAD-NX).
                 MOVE WLEAD-STATUS TO
                                             WS-LD-STATUS(WS-LEAD-NX).
                 MOVE WLEAD-ASSIGNED-TO-ID   TO
                                       WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX).
                 MOVE WLEAD-POTENTIAL-VALUE  TO
                                      WS-LD-POTENTIAL-VALUE(WS-LEAD-NX).
                 MOVE WLEAD-SOURCE TO
                                             WS-LD-SOURCE(WS-LEAD-NX).
                 MOVE WLEAD-SCORE            TO WS-LD-SCORE(WS-LEAD-NX).
                 MOVE WLEAD-PRIORITY TO
                                             WS-LD-PRIORITY(WS-LEAD-NX).
                 MOVE WLEAD-HIGH-VALUE-IND   TO
                                       WS-LD-HIGH-VALUE-IND(WS-LEAD-NX).
                 MOVE WLEAD-CREATED-DATE     TO
                                         WS-LD-CREATED-DATE(WS-LEAD-NX).
                 MOVE WLEAD-UPDATED-DATE     TO
                                         WS-LD-UPDATED-DATE(WS-LEAD-NX).
                 MOVE WLEAD-DESCRIPTION      TO
                                          WS-LD-DESCRIPTION(WS-LEAD-NX).
                 MOVE WLEAD-INDUSTRY TO
                                             WS-LD-INDUSTRY(WS-LEAD-NX).
                 MOVE WLEAD-COMPANY-SIZE     TO
                                         WS-LD-COMPANY-SIZE(WS-LEAD-NX).
                 MOVE WLEAD-LOCATION TO
                                             WS-LD-LOCATION(WS-LEAD-NX).
                 MOVE WLEAD-DELETE-IND       TO
                                           WS-LD-DELETE-IND(WS-LEAD-NX).
      
                 EXIT.
      
      *****************************************************************
      *    1300-BUILD-TIMESTAMP - see LEADCSVC for the same paragraph;
      *    restated here because LEADDMAN owns its own WGLOBAL.
      *****************************************************************
             1300-BUILD-TIMESTAMP.
      
                 MOVE SPACES                TO WS-TIMESTAMP-19.
                 STRING WGLOB-RUN-YYYY  '-' WGLOB-RUN-MM   '-'
                        WGLOB-RUN-DD    '-' WGLOB-RUN-HH    '.'
                        WGLOB-RUN-MIN   '.' WGLOB-RUN-SS
                        DELIMITED BY SIZE INTO WS-TIMESTAMP-19.
      
                 EXIT.
      
      *****************************************************************
             1400-FIND-LEAD-BY-ID.
      
                 MOVE 'N'                    TO WS-FOUND-SW.
                 SET WS-LEAD-NX              TO 1.
                 SEARCH WS-LEAD-ENTRY
                     AT END
                         MOVE 'N'                TO WS-FOUND-SW
                     WHEN WS-LD-ID(WS-LEAD-NX) = WS-SEARCH-ID
                         AND NOT WS-LD-DELETED(WS-LEAD-NX)
                         MOVE 'Y'                TO WS-FOUND-SW
                 END-SEARCH.
      
                 EXIT.
      
      *****************************************************************
      *    1500-PROCESS-CARD - a header card sets the batch function
      *    and, for 'T', loads the user-ID list; every card after it
      *    is a detail card processed under that function until the
      *    next header card is read.
      *****************************************************************
             1500-PROCESS-CARD.
      
                 IF WCARD-TYPE-HEADER
                     PERFORM 1600-LOAD-HEADER-CARD
                         THRU 1600-LOAD-HEADER-CARD-EXIT
                     GO TO 1500-PROCESS-CARD-EXIT
                 END-IF.
      
                 IF WS-CARD-FN-TARGETED
                     PERFORM 2000-TARGETED-DISTRIBUTION
                         THRU 2000-TARGETED-DISTRIBUTION-EXIT
                 ELSE
                   IF WS-CARD-FN-REASSIGN
                     PERFORM 3000-REASSIGN-LEAD
                         THRU 3000-REASSIGN-LEAD-EXIT
                   ELSE
                     DISPLAY 'LEADDMAN - DETAIL CARD, NO HEADER SEEN '
                             WCARD-LEAD-ID
                     ADD 1                  TO WS-CNT-SKIPPED
                   END-IF
                 END-IF.
      
             1500-PROCESS-CARD-EXIT.
      
                 READ LEADDCRD-FILE INTO WCARD-RECORD
                     AT END
                         SET WS-LEADDCRD-EOF    TO TRUE
                 END-READ.
      
                 EXIT.
      
      *****************************************************************
             1600-LOAD-HEADER-CARD.
      
                 MOVE SPACES                TO WS-CARD-FUNCTION-SW.
                 MOVE ZERO                  TO WS-USER-LIST-COUNT
                                                WS-USER-INDEX.
      
                 IF WCARD-FN-TARGETED
                     MOVE 'T'               TO WS-CARD-FUNCTION-SW
                     MOVE WCARD-USER-COUNT  TO WS-USER-LIST-COUNT
                     PERFORM 1700-LOAD-ONE-USER-ID
                         VARYING WS-USER-LIST-NDX FROM 1 BY 1
                         UNTIL WS-USER-LIST-NDX > WS-USER-LIST-COUNT
                 ELSE
                   IF WCARD-FN-REASSIGN
                     MOVE 'R'               TO WS-CARD-FUNCTION-SW
                   ELSE
                     DISPLAY 'LEADDMAN - HEADER CARD, BAD FUNCTION'
                             ' CODE ' WCARD-FUNCTION
                   END-IF
                 END-IF.
      
             1600-LOAD-HEADER-CARD-EXIT.
                 EXIT.
      
             1700-LOAD-ONE-USER-ID.
      
                 MOVE WCARD-USER-ID-TABLE(WS-USER-LIST-NDX)
                                         TO WS-USER-LIST-TABLE
                                            (WS-USER-LIST-NDX).
      
                 EXIT.
      
      *****************************************************************
      *    2000-TARGETED-DISTRIBUTION - a lead not in STATUS "NEW" is
      *    skipped without moving WS-USER-INDEX, so the next lead
      *    actually assigned still lands on the next slot around the
      *    card's user-ID list.
      *****************************************************************
             2000-TARGETED-DISTRIBUTION.
      
                 MOVE WCARD-LEAD-ID          TO WS-SEARCH-ID.
                 PERFORM 1400-FIND-LEAD-BY-ID
                     THRU 1400-FIND-LEAD-BY-ID-EXIT.
      
                 IF NOT WS-FOUND
                     ADD 1                   TO WS-CNT-SKIPPED
                     DISPLAY 'LEADDMAN - TARGETED, LEAD NOT FOUND '
                             WCARD-LEAD-ID
                     GO TO 2000-TARGETED-DISTRIBUTION-EXIT
                 END-IF.
      
                 IF NOT WS-LD-IS-NEW(WS-LEAD-NX)
                     ADD 1                   TO WS-CNT-SKIPPED
                     DISPLAY 'LEADDMAN - TARGETED, LEAD NOT NEW '
                             WCARD-LEAD-ID
                     GO TO 2000-TARGETED-DISTRIBUTION-EXIT
                 END-IF.
      
      *          userIndex MOD userIds-size, worked by hand since
      *          intrinsic FUNCTIONs are not used here.
                 DIVIDE WS-USER-INDEX BY WS-USER-LIST-COUNT
                     GIVING WS-MOD-QUOT.
                 MULTIPLY WS-MOD-QUOT BY WS-USER-LIST-COUNT
                     GIVING WS-MOD-POSN.
                 SUBTRACT WS-MOD-POSN FROM WS-USER-INDEX
                     GIVING WS-MOD-POSN.
                 ADD 1                       TO WS-MOD-POSN.
      
                 SET WUDIR-FN-LOOKUP-USERNAME TO TRUE.
                 MOVE WS-USER-LIST-TABLE(WS-MOD-POSN)
                                         TO WUDIR-CHECK-USER-ID.
                 CALL 'LEADUDIR'             USING WGLOBAL
                                                   WUDIR-CONTROL.
                 MOVE WUDIR-LOOKUP-USERNAME  TO WS-NEW-USERNAME.
      
                 MOVE WS-LD-STATUS(WS-LEAD-NX)   TO WS-OLD-STATUS.
                 PERFORM 1300-BUILD-TIMESTAMP.
      
                 MOVE 'ASSIGNED' TO
                                             WS-LD-STATUS(WS-LEAD-NX).
                 MOVE WS-USER-LIST-TABLE(WS-MOD-POSN) TO
                                       WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX).
                 MOVE WS-TIMESTAMP-19        TO
                                         WS-LD-UPDATED-DATE(WS-LEAD-NX).
      
                 MOVE WS-LD-ID(WS-LEAD-NX)   TO WHIST-LEAD-ID.
                 MOVE WS-USER-LIST-TABLE(WS-MOD-POSN) TO WHIST-USER-ID.
                 MOVE 'Manually Distributed' TO WHIST-ACTION.
                 MOVE 'USER_ACTION'          TO WHIST-ACTION-TYPE.
                 MOVE WS-OLD-STATUS          TO WHIST-OLD-STATUS.
                 MOVE 'ASSIGNED'             TO WHIST-NEW-STATUS.
                 MOVE SPACES                 TO WHIST-COMMENT-TEXT.
                 STRING 'Lead distributed to ' WS-NEW-USERNAME
                     DELIMITED BY SIZE INTO WHIST-COMMENT-TEXT.
                 PERFORM 9500-WRITE-HISTORY
                     THRU 9500-WRITE-HISTORY-EXIT.
      
                 ADD 1                       TO WS-USER-INDEX.
                 ADD 1                       TO WS-CNT-DISTRIBUTED.
      
             2000-TARGETED-DISTRIBUTION-EXIT.
                 EXIT.
      
      *****************************************************************
      *    3000-REASSIGN-LEAD - only ASSIGNED-TO-ID changes; STATUS
      *    and the OLD-STATUS/NEW-STATUS history fields stay blank.
      *****************************************************************
             3000-REASSIGN-LEAD.
      
                 MOVE WCARD-LEAD-ID          TO WS-SEARCH-ID.
                 PERFORM 1400-FIND-LEAD-BY-ID
                     THRU 1400-FIND-LEAD-BY-ID-EXIT.
      
                 IF NOT WS-FOUND
                     ADD 1                   TO WS-CNT-SKIPPED
                     DISPLAY 'LEADDMAN - REASSIGN, LEAD NOT FOUND '
                             WCARD-LEAD-ID
                     GO TO 3000-REASSIGN-LEAD-EXIT
                 END-IF.
      
                 IF WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX) = ZERO
                     MOVE 'unassigned'       TO WS-OLD-USERNAME
                 ELSE
                     SET WUDIR-FN-LOOKUP-USERNAME TO TRUE
                     MOVE WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX)
                                             TO WUDIR-CHECK-USER-ID
                     CALL 'LEADUDIR'         USING WGLOBAL
                                                   WUDIR-CONTROL
                     MOVE WUDIR-LOOKUP-USERNAME  TO WS-OLD-USERNAME
                 END-IF.
      
                 SET WUDIR-FN-LOOKUP-USERNAME TO TRUE.
                 MOVE WCARD-NEW-USER-ID      TO WUDIR-CHECK-USER-ID.
                 CALL 'LEADUDIR'             USING WGLOBAL
                                                   WUDIR-CONTROL.
                 IF NOT WGLOB-OK
                     ADD 1                   TO WS-CNT-SKIPPED
                     DISPLAY 'LEADDMAN - REASSIGN, NEW USER NOT FOUND '
                             WCARD-NEW-USER-ID
                     GO TO 3000-REASSIGN-LEAD-EXIT
                 END-IF.
                 MOVE WUDIR-LOOKUP-USERNAME  TO WS-NEW-USERNAME.
      
                 PERFORM 1300-BUILD-TIMESTAMP.
                 MOVE WCARD-NEW-USER-ID      TO
                                       WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX).
                 MOVE WS-TIMESTAMP-19        TO
                                         WS-LD-UPDATED-DATE(WS-LEAD-NX).
      
                 MOVE WS-LD-ID(WS-LEAD-NX)   TO WHIST-LEAD-ID.
                 MOVE WCARD-NEW-USER-ID      TO WHIST-USER-ID.
                 MOVE 'Reassigned'           TO WHIST-ACTION.
                 MOVE 'USER_ACTION'          TO WHIST-ACTION-TYPE.
                 MOVE SPACES                 TO WHIST-OLD-STATUS
                                                WHIST-NEW-STATUS
                                                WHIST-COMMENT-TEXT.
                 STRING 'Reassigned from ' WS-OLD-USERNAME
                        ' to ' WS-NEW-USERNAME
                     DELIMITED BY SIZE INTO WHIST-COMMENT-TEXT.
                 PERFORM 9500-WRITE-HISTORY
                     THRU 9500-WRITE-HISTORY-EXIT.
      
                 ADD 1                       TO WS-CNT-REASSIGNED.
      
             3000-REASSIGN-LEAD-EXIT.
                 EXIT.
      
      *****************************************************************
             9000-REWRITE-LEAD-MASTER.
      
                 OPEN OUTPUT LEADMSTR-FILE.
                 PERFORM 9100-WRITE-ONE-LEAD
                     VARYING WS-LEAD-NX FROM 1 BY 1
                     UNTIL WS-LEAD-NX > WS-LEAD-COUNT.
                 CLOSE LEADMSTR-FILE.
      
             9000-REWRITE-LEAD-MASTER-EXIT.
                 EXIT.
      
             9100-WRITE-ONE-LEAD.
      
                 IF NOT WS-LD-DELETED(WS-LEAD-NX)
                     MOVE WS-LD-ID(WS-LEAD-NX)         TO WLEAD-ID
                     MOVE WS-LD-NAME(WS-LEAD-NX)       TO WLEAD-NAME
                     MOVE WS-LD-COMPANY(WS-LEAD-NX)    TO WLEAD-COMPANY
                     MOVE WS-LD-EMAIL(WS-LEAD-NX)      TO WLEAD-EMAIL
                     MOVE WS-LD-PHONE(WS-LEAD-NX)      TO WLEAD-PHONE
                     MOVE WS-LD-STATUS(WS-LEAD-NX)     TO WLEAD-STATUS
                     MOVE WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX)
                                                 TO WLEAD-ASSIGNED-TO-ID
                     MOVE WS-LD-POTENTIAL-VALUE(WS-LEAD-NX)
                                                TO WLEAD-POTENTIAL-VALUE
                     MOVE WS-LD-SOURCE(WS-LEAD-NX)     TO WLEAD-SOURCE
                     MOVE WS-LD-SCORE(WS-LEAD-NX)      TO WLEAD-SCORE
                     MOVE WS-LD-PRIORITY(WS-LEAD-NX)   TO WLEAD-PRIORITY
                     MOVE WS-LD-HIGH-VALUE-IND(WS-LEAD-NX)
                                                 TO WLEAD-HIGH-VALUE-IND
                     MOVE WS-LD-CREATED-DATE(WS-LEAD-NX)
                                                  TO WLEAD-CREATED-DATE
                     MOVE WS-LD-UPDATED-DATE(WS-LEAD-NX)
                                                  TO WLEAD-UPDATED-DATE
                     MOVE WS-LD-DESCRIPTION(WS-LEAD-NX)
                                                  TO WLEAD-DESCRIPTION
                     MOVE WS-LD-INDUSTRY(WS-LEAD-NX)   TO WLEAD-INDUSTRY
                     MOVE WS-LD-COMPANY-SIZE(WS-LEAD-NX)
                                                  TO WLEAD-COMPANY-SIZE
                     MOVE WS-LD-LOCATION(WS-LEAD-NX)   TO WLEAD-LOCATION
                     MOVE 'N' TO
                                             WLEAD-DELETE-IND
                     MOVE WLEAD-RECORD             TO LEADMSTR-FD-RECORD
                     WRITE LEADMSTR-FD-RECORD
                     ADD 1                        TO WS-CNT-TOTAL
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
             9500-WRITE-HISTORY.
      
                 MOVE WS-TIMESTAMP-19       TO WHIST-TIMESTAMP.
                 CALL 'LEADHIST'            USING WGLOBAL
                                                   WHIST-RECORD.
      
             9500-WRITE-HISTORY-EXIT.
                 EXIT.
      
      *****************************************************************
             9900-TERMINATE.
      
                 CLOSE LEADDCRD-FILE.
                 DISPLAY 'LEADDMAN - RUN COMPLETE, LEADS ON FILE '
                         WS-CNT-TOTAL.
                 DISPLAY 'LEADDMAN - LEADS DISTRIBUTED '
                         WS-CNT-DISTRIBUTED.
                 DISPLAY 'LEADDMAN - LEADS REASSIGNED '
                         WS-CNT-REASSIGNED.
                 DISPLAY 'LEADDMAN - CARDS SKIPPED '
                         WS-CNT-SKIPPED.
                 STOP RUN.
      
      *****************************************************************
      *                                                                *
      *                    E N D   O F   S O U R C E                  *
      *                                                                *
      *****************************************************************
