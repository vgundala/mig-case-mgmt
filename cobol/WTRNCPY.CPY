      *****************************************************************
      *
      *    WTRNCPY  -  LEADTRAN MAINTENANCE TRANSACTION RECORD
      *
      *    Licensed Materials - Property of
      *    ExlService Holdings, Inc.
      *    (C) 2013 ExlService Holdings, Inc.  All Rights Reserved.
      *    Contains confidential and trade secret information.
      *
      *****************************************************************
      *D***************************************************************
      *D                 COPYBOOK DESCRIPTION
      *D***************************************************************
      *D
      *D  One WTRAN-RECORD drives one LeadService maintenance action
      *D  against LEADMSTR.  WTRAN-FUNCTION-CODE selects the action;
      *D  only the fields that action uses are required to be
      *D  populated - see LEADCSVC PROGRAM DESCRIPTION for the six
      *D  function codes and which fields each one reads.
      *D
      *D***************************************************************
      *H***************************************************************
      *H                 COPYBOOK HISTORY
      *H***************************************************************
      *H
101613*H 20131016-166-12 DAR New copybook - LEADTRAN maintenance
101613*H                 transaction layout for LEADCSVC.
120413*H 20131204-169-04 KLS Added WTRAN-REJECT-REASON for the reject
120413*H                 function code carried over from LEADWTRN so
120413*H                 one editor can validate both transaction files.
       01  WTRAN-RECORD.
           05  WTRAN-FUNCTION-CODE          PIC X(02).
               88  WTRAN-FN-CREATE              VALUE 'CR'.
               88  WTRAN-FN-UPDATE               VALUE 'UP'.
               88  WTRAN-FN-STATUS               VALUE 'ST'.
               88  WTRAN-FN-ASSIGN               VALUE 'AS'.
               88  WTRAN-FN-RECALC               VALUE 'RC'.
120413         88  WTRAN-FN-DELETE               VALUE 'DL'.
           05  WTRAN-LEAD-ID                 PIC 9(09).
           05  WTRAN-ACTING-USER-ID          PIC 9(09).
           05  WTRAN-LEAD-DATA.
               10  WTRAN-NAME                PIC X(100).
               10  WTRAN-COMPANY             PIC X(100).
               10  WTRAN-CONTACT-DATA.
                   15  WTRAN-EMAIL           PIC X(100).
                   15  WTRAN-PHONE           PIC X(20).
               10  WTRAN-STATUS              PIC X(20).
               10  WTRAN-ASSIGN-TO-ID        PIC 9(09).
               10  WTRAN-POTENTIAL-VALUE     PIC S9(10)V99 COMP-3.
               10  WTRAN-SOURCE              PIC X(50).
               10  WTRAN-DESCRIPTION         PIC X(4000).
               10  WTRAN-QUAL-DATA.
                   15  WTRAN-INDUSTRY        PIC X(50).
                   15  WTRAN-COMPANY-SIZE    PIC X(20).
                   15  WTRAN-LOCATION        PIC X(100).
120413     05  WTRAN-REJECT-REASON           PIC X(200).
           05  FILLER                        PIC X(30).
