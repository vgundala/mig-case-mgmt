      *****************************************************************
      *
      *    WUSRCPY  -  APPLICATION USER / SALES ROSTER RECORD LAYOUT
      *
      *    Licensed Materials - Property of
      *    ExlService Holdings, Inc.
      *    (C) 1994-2014 ExlService Holdings, Inc. All Rights Reserved
      *    Contains confidential and trade secret information.
      *
      *****************************************************************
      *D***************************************************************
      *D                 COPYBOOK DESCRIPTION
      *D***************************************************************
      *D
      *D  One occurrence of WUSR-RECORD represents one application
      *D  user on the USERMSTR dataset.  Only WUSR-ROLE and WUSR-
      *D  ACTIVE-IND are used to decide who receives leads (LEADRRDB,
      *D  LEADDMAN) and who may act on a workflow transition
      *D  (LEADWKFL).  This copybook does NOT carry the login
      *D  credential fields used by the online sign-on screens - those
      *D  live in WCREDCPY and are out of scope for the batch suite.
      *D
      *D***************************************************************
      *H***************************************************************
      *H                 COPYBOOK HISTORY
      *H***************************************************************
      *H
091501*H 950915-101-01 REB New copybook for lead case management pilot.
091501*H                 Split off from the old combined OPERATOR
091501*H                 record.
021299*H 990212-142-01 P10 AUTOMATED NLS/MESSAGING CONVERSION
110207*H 20071102-118-04 KLS Added WUSR-LAST-LOGIN-DATE for the
110207*H                 inactivity purge report.
101413*H 20131009-166-02 DAR Widened WUSR-ROLE to X(20) - SALES_MANAGER
101413*H                 no longer fits the old 10-byte field.
       01  WUSR-RECORD.
           05  WUSR-KEY.
               10  WUSR-ID                 PIC 9(09).
           05  WUSR-USERNAME               PIC X(50).
101413     05  WUSR-ROLE                   PIC X(20).
101413         88  WUSR-ROLE-SALES-PERSON      VALUE 'SALES_PERSON'.
101413         88  WUSR-ROLE-SALES-MANAGER     VALUE 'SALES_MANAGER'.
           05  WUSR-NAME.
               10  WUSR-FIRST-NAME         PIC X(50).
               10  WUSR-LAST-NAME          PIC X(50).
           05  WUSR-CONTACT-DATA.
               10  WUSR-EMAIL              PIC X(100).
               10  WUSR-PHONE              PIC X(20).
           05  WUSR-ACTIVE-IND             PIC X(01).
               88  WUSR-IS-ACTIVE              VALUE 'Y'.
               88  WUSR-NOT-ACTIVE             VALUE 'N'.
           05  WUSR-CREATED-DATE           PIC X(19).
           05  WUSR-CREATED-DATE-R REDEFINES
               WUSR-CREATED-DATE.
               10  WUSR-CRT-YYYY           PIC 9(04).
               10  FILLER                  PIC X(01).
               10  WUSR-CRT-MM             PIC 9(02).
               10  FILLER                  PIC X(01).
               10  WUSR-CRT-DD             PIC 9(02).
               10  FILLER                  PIC X(07).
110207 05  WUSR-LAST-LOGIN-DATE            PIC X(19).
110207     88  WUSR-NEVER-LOGGED-ON            VALUE SPACES.
           05  FILLER                      PIC X(40).
