      *$JOBSTEP
             IDENTIFICATION  DIVISION.
             PROGRAM-ID.     LEADCSVC.
             AUTHOR.         D. ROSS.
             INSTALLATION.   EXLSERVICE HOLDINGS, INC.
             DATE-WRITTEN.   OCTOBER 16, 2013.
             DATE-COMPILED.
             SECURITY.       CONFIDENTIAL.
      *@**20131016*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2013 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20131016*******************************************
      
      *D****************************************************************
      *D                 PROGRAM DESCRIPTION
      *D****************************************************************
      *D
      *D   LeadService lifecycle maintenance job step.  Reads LEADTRAN
      *D   maintenance transactions, applies each to the LEAD master
      *D   held in WS-LEAD-TABLE, and rewrites the master at end of
      *D   run.  Six function codes, one per transaction:
      *D
      *D       CR  - create a lead (score is computed, HISTORY-ID
      *D             assigned, LEADHIST written).
      *D       UP  - update a lead's business fields; a status change
      *D             detected on the way in also writes LEADHIST.
      *D       ST  - status update only.
      *D       AS  - assign to a user (forces STATUS to ASSIGNED).
      *D       RC  - recalculate score only.
      *D       DL  - soft-delete (omitted from the rewritten master).
      *D
      *D   A control total of leads by STATUS, and a second control
      *D   total of leads by ASSIGNED-TO-ID, are displayed at end of
080926*D   run - see 8000-ACCUM-COUNTS.
      *D
      *D****************************************************************
      
      *P****************************************************************
      *P        PROGRAMMING NOTES
      *P****************************************************************
      *P
      *P  LEADMSTR is read whole into WS-LEAD-TABLE, updated in place
      *P  in storage, and rewritten whole at 9000-REWRITE-LEAD-MASTER -
      *P  same read-table/rewrite-whole-file technique used by
      *P  LEADRRDB and LEADWKFL, since this toolchain has no indexed
      *P  key access.  LEADLCTL is the LEAD-ID surrogate key control
      *P  dataset, same idea as LEADHCTL in LEADHIST.  A CR transaction
      *P  against a table already at WS-LEAD-MAX capacity is rejected
      *P  and logged; it does not abend the run.
      *P
      *P****************************************************************
      
      *H****************************************************************
      *H        PROGRAM HISTORY
      *H****************************************************************
      *H
101613*H 20131016-166-13 DAR New program - LeadService lifecycle
101613*H                 maintenance, replaces the ad hoc online
101613*H                 lead-entry transaction with a batch job step.
120413*H 20131204-169-05 KLS Added DL soft-delete function code and
120413*H                 the end-of-run status control totals.
091914*H 20140919-179-04 REB Y2K date-window review - ACCEPT ... FROM
091914*H                 DATE now specifies YYYYMMDD explicitly.
080926*H 20260809-221-01 TJH Added the counts-by-assigned-user control
080926*H                 total alongside the existing counts-by-STATUS
080926*H                 total - 8200-TALLY-BY-USER/8210-FIND-USER-SLOT/
080926*H                 8300-DISPLAY-ONE-USER - LeadService's scope
080926*H                 covers both breakdowns, only STATUS was here.
      *H****************************************************************
      
             ENVIRONMENT DIVISION.
             CONFIGURATION SECTION.
             SOURCE-COMPUTER.    IBM-370.
             OBJECT-COMPUTER.    IBM-370.
             SPECIAL-NAMES.
                 C01 IS TOP-OF-FORM.
      
             INPUT-OUTPUT SECTION.
             FILE-CONTROL.
      
                 SELECT LEADTRAN-FILE       ASSIGN TO LEADTRAN
                     ORGANIZATION IS SEQUENTIAL
                     ACCESS MODE IS SEQUENTIAL
                     FILE STATUS IS WS-LEADTRAN-STATUS.
      
                 SELECT LEADMSTR-FILE       ASSIGN TO LEADMSTR
                     ORGANIZATION IS SEQUENTIAL
                     ACCESS MODE IS SEQUENTIAL
                     FILE STATUS IS WS-LEADMSTR-STATUS.
      
                 SELECT LEADLCTL-FILE       ASSIGN TO LEADLCTL
                     ORGANIZATION IS SEQUENTIAL
                     ACCESS MODE IS SEQUENTIAL
                     FILE STATUS IS WS-LEADLCTL-STATUS.
      
      *****************************************************************
             DATA DIVISION.
             FILE SECTION.
      
             FD  LEADTRAN-FILE
                 LABEL RECORDS ARE STANDARD
                 RECORD CONTAINS 4826 CHARACTERS.
             01  LEADTRAN-FD-RECORD          PIC X(4826).
      
             FD  LEADMSTR-FILE
                 LABEL RECORDS ARE STANDARD
                 RECORD CONTAINS 4694 CHARACTERS.
             01  LEADMSTR-FD-RECORD          PIC X(4694).
      
             FD  LEADLCTL-FILE
                 LABEL RECORDS ARE STANDARD
                 RECORD CONTAINS 80 CHARACTERS.
             01  LEADLCTL-FD-RECORD.
                 05  LCTL-LAST-LEAD-ID       PIC 9(09).
                 05  FILLER                  PIC X(71).
      
      *****************************************************************
             WORKING-STORAGE SECTION.
      
             01  WS-PROGRAM-INFO.
                 05  WS-PGM-ID               PIC X(08) VALUE 'LEADCSVC'.
                 05  FILLER                  PIC X(20) VALUE SPACES.
      
             COPY WGLOBCPY.
      
             01  WS-FILE-STATUSES.
                 05  WS-LEADTRAN-STATUS      PIC X(02) VALUE SPACES.
                     88  WS-LEADTRAN-OK          VALUE '00'.
                     88  WS-LEADTRAN-EOF         VALUE '10'.
                 05  WS-LEADMSTR-STATUS      PIC X(02) VALUE SPACES.
                     88  WS-LEADMSTR-OK          VALUE '00'.
                     88  WS-LEADMSTR-EOF         VALUE '10'.
                     88  WS-LEADMSTR-NOFILE      VALUE '35'.
                 05  FILLER                  PIC X(10) VALUE SPACES.
                 05  WS-LEADLCTL-STATUS      PIC X(02) VALUE SPACES.
                     88  WS-LEADLCTL-OK          VALUE '00'.
                     88  WS-LEADLCTL-NOFILE      VALUE '35'.
      
             COPY WLEADCPY.
      
             COPY WHISTCPY.
      
             COPY WTRNCPY.
      
             01  WS-LEAD-TABLE-CTL.
                 05  WS-LEAD-COUNT           PIC 9(05) COMP VALUE ZERO.
                 05  WS-LEAD-MAX             PIC 9(05) COMP VALUE 2000.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-LEAD-TABLE.
                 05  WS-LEAD-ENTRY OCCURS 2000 TIMES
                                   INDEXED BY WS-LEAD-NX.
                     10  WS-LD-ID                PIC 9(09).
                     10  WS-LD-NAME              PIC X(100).
                     10  WS-LD-COMPANY           PIC X(100).
                     10  WS-LD-EMAIL             PIC X(100).
                     10  WS-LD-PHONE             PIC X(20).
                     10  WS-LD-STATUS            PIC X(20).
                     10  WS-LD-ASSIGNED-TO-ID    PIC 9(09).
                     10  WS-LD-POTENTIAL-VALUE   PIC S9(10)V99 COMP-3.
                     10  WS-LD-SOURCE            PIC X(50).
                     10  WS-LD-SCORE             PIC 9(03).
                     10  WS-LD-PRIORITY          PIC X(06).
                     10  WS-LD-HIGH-VALUE-IND    PIC X(01).
                     10  WS-LD-CREATED-DATE      PIC X(19).
                     10  WS-LD-UPDATED-DATE      PIC X(19).
                     10  WS-LD-DESCRIPTION       PIC X(4000).
                     10  WS-LD-INDUSTRY          PIC X(50).
                     10  WS-LD-COMPANY-SIZE      PIC X(20).
                     10  WS-LD-LOCATION          PIC X(100).
120413               10  WS-LD-DELETE-IND        PIC X(01).
120413                   88  WS-LD-DELETED           VALUE 'Y'.
      
             01  WS-ID-CONTROL.
                 05  WS-NEXT-LEAD-ID         PIC 9(09) COMP-3
                                             VALUE ZERO.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-SEARCH-WORK.
                 05  WS-SEARCH-ID            PIC 9(09) VALUE ZERO.
                 05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
                     88  WS-FOUND                VALUE 'Y'.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-CHANGE-WORK.
                 05  WS-OLD-STATUS           PIC X(20) VALUE SPACES.
                 05  WS-OLD-SCORE            PIC 9(03) VALUE ZERO.
                 05  WS-TIMESTAMP-19         PIC X(19) VALUE SPACES.
                 05  WS-SCORE-NOTE           PIC X(60) VALUE SPACES.
                 05  WS-OLD-SCORE-ED         PIC ZZ9.
                 05  WS-NEW-SCORE-ED         PIC ZZ9.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-COUNT-WORK.
                 05  WS-CNT-NEW              PIC 9(05) COMP VALUE ZERO.
                 05  WS-CNT-ASSIGNED         PIC 9(05) COMP VALUE ZERO.
                 05  WS-CNT-IN-PROGRESS      PIC 9(05) COMP VALUE ZERO.
                 05  WS-CNT-PRE-CONVERSION   PIC 9(05) COMP VALUE ZERO.
                 05  WS-CNT-CONVERTED        PIC 9(05) COMP VALUE ZERO.
                 05  WS-CNT-REJECTED         PIC 9(05) COMP VALUE ZERO.
                 05  WS-CNT-TOTAL            PIC 9(05) COMP VALUE ZERO.
                 05  WS-CNT-REJECTS-THIS-RUN PIC 9(05) COMP VALUE ZERO.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
080926       01  WS-COUNT-BY-USER-WORK.
080926           05  WS-CNT-USER-COUNT       PIC 9(05) COMP VALUE ZERO.
080926           05  WS-CNT-USER-FOUND-SW    PIC X(01) VALUE 'N'.
080926               88  WS-CNT-USER-FOUND       VALUE 'Y'.
080926           05  WS-CNT-USER-ENTRY OCCURS 500 TIMES
080926                               INDEXED BY WS-CNT-USER-NX.
080926               10  WS-CNT-USER-ID      PIC 9(09) VALUE ZERO.
080926               10  WS-CNT-USER-TOTAL   PIC 9(05) COMP VALUE ZERO.
080926           05  FILLER                  PIC X(10) VALUE SPACES.
      
      *****************************************************************
             PROCEDURE DIVISION.
      
      *****************************************************************
             0000-MAIN-LOGIC.
      
                 PERFORM 1000-INITIALIZE
                     THRU 1000-INITIALIZE-EXIT.
      
                 PERFORM 1500-EDIT-TRANSACTION
                     THRU 1500-EDIT-TRANSACTION-EXIT
                     UNTIL WS-LEADTRAN-EOF.
      
                 PERFORM 8000-ACCUM-COUNTS
                     THRU 8000-ACCUM-COUNTS-EXIT.
      
                 PERFORM 9000-REWRITE-LEAD-MASTER
                     THRU 9000-REWRITE-LEAD-MASTER-EXIT.
      
                 PERFORM 9900-TERMINATE.
      
      *****************************************************************
             1000-INITIALIZE.
      
091914           ACCEPT WGLOB-RUN-DATE       FROM DATE YYYYMMDD.
                 ACCEPT WGLOB-RUN-TIME       FROM TIME.
                 MOVE 'LEADCSVC'             TO WGLOB-JOB-NAME.
                 SET WGLOB-OK                TO TRUE.
                 MOVE ZERO                   TO WS-LEAD-COUNT
                                                WS-CNT-REJECTS-THIS-RUN.
      
                 PERFORM 1100-LOAD-LEAD-MASTER
                     THRU 1100-LOAD-LEAD-MASTER-EXIT.
                 PERFORM 1200-GET-NEXT-LEAD-ID
                     THRU 1200-GET-NEXT-LEAD-ID-EXIT.
      
                 OPEN INPUT LEADTRAN-FILE.
                 IF NOT WS-LEADTRAN-OK
                     DISPLAY 'LEADCSVC - LEADTRAN OPEN FAILED, STATUS='
                             WS-LEADTRAN-STATUS
                     MOVE 16                TO RETURN-CODE
                     STOP RUN
                 END-IF.
      
                 READ LEADTRAN-FILE INTO WTRAN-RECORD
                     AT END
                         SET WS-LEADTRAN-EOF    TO TRUE
                 END-READ.
      
             1000-INITIALIZE-EXIT.
                 EXIT.
      
      *****************************************************************
             1100-LOAD-LEAD-MASTER.
      
                 OPEN INPUT LEADMSTR-FILE.
                 IF WS-LEADMSTR-NOFILE
                     GO TO 1100-LOAD-LEAD-MASTER-EXIT
                 END-IF.
                 IF NOT WS-LEADMSTR-OK
                     DISPLAY 'LEADCSVC - LEADMSTR OPEN FAILED, STATUS='
                             WS-LEADMSTR-STATUS
                     MOVE 16                TO RETURN-CODE
                     STOP RUN
                 END-IF.
      
                 READ LEADMSTR-FILE.
                 PERFORM 1110-LOAD-ONE-LEAD
                     UNTIL WS-LEADMSTR-EOF.
      
                 CLOSE LEADMSTR-FILE.
      
             1100-LOAD-LEAD-MASTER-EXIT.
                 EXIT.
      
             1110-LOAD-ONE-LEAD.
      
                 MOVE LEADMSTR-FD-RECORD    TO WLEAD-RECORD.
                 IF WS-LEAD-COUNT < WS-LEAD-MAX
                     ADD 1                  TO WS-LEAD-COUNT
                     SET WS-LEAD-NX         TO WS-LEAD-COUNT
                     PERFORM 1120-MOVE-WORK-TO-TABLE
                 END-IF.
      
                 READ LEADMSTR-FILE
                     AT END
                         SET WS-LEADMSTR-EOF    TO TRUE
                 END-READ.
      
                 EXIT.
      
             1120-MOVE-WORK-TO-TABLE.
      
                 MOVE WLEAD-ID               TO WS-LD-ID(WS-LEAD-NX).
                 MOVE WLEAD-NAME             TO WS-LD-NAME(WS-LEAD-NX).
                 MOVE WLEAD-COMPANY TO
                                             WS-LD-COMPANY(WS-LEAD-NX).
                 MOVE WLEAD-EMAIL            TO WS-LD-EMAIL(WS-LEAD-NX).
                 MOVE WLEAD-PHONE            TO WS-LD-PHONE(WS-LEAD-NX).
                 MOVE WLEAD-STATUS TO
                                             WS-LD-STATUS(WS-LEAD-NX).
                 MOVE WLEAD-ASSIGNED-TO-ID   TO
                                       WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX).
                 MOVE WLEAD-POTENTIAL-VALUE  TO
                                      WS-LD-POTENTIAL-VALUE(WS-LEAD-NX).
                 MOVE WLEAD-SOURCE TO
                                             WS-LD-SOURCE(WS-LEAD-NX).
                 MOVE WLEAD-SCORE            TO WS-LD-SCORE(WS-LEAD-NX).
                 MOVE WLEAD-PRIORITY TO
                                             WS-LD-PRIORITY(WS-LEAD-NX).
                 MOVE WLEAD-HIGH-VALUE-IND   TO
                                       WS-LD-HIGH-VALUE-IND(WS-LEAD-NX).
                 MOVE WLEAD-CREATED-DATE     TO
                                         WS-LD-CREATED-DATE(WS-LEAD-NX).
                 MOVE WLEAD-UPDATED-DATE     TO
                                         WS-LD-UPDATED-DATE(WS-LEAD-NX).
                 MOVE WLEAD-DESCRIPTION      TO
                                          WS-LD-DESCRIPTION(WS-LEAD-NX).
                 MOVE WLEAD-INDUSTRY TO
                                             WS-LD-INDUSTRY(WS-LEAD-NX).
                 MOVE WLEAD-COMPANY-SIZE     TO
                                         WS-LD-COMPANY-SIZE(WS-LEAD-NX).
                 MOVE WLEAD-LOCATION TO
                                             WS-LD-LOCATION(WS-LEAD-NX).
                 MOVE 'N'                    TO
                                           WS-LD-DELETE-IND(WS-LEAD-NX).
      
                 EXIT.
      
      *****************************************************************
             1200-GET-NEXT-LEAD-ID.
      
                 OPEN INPUT LEADLCTL-FILE.
                 IF WS-LEADLCTL-NOFILE
                     MOVE ZERO               TO WS-NEXT-LEAD-ID
                 ELSE
                     READ LEADLCTL-FILE
                         AT END
                             MOVE ZERO       TO WS-NEXT-LEAD-ID
                         NOT AT END
                             MOVE LCTL-LAST-LEAD-ID
                                             TO WS-NEXT-LEAD-ID
                     END-READ
                     CLOSE LEADLCTL-FILE
                 END-IF.
      
             1200-GET-NEXT-LEAD-ID-EXIT.
                 EXIT.
      
      *****************************************************************
      *    1300-BUILD-TIMESTAMP - formats WGLOB-RUN-DATE/TIME into the
      *    19-byte YYYY-MM-DD-HH.MM.SS layout carried on WLEAD-CREATED
      *    -DATE, WLEAD-UPDATED-DATE and WHIST-TIMESTAMP alike.
      *****************************************************************
             1300-BUILD-TIMESTAMP.
      
                 MOVE SPACES                TO WS-TIMESTAMP-19.
                 STRING WGLOB-RUN-YYYY  '-' WGLOB-RUN-MM   '-'
                        WGLOB-RUN-DD    '-' WGLOB-RUN-HH    '.'
                        WGLOB-RUN-MIN   '.' WGLOB-RUN-SS
                        DELIMITED BY SIZE INTO WS-TIMESTAMP-19.
      
                 EXIT.
      
      *****************************************************************
      *    1400-FIND-LEAD-BY-ID - linear SEARCH of WS-LEAD-TABLE.  The
      *    table is small enough per run that an indexed lookup table
      *    is not worth building - same judgement call as the roster
      *    scan in LEADUDIR.
      *****************************************************************
             1400-FIND-LEAD-BY-ID.
      
                 MOVE 'N'                    TO WS-FOUND-SW.
                 SET WS-LEAD-NX              TO 1.
                 SEARCH WS-LEAD-ENTRY
                     AT END
                         MOVE 'N'                TO WS-FOUND-SW
                     WHEN WS-LD-ID(WS-LEAD-NX) = WS-SEARCH-ID
                         AND NOT WS-LD-DELETED(WS-LEAD-NX)
                         MOVE 'Y'                TO WS-FOUND-SW
                 END-SEARCH.
      
                 EXIT.
      
      *****************************************************************
             1500-EDIT-TRANSACTION.
      
                 IF WTRAN-FN-CREATE
                     PERFORM 2000-CREATE-LEAD
                         THRU 2000-CREATE-LEAD-EXIT
                 ELSE
                   IF WTRAN-FN-UPDATE
                     PERFORM 3000-UPDATE-LEAD
                         THRU 3000-UPDATE-LEAD-EXIT
                   ELSE
                     IF WTRAN-FN-STATUS
                       PERFORM 4000-STATUS-UPDATE
                           THRU 4000-STATUS-UPDATE-EXIT
                     ELSE
                       IF WTRAN-FN-ASSIGN
                         PERFORM 5000-ASSIGN-LEAD
                             THRU 5000-ASSIGN-LEAD-EXIT
                       ELSE
                         IF WTRAN-FN-RECALC
                           PERFORM 6000-RECALC-SCORE
                               THRU 6000-RECALC-SCORE-EXIT
                         ELSE
120413                     IF WTRAN-FN-DELETE
120413                       PERFORM 7000-DELETE-LEAD
120413                           THRU 7000-DELETE-LEAD-EXIT
                           ELSE
                             ADD 1        TO WS-CNT-REJECTS-THIS-RUN
                             DISPLAY 'LEADCSVC - UNKNOWN FUNCTION CODE '
                                     WTRAN-FUNCTION-CODE
                           END-IF
                         END-IF
                       END-IF
                     END-IF
                   END-IF
                 END-IF.
      
                 READ LEADTRAN-FILE INTO WTRAN-RECORD
                     AT END
                         SET WS-LEADTRAN-EOF    TO TRUE
                 END-READ.
      
             1500-EDIT-TRANSACTION-EXIT.
                 EXIT.
      
      *****************************************************************
             2000-CREATE-LEAD.
      
                 IF WS-LEAD-COUNT >= WS-LEAD-MAX
                     ADD 1                  TO WS-CNT-REJECTS-THIS-RUN
                   DISPLAY 'LEADCSVC - LEAD TABLE FULL, CREATE REJECTED'
                     GO TO 2000-CREATE-LEAD-EXIT
                 END-IF.
      
                 ADD 1                      TO WS-LEAD-COUNT.
                 ADD 1                      TO WS-NEXT-LEAD-ID.
                 SET WS-LEAD-NX             TO WS-LEAD-COUNT.
                 PERFORM 1300-BUILD-TIMESTAMP.
      
                 MOVE WS-NEXT-LEAD-ID       TO WS-LD-ID(WS-LEAD-NX).
                 MOVE WTRAN-NAME            TO WS-LD-NAME(WS-LEAD-NX).
                 MOVE WTRAN-COMPANY TO
                                             WS-LD-COMPANY(WS-LEAD-NX).
                 MOVE WTRAN-EMAIL           TO WS-LD-EMAIL(WS-LEAD-NX).
                 MOVE WTRAN-PHONE           TO WS-LD-PHONE(WS-LEAD-NX).
                 MOVE 'NEW'                 TO WS-LD-STATUS(WS-LEAD-NX).
                 MOVE ZERO                  TO
                                       WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX).
                 MOVE WTRAN-POTENTIAL-VALUE TO
                                      WS-LD-POTENTIAL-VALUE(WS-LEAD-NX).
                 MOVE WTRAN-SOURCE          TO WS-LD-SOURCE(WS-LEAD-NX).
                 MOVE WTRAN-DESCRIPTION     TO
                                          WS-LD-DESCRIPTION(WS-LEAD-NX).
                 MOVE WTRAN-INDUSTRY TO
                                             WS-LD-INDUSTRY(WS-LEAD-NX).
                 MOVE WTRAN-COMPANY-SIZE    TO
                                         WS-LD-COMPANY-SIZE(WS-LEAD-NX).
                 MOVE WTRAN-LOCATION TO
                                             WS-LD-LOCATION(WS-LEAD-NX).
                 MOVE WS-TIMESTAMP-19       TO
                                         WS-LD-CREATED-DATE(WS-LEAD-NX).
                 MOVE WS-TIMESTAMP-19       TO
                                         WS-LD-UPDATED-DATE(WS-LEAD-NX).
                 MOVE 'N'                   TO
                                           WS-LD-DELETE-IND(WS-LEAD-NX).
      
                 PERFORM 2900-SCORE-TABLE-ENTRY
                     THRU 2900-SCORE-TABLE-ENTRY-EXIT.
      
                 MOVE ZERO                  TO WHIST-LEAD-ID
                                                WHIST-USER-ID.
                 MOVE WS-LD-ID(WS-LEAD-NX)  TO WHIST-LEAD-ID.
                 MOVE 'Created'             TO WHIST-ACTION.
                 MOVE 'SYSTEM'              TO WHIST-ACTION-TYPE.
                 MOVE SPACES                TO WHIST-OLD-STATUS
                                                WHIST-COMMENT-TEXT.
                 MOVE 'NEW'                 TO WHIST-NEW-STATUS.
                 PERFORM 9500-WRITE-HISTORY
                     THRU 9500-WRITE-HISTORY-EXIT.
      
                 SET WGLOB-OK               TO TRUE.
      
             2000-CREATE-LEAD-EXIT.
                 EXIT.
      
      *****************************************************************
      *    2900-SCORE-TABLE-ENTRY - builds a WLEAD-RECORD scratch copy
      *    from the table entry, CALLs LEADSCOR, stores the result
      *    back.  Shared by 2000-CREATE-LEAD and 6000-RECALC-SCORE.
      *****************************************************************
             2900-SCORE-TABLE-ENTRY.
      
                 MOVE WS-LD-POTENTIAL-VALUE(WS-LEAD-NX)
                                             TO WLEAD-POTENTIAL-VALUE.
                 MOVE WS-LD-SOURCE(WS-LEAD-NX)
                                             TO WLEAD-SOURCE.
                 MOVE WS-LD-EMAIL(WS-LEAD-NX)
                                             TO WLEAD-EMAIL.
                 MOVE WS-LD-PHONE(WS-LEAD-NX)
                                             TO WLEAD-PHONE.
      
                 CALL 'LEADSCOR'            USING WGLOBAL
                                                   WLEAD-RECORD.
      
                 MOVE WLEAD-SCORE           TO WS-LD-SCORE(WS-LEAD-NX).
                 MOVE WLEAD-PRIORITY TO
                                             WS-LD-PRIORITY(WS-LEAD-NX).
                 MOVE WLEAD-HIGH-VALUE-IND  TO
                                       WS-LD-HIGH-VALUE-IND(WS-LEAD-NX).
      
             2900-SCORE-TABLE-ENTRY-EXIT.
                 EXIT.
      
      *****************************************************************
             3000-UPDATE-LEAD.
      
                 MOVE WTRAN-LEAD-ID          TO WS-SEARCH-ID.
                 PERFORM 1400-FIND-LEAD-BY-ID
                     THRU 1400-FIND-LEAD-BY-ID-EXIT.
      
                 IF NOT WS-FOUND
                     SET WGLOB-NOT-FOUND        TO TRUE
                     ADD 1                   TO WS-CNT-REJECTS-THIS-RUN
                     DISPLAY 'LEADCSVC - UPDATE, LEAD NOT FOUND '
                             WTRAN-LEAD-ID
                     GO TO 3000-UPDATE-LEAD-EXIT
                 END-IF.
      
                 MOVE WS-LD-STATUS(WS-LEAD-NX)   TO WS-OLD-STATUS.
                 PERFORM 1300-BUILD-TIMESTAMP.
      
                 MOVE WTRAN-NAME             TO WS-LD-NAME(WS-LEAD-NX).
                 MOVE WTRAN-COMPANY TO
                                             WS-LD-COMPANY(WS-LEAD-NX).
                 MOVE WTRAN-EMAIL            TO WS-LD-EMAIL(WS-LEAD-NX).
                 MOVE WTRAN-PHONE            TO WS-LD-PHONE(WS-LEAD-NX).
                 MOVE WTRAN-STATUS TO
                                             WS-LD-STATUS(WS-LEAD-NX).
                 MOVE WTRAN-ASSIGN-TO-ID     TO
                                       WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX).
                 MOVE WTRAN-POTENTIAL-VALUE  TO
                                      WS-LD-POTENTIAL-VALUE(WS-LEAD-NX).
                 MOVE WTRAN-SOURCE TO
                                             WS-LD-SOURCE(WS-LEAD-NX).
                 MOVE WTRAN-DESCRIPTION      TO
                                          WS-LD-DESCRIPTION(WS-LEAD-NX).
                 MOVE WTRAN-INDUSTRY TO
                                             WS-LD-INDUSTRY(WS-LEAD-NX).
                 MOVE WTRAN-COMPANY-SIZE     TO
                                         WS-LD-COMPANY-SIZE(WS-LEAD-NX).
                 MOVE WTRAN-LOCATION TO
                                             WS-LD-LOCATION(WS-LEAD-NX).
                 MOVE WS-TIMESTAMP-19        TO
                                         WS-LD-UPDATED-DATE(WS-LEAD-NX).
      
                 IF WS-OLD-STATUS NOT = WS-LD-STATUS(WS-LEAD-NX)
                     MOVE WS-LD-ID(WS-LEAD-NX)  TO WHIST-LEAD-ID.
                     MOVE WTRAN-ACTING-USER-ID  TO WHIST-USER-ID.
                     MOVE 'Status Changed'      TO WHIST-ACTION.
                     MOVE 'USER_ACTION'         TO WHIST-ACTION-TYPE.
                     MOVE WS-OLD-STATUS         TO WHIST-OLD-STATUS.
                     MOVE WS-LD-STATUS(WS-LEAD-NX)
                                                TO WHIST-NEW-STATUS.
                     MOVE SPACES                TO WHIST-COMMENT-TEXT.
                     PERFORM 9500-WRITE-HISTORY
                         THRU 9500-WRITE-HISTORY-EXIT
                 END-IF.
      
                 SET WGLOB-OK                   TO TRUE.
      
             3000-UPDATE-LEAD-EXIT.
                 EXIT.
      
      *****************************************************************
             4000-STATUS-UPDATE.
      
                 MOVE WTRAN-LEAD-ID          TO WS-SEARCH-ID.
                 PERFORM 1400-FIND-LEAD-BY-ID
                     THRU 1400-FIND-LEAD-BY-ID-EXIT.
      
                 IF NOT WS-FOUND
                     SET WGLOB-NOT-FOUND        TO TRUE
                     ADD 1                   TO WS-CNT-REJECTS-THIS-RUN
                     DISPLAY 'LEADCSVC - STATUS, LEAD NOT FOUND '
                             WTRAN-LEAD-ID
                     GO TO 4000-STATUS-UPDATE-EXIT
                 END-IF.
      
                 MOVE WS-LD-STATUS(WS-LEAD-NX)   TO WS-OLD-STATUS.
                 PERFORM 1300-BUILD-TIMESTAMP.
                 MOVE WTRAN-STATUS TO
                                             WS-LD-STATUS(WS-LEAD-NX).
                 MOVE WS-TIMESTAMP-19        TO
                                         WS-LD-UPDATED-DATE(WS-LEAD-NX).
      
                 MOVE WS-LD-ID(WS-LEAD-NX)   TO WHIST-LEAD-ID.
                 MOVE WTRAN-ACTING-USER-ID   TO WHIST-USER-ID.
                 MOVE 'Status Changed'       TO WHIST-ACTION.
                 MOVE 'USER_ACTION'          TO WHIST-ACTION-TYPE.
                 MOVE WS-OLD-STATUS          TO WHIST-OLD-STATUS.
                 MOVE WS-LD-STATUS(WS-LEAD-NX)
                                             TO WHIST-NEW-STATUS.
                 MOVE SPACES                 TO WHIST-COMMENT-TEXT.
                 PERFORM 9500-WRITE-HISTORY
                     THRU 9500-WRITE-HISTORY-EXIT.
      
                 SET WGLOB-OK                    TO TRUE.
      
             4000-STATUS-UPDATE-EXIT.
                 EXIT.
      
      *****************************************************************
             5000-ASSIGN-LEAD.
      
                 MOVE WTRAN-LEAD-ID          TO WS-SEARCH-ID.
                 PERFORM 1400-FIND-LEAD-BY-ID
                     THRU 1400-FIND-LEAD-BY-ID-EXIT.
      
                 IF NOT WS-FOUND
                     SET WGLOB-NOT-FOUND        TO TRUE
                     ADD 1                   TO WS-CNT-REJECTS-THIS-RUN
                     DISPLAY 'LEADCSVC - ASSIGN, LEAD NOT FOUND '
                             WTRAN-LEAD-ID
                     GO TO 5000-ASSIGN-LEAD-EXIT
                 END-IF.
      
                 MOVE WS-LD-STATUS(WS-LEAD-NX)   TO WS-OLD-STATUS.
                 PERFORM 1300-BUILD-TIMESTAMP.
                 MOVE WTRAN-ASSIGN-TO-ID     TO
                                       WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX).
                 MOVE 'ASSIGNED' TO
                                             WS-LD-STATUS(WS-LEAD-NX).
                 MOVE WS-TIMESTAMP-19        TO
                                         WS-LD-UPDATED-DATE(WS-LEAD-NX).
      
                 MOVE WS-LD-ID(WS-LEAD-NX)   TO WHIST-LEAD-ID.
                 MOVE WTRAN-ACTING-USER-ID   TO WHIST-USER-ID.
                 MOVE 'Assigned'             TO WHIST-ACTION.
                 MOVE 'USER_ACTION'          TO WHIST-ACTION-TYPE.
                 MOVE WS-OLD-STATUS          TO WHIST-OLD-STATUS.
                 MOVE 'ASSIGNED'             TO WHIST-NEW-STATUS.
                 MOVE SPACES                 TO WHIST-COMMENT-TEXT.
                 PERFORM 9500-WRITE-HISTORY
                     THRU 9500-WRITE-HISTORY-EXIT.
      
                 SET WGLOB-OK                    TO TRUE.
      
             5000-ASSIGN-LEAD-EXIT.
                 EXIT.
      
      *****************************************************************
             6000-RECALC-SCORE.
      
                 MOVE WTRAN-LEAD-ID          TO WS-SEARCH-ID.
                 PERFORM 1400-FIND-LEAD-BY-ID
                     THRU 1400-FIND-LEAD-BY-ID-EXIT.
      
                 IF NOT WS-FOUND
                     SET WGLOB-NOT-FOUND        TO TRUE
                     ADD 1                   TO WS-CNT-REJECTS-THIS-RUN
                     DISPLAY 'LEADCSVC - RECALC, LEAD NOT FOUND '
                             WTRAN-LEAD-ID
                     GO TO 6000-RECALC-SCORE-EXIT
                 END-IF.
      
                 MOVE WS-LD-SCORE(WS-LEAD-NX)    TO WS-OLD-SCORE.
                 PERFORM 1300-BUILD-TIMESTAMP.
                 PERFORM 2900-SCORE-TABLE-ENTRY
                     THRU 2900-SCORE-TABLE-ENTRY-EXIT.
                 MOVE WS-TIMESTAMP-19        TO
                                         WS-LD-UPDATED-DATE(WS-LEAD-NX).
      
                 MOVE WS-OLD-SCORE           TO WS-OLD-SCORE-ED.
                 MOVE WS-LD-SCORE(WS-LEAD-NX)    TO WS-NEW-SCORE-ED.
                 MOVE SPACES                 TO WS-SCORE-NOTE.
                 STRING 'OLD SCORE ' WS-OLD-SCORE-ED ' NEW SCORE '
                        WS-NEW-SCORE-ED
                        DELIMITED BY SIZE INTO WS-SCORE-NOTE.
      
                 MOVE WS-LD-ID(WS-LEAD-NX)   TO WHIST-LEAD-ID.
                 MOVE WTRAN-ACTING-USER-ID   TO WHIST-USER-ID.
                 MOVE 'Score Recalculated'   TO WHIST-ACTION.
                 MOVE 'SYSTEM'               TO WHIST-ACTION-TYPE.
                 MOVE WS-LD-STATUS(WS-LEAD-NX)
                                             TO WHIST-OLD-STATUS
                                                WHIST-NEW-STATUS.
                 MOVE WS-SCORE-NOTE          TO WHIST-COMMENT-TEXT.
                 PERFORM 9500-WRITE-HISTORY
                     THRU 9500-WRITE-HISTORY-EXIT.
      
                 SET WGLOB-OK                    TO TRUE.
      
             6000-RECALC-SCORE-EXIT.
                 EXIT.
      
      *****************************************************************
120413       7000-DELETE-LEAD.
      
                 MOVE WTRAN-LEAD-ID          TO WS-SEARCH-ID.
                 PERFORM 1400-FIND-LEAD-BY-ID
                     THRU 1400-FIND-LEAD-BY-ID-EXIT.
      
                 IF NOT WS-FOUND
                     SET WGLOB-NOT-FOUND        TO TRUE
                     ADD 1                   TO WS-CNT-REJECTS-THIS-RUN
                     DISPLAY 'LEADCSVC - DELETE, LEAD NOT FOUND '
                             WTRAN-LEAD-ID
                     GO TO 7000-DELETE-LEAD-EXIT
                 END-IF.
      
                 MOVE WS-LD-STATUS(WS-LEAD-NX)   TO WS-OLD-STATUS.
120413           SET WS-LD-DELETED(WS-LEAD-NX)   TO TRUE.
      
                 MOVE WS-LD-ID(WS-LEAD-NX)   TO WHIST-LEAD-ID.
                 MOVE WTRAN-ACTING-USER-ID   TO WHIST-USER-ID.
                 MOVE 'Deleted'              TO WHIST-ACTION.
                 MOVE 'USER_ACTION'          TO WHIST-ACTION-TYPE.
                 MOVE WS-OLD-STATUS          TO WHIST-OLD-STATUS.
                 MOVE SPACES                 TO WHIST-NEW-STATUS
                                                WHIST-COMMENT-TEXT.
                 PERFORM 9500-WRITE-HISTORY
                     THRU 9500-WRITE-HISTORY-EXIT.
      
                 SET WGLOB-OK                    TO TRUE.
      
120413       7000-DELETE-LEAD-EXIT.
                 EXIT.
      
      *****************************************************************
080926*    8000-ACCUM-COUNTS - end-of-run control totals by STATUS and
080926*    by assignee, the batch analogue of LeadService's counts-by-
080926*    status/user query (SPEC calls for both breakdowns).
      *    Deleted entries are excluded, same as the master rewrite.
      *****************************************************************
120413       8000-ACCUM-COUNTS.
      
                 MOVE ZERO                  TO WS-CNT-NEW
                                                WS-CNT-ASSIGNED
                                                WS-CNT-IN-PROGRESS
                                                WS-CNT-PRE-CONVERSION
                                                WS-CNT-CONVERTED
                                                WS-CNT-REJECTED
                                                WS-CNT-TOTAL.
080926           MOVE ZERO                  TO WS-CNT-USER-COUNT.
      
120413           PERFORM 8100-TALLY-ONE-LEAD
                     VARYING WS-LEAD-NX FROM 1 BY 1
                     UNTIL WS-LEAD-NX > WS-LEAD-COUNT.
      
                 DISPLAY 'LEADCSVC - LEAD COUNTS BY STATUS'.
                 DISPLAY '  NEW            ' WS-CNT-NEW.
                 DISPLAY '  ASSIGNED       ' WS-CNT-ASSIGNED.
                 DISPLAY '  IN_PROGRESS    ' WS-CNT-IN-PROGRESS.
                 DISPLAY '  PRE_CONVERSION ' WS-CNT-PRE-CONVERSION.
                 DISPLAY '  CONVERTED      ' WS-CNT-CONVERTED.
                 DISPLAY '  REJECTED       ' WS-CNT-REJECTED.
                 DISPLAY '  TOTAL ACTIVE   ' WS-CNT-TOTAL.
                 DISPLAY '  REJECTED TRANS ' WS-CNT-REJECTS-THIS-RUN.
      
080926           DISPLAY 'LEADCSVC - LEAD COUNTS BY ASSIGNED USER'.
080926           PERFORM 8300-DISPLAY-ONE-USER
080926               VARYING WS-CNT-USER-NX FROM 1 BY 1
080926               UNTIL WS-CNT-USER-NX > WS-CNT-USER-COUNT.
      
120413       8000-ACCUM-COUNTS-EXIT.
                 EXIT.
      
120413       8100-TALLY-ONE-LEAD.
      
                 IF NOT WS-LD-DELETED(WS-LEAD-NX)
                     ADD 1                  TO WS-CNT-TOTAL
                     IF WS-LD-STATUS(WS-LEAD-NX) = 'NEW'
                         ADD 1              TO WS-CNT-NEW
                     ELSE
                       IF WS-LD-STATUS(WS-LEAD-NX) = 'ASSIGNED'
                         ADD 1              TO WS-CNT-ASSIGNED
                       ELSE
                         IF WS-LD-STATUS(WS-LEAD-NX) = 'IN_PROGRESS'
                           ADD 1            TO WS-CNT-IN-PROGRESS
                         ELSE
                          IF WS-LD-STATUS(WS-LEAD-NX) = 'PRE_CONVERSION'
                             ADD 1          TO WS-CNT-PRE-CONVERSION
                           ELSE
                             IF WS-LD-STATUS(WS-LEAD-NX) = 'CONVERTED'
                               ADD 1        TO WS-CNT-CONVERTED
                             ELSE
                               IF WS-LD-STATUS(WS-LEAD-NX) = 'REJECTED'
                                 ADD 1      TO WS-CNT-REJECTED
                               END-IF
                             END-IF
                           END-IF
                         END-IF
                       END-IF
                     END-IF
080926               PERFORM 8200-TALLY-BY-USER
080926                   THRU 8200-TALLY-BY-USER-EXIT
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
080926*    8200-TALLY-BY-USER - counts-by-user half of the LeadService
080926*    control total.  WS-CNT-USER-ENTRY is built up as assignees
080926*    are encountered - unassigned leads (ASSIGNED-TO-ID zero) do
080926*    not get a slot, same as the online query's grouping.
      *****************************************************************
080926       8200-TALLY-BY-USER.
      
080926           IF WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX) NOT = ZERO
080926               MOVE 'N'                TO WS-CNT-USER-FOUND-SW
080926               PERFORM 8210-FIND-USER-SLOT
080926                   VARYING WS-CNT-USER-NX FROM 1 BY 1
080926                   UNTIL WS-CNT-USER-NX > WS-CNT-USER-COUNT
080926               IF NOT WS-CNT-USER-FOUND
080926                 AND WS-CNT-USER-COUNT < 500
080926                   ADD 1               TO WS-CNT-USER-COUNT
080926                   SET WS-CNT-USER-NX  TO WS-CNT-USER-COUNT
080926                   MOVE WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX)
080926                            TO WS-CNT-USER-ID(WS-CNT-USER-NX)
080926                   MOVE 1  TO WS-CNT-USER-TOTAL(WS-CNT-USER-NX)
080926               END-IF
080926           END-IF.
      
080926       8200-TALLY-BY-USER-EXIT.
                 EXIT.
      
      *****************************************************************
080926*    8210-FIND-USER-SLOT - linear scan of the by-user table for
080926*    the current lead's assignee; sets WS-CNT-USER-FOUND-SW and
080926*    bumps the running total when the slot already exists, and
080926*    forces the PERFORM VARYING to stop by driving the index to
080926*    the current high-water mark - this shop's toolchain has no
080926*    SEARCH verb available for a COMP-keyed table of this shape.
      *****************************************************************
080926       8210-FIND-USER-SLOT.
      
080926           IF WS-CNT-USER-ID(WS-CNT-USER-NX)
080926                       = WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX)
080926               ADD 1  TO WS-CNT-USER-TOTAL(WS-CNT-USER-NX)
080926               MOVE 'Y'                TO WS-CNT-USER-FOUND-SW
080926               SET WS-CNT-USER-NX      TO WS-CNT-USER-COUNT
080926           END-IF.
      
080926       8210-FIND-USER-SLOT-EXIT.
                 EXIT.
      
      *****************************************************************
080926*    8300-DISPLAY-ONE-USER - one control-total line per assignee
080926*    found on the master, in table-build order.
      *****************************************************************
080926       8300-DISPLAY-ONE-USER.
      
080926           DISPLAY '  USER ' WS-CNT-USER-ID(WS-CNT-USER-NX)
080926                   '  LEADS ' WS-CNT-USER-TOTAL(WS-CNT-USER-NX).
      
080926       8300-DISPLAY-ONE-USER-EXIT.
                 EXIT.
      
      *****************************************************************
             9000-REWRITE-LEAD-MASTER.
      
                 OPEN OUTPUT LEADMSTR-FILE.
                 PERFORM 9100-WRITE-ONE-LEAD
                     VARYING WS-LEAD-NX FROM 1 BY 1
                     UNTIL WS-LEAD-NX > WS-LEAD-COUNT.
                 CLOSE LEADMSTR-FILE.
      
                 MOVE WS-NEXT-LEAD-ID       TO LCTL-LAST-LEAD-ID.
                 OPEN OUTPUT LEADLCTL-FILE.
                 WRITE LEADLCTL-FD-RECORD.
                 CLOSE LEADLCTL-FILE.
      
             9000-REWRITE-LEAD-MASTER-EXIT.
                 EXIT.
      
             9100-WRITE-ONE-LEAD.
      
                 IF NOT WS-LD-DELETED(WS-LEAD-NX)
                     MOVE WS-LD-ID(WS-LEAD-NX)         TO WLEAD-ID
                     MOVE WS-LD-NAME(WS-LEAD-NX)       TO WLEAD-NAME
                     MOVE WS-LD-COMPANY(WS-LEAD-NX)    TO WLEAD-COMPANY
                     MOVE WS-LD-EMAIL(WS-LEAD-NX)      TO WLEAD-EMAIL
                     MOVE WS-LD-PHONE(WS-LEAD-NX)      TO WLEAD-PHONE
                     MOVE WS-LD-STATUS(WS-LEAD-NX)     TO WLEAD-STATUS
                     MOVE WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX)
                                                 TO WLEAD-ASSIGNED-TO-ID
                     MOVE WS-LD-POTENTIAL-VALUE(WS-LEAD-NX)
                                                TO WLEAD-POTENTIAL-VALUE
                     MOVE WS-LD-SOURCE(WS-LEAD-NX)     TO WLEAD-SOURCE
                     MOVE WS-LD-SCORE(WS-LEAD-NX)      TO WLEAD-SCORE
                     MOVE WS-LD-PRIORITY(WS-LEAD-NX)   TO WLEAD-PRIORITY
                     MOVE WS-LD-HIGH-VALUE-IND(WS-LEAD-NX)
                                                 TO WLEAD-HIGH-VALUE-IND
                     MOVE WS-LD-CREATED-DATE(WS-LEAD-NX)
                                                  TO WLEAD-CREATED-DATE
                     MOVE WS-LD-UPDATED-DATE(WS-LEAD-NX)
                                                  TO WLEAD-UPDATED-DATE
                     MOVE WS-LD-DESCRIPTION(WS-LEAD-NX)
                                                  TO WLEAD-DESCRIPTION
                     MOVE WS-LD-INDUSTRY(WS-LEAD-NX)   TO WLEAD-INDUSTRY
                     MOVE WS-LD-COMPANY-SIZE(WS-LEAD-NX)
                                                  TO WLEAD-COMPANY-SIZE
                     MOVE WS-LD-LOCATION(WS-LEAD-NX)   TO WLEAD-LOCATION
                     MOVE 'N' TO
                                             WLEAD-DELETE-IND
                     MOVE WLEAD-RECORD             TO LEADMSTR-FD-RECORD
                     WRITE LEADMSTR-FD-RECORD
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
      *    9500-WRITE-HISTORY - stamps the timestamp and CALLs
      *    LEADHIST for WHIST-RECORD, shared by every function
      *    paragraph above.
      *****************************************************************
             9500-WRITE-HISTORY.
      
                 MOVE WS-TIMESTAMP-19       TO WHIST-TIMESTAMP.
                 CALL 'LEADHIST'            USING WGLOBAL
                                                   WHIST-RECORD.
      
             9500-WRITE-HISTORY-EXIT.
                 EXIT.
      
      *****************************************************************
             9900-TERMINATE.
      
                 CLOSE LEADTRAN-FILE.
                 DISPLAY 'LEADCSVC - RUN COMPLETE, LEADS ON FILE '
                         WS-CNT-TOTAL.
                 STOP RUN.
      
      *****************************************************************
      *                                                                *
      *                    E N D   O F   S O U R C E                  *
      *                                                                *
      *****************************************************************
