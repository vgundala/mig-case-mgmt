      *$JOBSTEP
             IDENTIFICATION  DIVISION.
             PROGRAM-ID.     LEADRRDB.
             AUTHOR.         D. ROSS.
             INSTALLATION.   EXLSERVICE HOLDINGS, INC.
             DATE-WRITTEN.   OCTOBER 21, 2013.
             DATE-COMPILED.
             SECURITY.       CONFIDENTIAL.
      *@**20131021*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2013 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20131021*******************************************
      
      *D****************************************************************
      *D                 PROGRAM DESCRIPTION
      *D****************************************************************
      *D
      *D   LeadDistributionService round-robin batch - the primary job
      *D   step of the lead subsystem.  Loads every NEW lead and every
      *D   active SALES_PERSON, sorts the NEW leads highest score first
      *D   (ties broken oldest CREATED-DATE first), and hands them out
      *D   one for one around the active roster, starting at position
      *D   zero every run so the same NEW-lead file always distributes
      *D   the same way regardless of execution history.  Every
      *D   distributed lead is rewritten ASSIGNED and a LEAD-HISTORY
      *D   entry is appended (ACTION = "Distributed", ACTION-TYPE =
      *D   SYSTEM).
      *D
      *D****************************************************************
      
      *P****************************************************************
      *P        PROGRAMMING NOTES
      *P****************************************************************
      *P
      *P  WS-ROSTER-OFFSET is this run's ordered NEW-lead position,
      *P  0-based, and is never persisted between runs - the sales
      *P  roster assignment for a given lead depends only on its
      *P  position in this run's sorted queue, not on unrelated
      *P  execution history.  The NEW-lead sort
      *P  is a plain exchange sort over an index table (WS-SORT-TABLE)
      *P  rather than the physical LEAD rows, since this toolchain has
      *P  no SORT-verb access to an in-storage table.  LEADMSTR and
      *P  USERMSTR are both read whole into storage and LEADMSTR is
      *P  rewritten whole at 6000-REWRITE-LEAD-MASTER - the active
      *P  roster itself is read-only and is never rewritten here.
      *P
      *P****************************************************************
      
      *H****************************************************************
      *H        PROGRAM HISTORY
      *H****************************************************************
      *H
102113*H 20131021-167-01 DAR New program - LeadDistributionService
102113*H                 round-robin batch, replaces the on-demand
102113*H                 distribution call with a scheduled job step.
120413*H 20131204-169-06 KLS Added LEADRCTL roster-pointer carryover so
120413*H                 distribution does not always start at rep 1.
091914*H 20140919-179-06 REB Y2K date-window review - ACCEPT ... FROM
091914*H                 DATE now specifies YYYYMMDD explicitly.
080926*H 20260809-218-01 TJH Empty active roster now aborts the run
080926*H                 (RC 16) instead of skipping distribution and
080926*H                 falling through to the rewrite step.
080926*H 20260809-218-02 TJH Recast the sort-swap and roster-modulus
080926*H                 work fields as standalone 77-levels.
080926*H 20260809-219-01 TJH Dropped the LEADRCTL roster-pointer
080926*H                 carryover added by 169-06 - the roster
080926*H                 position must start at zero every run so lead
080926*H                 N always maps to rep (N MOD roster count),
080926*H                 not to an offset left over from a prior run.
      *H****************************************************************
      
             ENVIRONMENT DIVISION.
             CONFIGURATION SECTION.
             SOURCE-COMPUTER.    IBM-370.
             OBJECT-COMPUTER.    IBM-370.
             SPECIAL-NAMES.
                 C01 IS TOP-OF-FORM.
      
             INPUT-OUTPUT SECTION.
             FILE-CONTROL.
      
                 SELECT LEADMSTR-FILE       ASSIGN TO LEADMSTR
                     ORGANIZATION IS SEQUENTIAL
                     ACCESS MODE IS SEQUENTIAL
                     FILE STATUS IS WS-LEADMSTR-STATUS.
      
      *****************************************************************
             DATA DIVISION.
             FILE SECTION.
      
             FD  LEADMSTR-FILE
                 LABEL RECORDS ARE STANDARD
                 RECORD CONTAINS 4694 CHARACTERS.
             01  LEADMSTR-FD-RECORD          PIC X(4694).
      
      *****************************************************************
             WORKING-STORAGE SECTION.
      
             01  WS-PROGRAM-INFO.
                 05  WS-PGM-ID               PIC X(08) VALUE 'LEADRRDB'.
                 05  FILLER                  PIC X(20) VALUE SPACES.
      
080926*    Standalone sort/mod scratch scalars - not part of any record,
080926*    carried as 77-levels per shop convention for this kind of
080926*    work field.
080926       77  WS-SWAP-HOLD                PIC 9(05) COMP VALUE ZERO.
080926       77  WS-SORT-OUTER-N             PIC 9(05) COMP VALUE ZERO.
080926       77  WS-SORT-INNER-LIMIT         PIC 9(05) COMP VALUE ZERO.
080926       77  WS-SORT-NX2-NEXT            PIC 9(05) COMP VALUE ZERO.
080926       77  WS-ROSTER-QUOT              PIC 9(05) COMP VALUE ZERO.
      
             COPY WGLOBCPY.
      
             01  WS-FILE-STATUSES.
                 05  WS-LEADMSTR-STATUS      PIC X(02) VALUE SPACES.
                     88  WS-LEADMSTR-OK          VALUE '00'.
                     88  WS-LEADMSTR-EOF         VALUE '10'.
                     88  WS-LEADMSTR-NOFILE      VALUE '35'.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             COPY WLEADCPY.
      
             COPY WHISTCPY.
      
             COPY WUDIRCPY.
      
             01  WS-LEAD-TABLE-CTL.
                 05  WS-LEAD-COUNT           PIC 9(05) COMP VALUE ZERO.
                 05  WS-LEAD-MAX             PIC 9(05) COMP VALUE 2000.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-LEAD-TABLE.
                 05  WS-LEAD-ENTRY OCCURS 2000 TIMES
                                   INDEXED BY WS-LEAD-NX
                                              WS-LEAD-NX2.
                     10  WS-LD-ID                PIC 9(09).
                     10  WS-LD-NAME              PIC X(100).
                     10  WS-LD-COMPANY           PIC X(100).
                     10  WS-LD-EMAIL             PIC X(100).
                     10  WS-LD-PHONE             PIC X(20).
                     10  WS-LD-STATUS            PIC X(20).
                         88  WS-LD-IS-NEW            VALUE 'NEW'.
                     10  WS-LD-ASSIGNED-TO-ID    PIC 9(09).
                     10  WS-LD-POTENTIAL-VALUE   PIC S9(10)V99 COMP-3.
                     10  WS-LD-SOURCE            PIC X(50).
                     10  WS-LD-SCORE             PIC 9(03).
                     10  WS-LD-PRIORITY          PIC X(06).
                     10  WS-LD-HIGH-VALUE-IND    PIC X(01).
                     10  WS-LD-CREATED-DATE      PIC X(19).
                     10  WS-LD-UPDATED-DATE      PIC X(19).
                     10  WS-LD-DESCRIPTION       PIC X(4000).
                     10  WS-LD-INDUSTRY          PIC X(50).
                     10  WS-LD-COMPANY-SIZE      PIC X(20).
                     10  WS-LD-LOCATION          PIC X(100).
                     10  WS-LD-DELETE-IND        PIC X(01).
                         88  WS-LD-DELETED           VALUE 'Y'.
      
             01  WS-SORT-TABLE-CTL.
                 05  WS-SORT-COUNT           PIC 9(05) COMP VALUE ZERO.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-SORT-TABLE.
                 05  WS-SORT-ENTRY OCCURS 2000 TIMES
                                   INDEXED BY WS-SORT-NX
                                              WS-SORT-NX2.
                     10  WS-SORT-LEAD-IDX        PIC 9(05) COMP.
      
             01  WS-DISTRIBUTE-WORK.
                 05  WS-ROSTER-OFFSET        PIC 9(05) COMP VALUE ZERO.
                 05  WS-ROSTER-POSITION      PIC 9(05) COMP VALUE ZERO.
                 05  WS-DIST-COUNT           PIC 9(05) COMP VALUE ZERO.
                 05  WS-TIMESTAMP-19         PIC X(19) VALUE SPACES.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
      *****************************************************************
             PROCEDURE DIVISION.
      
      *****************************************************************
             0000-MAIN-LOGIC.
      
                 PERFORM 1000-INITIALIZE
                     THRU 1000-INITIALIZE-EXIT.
      
                 PERFORM 2000-BUILD-NEW-LEAD-INDEX
                     THRU 2000-BUILD-NEW-LEAD-INDEX-EXIT.
      
                 PERFORM 3000-SORT-NEW-LEADS
                     THRU 3000-SORT-NEW-LEADS-EXIT.
      
                 PERFORM 4000-LOAD-ACTIVE-ROSTER
                     THRU 4000-LOAD-ACTIVE-ROSTER-EXIT.
      
                 IF WUDIR-ROSTER-COUNT > ZERO
                     PERFORM 5000-DISTRIBUTE-LEADS
                         THRU 5000-DISTRIBUTE-LEADS-EXIT
                 ELSE
080926               DISPLAY 'LEADRRDB - NO ACTIVE SALES PERSONS, '
080926                       'DISTRIBUTION SKIPPED'
080926               MOVE 16                TO RETURN-CODE
080926               STOP RUN
                 END-IF.
      
                 PERFORM 6000-REWRITE-LEAD-MASTER
                     THRU 6000-REWRITE-LEAD-MASTER-EXIT.
      
                 PERFORM 9900-TERMINATE.
      
      *****************************************************************
             1000-INITIALIZE.
      
091914           ACCEPT WGLOB-RUN-DATE       FROM DATE YYYYMMDD.
                 ACCEPT WGLOB-RUN-TIME       FROM TIME.
                 MOVE 'LEADRRDB'             TO WGLOB-JOB-NAME.
                 SET WGLOB-OK                TO TRUE.
                 MOVE ZERO                   TO WS-LEAD-COUNT
                                                WS-DIST-COUNT.
                 MOVE SPACES                 TO WS-TIMESTAMP-19.
                 STRING WGLOB-RUN-YYYY  '-' WGLOB-RUN-MM   '-'
                        WGLOB-RUN-DD    '-' WGLOB-RUN-HH    '.'
                        WGLOB-RUN-MIN   '.' WGLOB-RUN-SS
                        DELIMITED BY SIZE INTO WS-TIMESTAMP-19.
      
                 OPEN INPUT LEADMSTR-FILE.
                 IF WS-LEADMSTR-NOFILE
                     DISPLAY 'LEADRRDB - NO LEADMSTR, NOTHING TO DO'
                     MOVE ZERO              TO RETURN-CODE
                     STOP RUN
                 END-IF.
                 IF NOT WS-LEADMSTR-OK
                     DISPLAY 'LEADRRDB - LEADMSTR OPEN FAILED, STATUS='
                             WS-LEADMSTR-STATUS
                     MOVE 16                TO RETURN-CODE
                     STOP RUN
                 END-IF.
      
                 READ LEADMSTR-FILE.
                 PERFORM 1100-LOAD-ONE-LEAD
                     UNTIL WS-LEADMSTR-EOF.
      
                 CLOSE LEADMSTR-FILE.
      
080926           MOVE ZERO                  TO WS-ROSTER-OFFSET.
      
             1000-INITIALIZE-EXIT.
                 EXIT.
      
             1100-LOAD-ONE-LEAD.
      
                 MOVE LEADMSTR-FD-RECORD    TO WLEAD-RECORD.
                 IF WS-LEAD-COUNT < WS-LEAD-MAX
                     ADD 1                  TO WS-LEAD-COUNT
                     SET WS-LEAD-NX         TO WS-LEAD-COUNT
                     PERFORM 1110-MOVE-WORK-TO-TABLE
                 END-IF.
      
                 READ LEADMSTR-FILE
                     AT END
                         SET WS-LEADMSTR-EOF    TO TRUE
                 END-READ.
      
                 EXIT.
      
             1110-MOVE-WORK-TO-TABLE.
      
                 MOVE WLEAD-ID               TO WS-LD-ID(WS-LEAD-NX).
                 MOVE WLEAD-NAME             TO WS-LD-NAME(WS-LEAD-NX).
                 MOVE WLEAD-COMPANY TO
                                             WS-LD-COMPANY(WS-LEAD-NX).
                 MOVE WLEAD-EMAIL            TO WS-LD-EMAIL(WS-LEAD-NX).
                 MOVE WLEAD-PHONE            TO WS-LD-PHONE(WS-LEAD-NX).
                 MOVE WLEAD-STATUS TO
                                             WS-LD-STATUS(WS-LEAD-NX).
                 MOVE WLEAD-ASSIGNED-TO-ID   TO
                                       WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX).
                 MOVE WLEAD-POTENTIAL-VALUE  TO
                                      WS-LD-POTENTIAL-VALUE(WS-LEAD-NX).
                 MOVE WLEAD-SOURCE TO
                                             WS-LD-SOURCE(WS-LEAD-NX).
                 MOVE WLEAD-SCORE            TO WS-LD-SCORE(WS-LEAD-NX).
                 MOVE WLEAD-PRIORITY TO
                                             WS-LD-PRIORITY(WS-LEAD-NX).
                 MOVE WLEAD-HIGH-VALUE-IND   TO
                                       WS-LD-HIGH-VALUE-IND(WS-LEAD-NX).
                 MOVE WLEAD-CREATED-DATE     TO
                                         WS-LD-CREATED-DATE(WS-LEAD-NX).
                 MOVE WLEAD-UPDATED-DATE     TO
                                         WS-LD-UPDATED-DATE(WS-LEAD-NX).
                 MOVE WLEAD-DESCRIPTION      TO
                                          WS-LD-DESCRIPTION(WS-LEAD-NX).
                 MOVE WLEAD-INDUSTRY TO
                                             WS-LD-INDUSTRY(WS-LEAD-NX).
                 MOVE WLEAD-COMPANY-SIZE     TO
                                         WS-LD-COMPANY-SIZE(WS-LEAD-NX).
                 MOVE WLEAD-LOCATION TO
                                             WS-LD-LOCATION(WS-LEAD-NX).
                 MOVE WLEAD-DELETE-IND       TO
                                           WS-LD-DELETE-IND(WS-LEAD-NX).
      
                 EXIT.
      
      *****************************************************************
      *    2000-BUILD-NEW-LEAD-INDEX - WS-SORT-TABLE carries one entry
      *    per NEW, not-deleted lead - an index into WS-LEAD-TABLE, not
      *    a copy of the row, so the sort pass below only ever swaps
      *    5-byte COMP subscripts.
      *****************************************************************
             2000-BUILD-NEW-LEAD-INDEX.
      
                 MOVE ZERO                  TO WS-SORT-COUNT.
                 PERFORM 2100-INDEX-ONE-LEAD
                     VARYING WS-LEAD-NX FROM 1 BY 1
                     UNTIL WS-LEAD-NX > WS-LEAD-COUNT.
      
             2000-BUILD-NEW-LEAD-INDEX-EXIT.
                 EXIT.
      
             2100-INDEX-ONE-LEAD.
      
                 IF WS-LD-IS-NEW(WS-LEAD-NX)
                   AND NOT WS-LD-DELETED(WS-LEAD-NX)
                     ADD 1                  TO WS-SORT-COUNT
                     SET WS-SORT-NX         TO WS-SORT-COUNT
                     SET WS-LEAD-NX2        TO WS-LEAD-NX
                     SET WS-SORT-LEAD-IDX(WS-SORT-NX)
                                             TO WS-LEAD-NX2
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
      *    3000-SORT-NEW-LEADS - plain exchange (bubble) sort of the
      *    index table, score descending, CREATED-DATE ascending on a
      *    tie.  Adequate for a per-run NEW-lead volume of this size;
      *    a shell or merge sort was judged not worth the added
      *    complexity for this table.
      *****************************************************************
             3000-SORT-NEW-LEADS.
      
                 IF WS-SORT-COUNT < 2
                     GO TO 3000-SORT-NEW-LEADS-EXIT
                 END-IF.
      
                 PERFORM 3100-SORT-OUTER-PASS
                     VARYING WS-SORT-NX FROM 1 BY 1
                     UNTIL WS-SORT-NX >= WS-SORT-COUNT.
      
             3000-SORT-NEW-LEADS-EXIT.
                 EXIT.
      
             3100-SORT-OUTER-PASS.
      
                 SET WS-SORT-OUTER-N        TO WS-SORT-NX.
                 COMPUTE WS-SORT-INNER-LIMIT =
                     WS-SORT-COUNT - WS-SORT-OUTER-N.
      
                 PERFORM 3200-SORT-COMPARE-SWAP
                     VARYING WS-SORT-NX2 FROM 1 BY 1
                     UNTIL WS-SORT-NX2 > WS-SORT-INNER-LIMIT.
      
                 EXIT.
      
             3200-SORT-COMPARE-SWAP.
      
                 SET WS-SORT-NX2-NEXT       TO WS-SORT-NX2.
                 ADD 1                      TO WS-SORT-NX2-NEXT.
      
                 SET WS-LEAD-NX  TO WS-SORT-LEAD-IDX(WS-SORT-NX2).
                 SET WS-LEAD-NX2 TO
                                WS-SORT-LEAD-IDX(WS-SORT-NX2-NEXT).
      
                 IF WS-LD-SCORE(WS-LEAD-NX) <
                                             WS-LD-SCORE(WS-LEAD-NX2)
                     PERFORM 3300-SWAP-ENTRIES
                 ELSE
                   IF WS-LD-SCORE(WS-LEAD-NX) = WS-LD-SCORE(WS-LEAD-NX2)
                     AND WS-LD-CREATED-DATE(WS-LEAD-NX) >
                                       WS-LD-CREATED-DATE(WS-LEAD-NX2)
                     PERFORM 3300-SWAP-ENTRIES
                   END-IF
                 END-IF.
      
                 EXIT.
      
             3300-SWAP-ENTRIES.
      
                 MOVE WS-SORT-LEAD-IDX(WS-SORT-NX2)
                                             TO WS-SWAP-HOLD.
                 MOVE WS-SORT-LEAD-IDX(WS-SORT-NX2-NEXT)
                                      TO WS-SORT-LEAD-IDX(WS-SORT-NX2).
                 MOVE WS-SWAP-HOLD
                                  TO WS-SORT-LEAD-IDX(WS-SORT-NX2-NEXT).
      
                 EXIT.
      
      *****************************************************************
             4000-LOAD-ACTIVE-ROSTER.
      
                 SET WUDIR-FN-ACTIVE-ROSTER TO TRUE.
                 CALL 'LEADUDIR'            USING WGLOBAL
                                                   WUDIR-CONTROL.
      
             4000-LOAD-ACTIVE-ROSTER-EXIT.
                 EXIT.
      
      *****************************************************************
080926*    5000-DISTRIBUTE-LEADS - one PERFORM per sorted NEW lead;
080926*    WS-ROSTER-OFFSET starts at zero every run (this run's
080926*    ordered NEW-lead position, 0-based) and WS-ROSTER-POSITION
080926*    wraps modulo the active roster count - lead N always maps
080926*    to rep (N MOD roster count), independent of prior runs.
      *****************************************************************
             5000-DISTRIBUTE-LEADS.
      
                 PERFORM 5100-DISTRIBUTE-ONE-LEAD
                     VARYING WS-SORT-NX FROM 1 BY 1
                     UNTIL WS-SORT-NX > WS-SORT-COUNT.
      
             5000-DISTRIBUTE-LEADS-EXIT.
                 EXIT.
      
             5100-DISTRIBUTE-ONE-LEAD.
      
                 SET WS-LEAD-NX     TO WS-SORT-LEAD-IDX(WS-SORT-NX).
      
      *          modulo by hand - divide, truncate, multiply back and
      *          subtract - since intrinsic FUNCTIONs are not used here.
                 DIVIDE WS-ROSTER-OFFSET BY WUDIR-ROSTER-COUNT
                     GIVING WS-ROSTER-QUOT.
                 MULTIPLY WS-ROSTER-QUOT BY WUDIR-ROSTER-COUNT
                     GIVING WS-ROSTER-POSITION.
                 SUBTRACT WS-ROSTER-POSITION FROM WS-ROSTER-OFFSET
                     GIVING WS-ROSTER-POSITION.
                 ADD 1                      TO WS-ROSTER-POSITION.
                 SET WUDIR-ROSTER-NDX       TO WS-ROSTER-POSITION.
      
                 MOVE 'ASSIGNED' TO
                                             WS-LD-STATUS(WS-LEAD-NX).
                 MOVE WUDIR-ROSTER-USER-ID(WUDIR-ROSTER-NDX)
                                    TO WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX).
                 MOVE WS-TIMESTAMP-19        TO
                                         WS-LD-UPDATED-DATE(WS-LEAD-NX).
      
                 ADD 1                      TO WS-ROSTER-OFFSET.
                 ADD 1                      TO WS-DIST-COUNT.
      
                 MOVE ZERO                  TO WHIST-USER-ID.
                 MOVE WS-LD-ID(WS-LEAD-NX)  TO WHIST-LEAD-ID.
                 MOVE 'Distributed'         TO WHIST-ACTION.
                 MOVE 'SYSTEM'              TO WHIST-ACTION-TYPE.
                 MOVE 'NEW'                 TO WHIST-OLD-STATUS.
                 MOVE 'ASSIGNED'            TO WHIST-NEW-STATUS.
                 MOVE SPACES                TO WHIST-COMMENT-TEXT.
                 MOVE WS-TIMESTAMP-19       TO WHIST-TIMESTAMP.
                 CALL 'LEADHIST'            USING WGLOBAL
                                                   WHIST-RECORD.
      
                 EXIT.
      
      *****************************************************************
             6000-REWRITE-LEAD-MASTER.
      
                 OPEN OUTPUT LEADMSTR-FILE.
                 PERFORM 6100-WRITE-ONE-LEAD
                     VARYING WS-LEAD-NX FROM 1 BY 1
                     UNTIL WS-LEAD-NX > WS-LEAD-COUNT.
                 CLOSE LEADMSTR-FILE.
      
             6000-REWRITE-LEAD-MASTER-EXIT.
                 EXIT.
      
             6100-WRITE-ONE-LEAD.
      
                 IF NOT WS-LD-DELETED(WS-LEAD-NX)
                     MOVE WS-LD-ID(WS-LEAD-NX)         TO WLEAD-ID
                     MOVE WS-LD-NAME(WS-LEAD-NX)       TO WLEAD-NAME
                     MOVE WS-LD-COMPANY(WS-LEAD-NX)    TO WLEAD-COMPANY
                     MOVE WS-LD-EMAIL(WS-LEAD-NX)      TO WLEAD-EMAIL
                     MOVE WS-LD-PHONE(WS-LEAD-NX)      TO WLEAD-PHONE
                     MOVE WS-LD-STATUS(WS-LEAD-NX)     TO WLEAD-STATUS
                     MOVE WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX)
                                                 TO WLEAD-ASSIGNED-TO-ID
                     MOVE WS-LD-POTENTIAL-VALUE(WS-LEAD-NX)
                                                TO WLEAD-POTENTIAL-VALUE
                     MOVE WS-LD-SOURCE(WS-LEAD-NX)     TO WLEAD-SOURCE
                     MOVE WS-LD-SCORE(WS-LEAD-NX)      TO WLEAD-SCORE
                     MOVE WS-LD-PRIORITY(WS-LEAD-NX)   TO WLEAD-PRIORITY
                     MOVE WS-LD-HIGH-VALUE-IND(WS-LEAD-NX)
                                                 TO WLEAD-HIGH-VALUE-IND
                     MOVE WS-LD-CREATED-DATE(WS-LEAD-NX)
                                                  TO WLEAD-CREATED-DATE
                     MOVE WS-LD-UPDATED-DATE(WS-LEAD-NX)
                                                  TO WLEAD-UPDATED-DATE
                     MOVE WS-LD-DESCRIPTION(WS-LEAD-NX)
                                                  TO WLEAD-DESCRIPTION
                     MOVE WS-LD-INDUSTRY(WS-LEAD-NX)   TO WLEAD-INDUSTRY
                     MOVE WS-LD-COMPANY-SIZE(WS-LEAD-NX)
                                                  TO WLEAD-COMPANY-SIZE
                     MOVE WS-LD-LOCATION(WS-LEAD-NX)   TO WLEAD-LOCATION
                     MOVE 'N' TO
                                             WLEAD-DELETE-IND
                     MOVE WLEAD-RECORD             TO LEADMSTR-FD-RECORD
                     WRITE LEADMSTR-FD-RECORD
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
             9900-TERMINATE.
      
                 DISPLAY 'LEADRRDB - RUN COMPLETE, LEADS DISTRIBUTED '
                         WS-DIST-COUNT.
                 STOP RUN.
      
      *****************************************************************
      *                                                                *
      *                    E N D   O F   S O U R C E                  *
      *                                                                *
      *****************************************************************
