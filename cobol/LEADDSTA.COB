      *$JOBSTEP
             IDENTIFICATION  DIVISION.
             PROGRAM-ID.     LEADDSTA.
             AUTHOR.         K. SIMS.
             INSTALLATION.   EXLSERVICE HOLDINGS, INC.
             DATE-WRITTEN.   DECEMBER 20, 2013.
             DATE-COMPILED.
             SECURITY.       CONFIDENTIAL.
      *@**20131220*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2013 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20131220*******************************************
      
      *D****************************************************************
      *D                 PROGRAM DESCRIPTION
      *D****************************************************************
      *D
      *D   LeadDistributionService distribution statistics - a
      *D   read-only control-total step run after LEADRRDB/LEADDMAN to
      *D   show how the lead pipeline stands.  Reports the count of
      *D   active SALES_PERSON users (via LEADUDIR function 'A'), the
      *D   count of LEADMSTR records in STATUS "NEW", the count in
      *D   STATUS "ASSIGNED", and the sum of the two lead counts.  No
      *D   columnar report, control breaks, or printed page - four
      *D   DISPLAY lines to the job log, same as the other control-
      *D   total steps in this shop's end-of-job housekeeping.
      *D
      *D****************************************************************
      
      *P****************************************************************
      *P        PROGRAMMING NOTES
      *P****************************************************************
      *P
      *P  LEADMSTR is read straight through once, status field only -
      *P  no table is built and nothing is rewritten, unlike LEADRRDB,
      *P  LEADCSVC, LEADWKFL and LEADDMAN which all hold the whole
      *P  master in WS-LEAD-TABLE for update.  This step never changes
      *P  LEADMSTR.
      *P
      *P****************************************************************
      
      *H****************************************************************
      *H        PROGRAM HISTORY
      *H****************************************************************
      *H
122013*H 20131220-171-04 KLS New program - distribution statistics
122013*H                 control-total step for the lead subsystem.
091914*H 20140919-179-08 REB Y2K date-window review - no date fields
091914*H                 on this program, no change required.
      *H****************************************************************
      
             ENVIRONMENT DIVISION.
             CONFIGURATION SECTION.
             SOURCE-COMPUTER.    IBM-370.
             OBJECT-COMPUTER.    IBM-370.
             SPECIAL-NAMES.
                 C01 IS TOP-OF-FORM.
      
             INPUT-OUTPUT SECTION.
             FILE-CONTROL.
      
                 SELECT LEADMSTR-FILE       ASSIGN TO LEADMSTR
                     ORGANIZATION IS SEQUENTIAL
                     ACCESS MODE IS SEQUENTIAL
                     FILE STATUS IS WS-LEADMSTR-STATUS.
      
      *****************************************************************
             DATA DIVISION.
             FILE SECTION.
      
             FD  LEADMSTR-FILE
                 LABEL RECORDS ARE STANDARD
                 RECORD CONTAINS 4694 CHARACTERS.
             01  LEADMSTR-FD-RECORD          PIC X(4694).
      
      *****************************************************************
             WORKING-STORAGE SECTION.
      
             01  WS-PROGRAM-INFO.
                 05  WS-PGM-ID               PIC X(08) VALUE 'LEADDSTA'.
                 05  FILLER                  PIC X(20) VALUE SPACES.
      
             COPY WGLOBCPY.
      
             01  WS-FILE-STATUSES.
                 05  WS-LEADMSTR-STATUS      PIC X(02) VALUE SPACES.
                     88  WS-LEADMSTR-OK          VALUE '00'.
                     88  WS-LEADMSTR-EOF         VALUE '10'.
                     88  WS-LEADMSTR-NOFILE      VALUE '35'.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             COPY WLEADCPY.
      
             COPY WUDIRCPY.
      
             01  WS-COUNT-WORK.
                 05  WS-CNT-ACTIVE-REPS      PIC 9(05) COMP VALUE ZERO.
                 05  WS-CNT-NEW-LEADS        PIC 9(05) COMP VALUE ZERO.
                 05  WS-CNT-ASSIGNED-LEADS   PIC 9(05) COMP VALUE ZERO.
                 05  WS-CNT-TOTAL-LEADS      PIC 9(05) COMP VALUE ZERO.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
      *****************************************************************
             PROCEDURE DIVISION.
      
      *****************************************************************
             0000-MAIN-LOGIC.
      
                 PERFORM 1000-INITIALIZE
                     THRU 1000-INITIALIZE-EXIT.
      
                 PERFORM 2000-COUNT-ACTIVE-REPS
                     THRU 2000-COUNT-ACTIVE-REPS-EXIT.
      
                 PERFORM 3000-COUNT-LEADS
                     THRU 3000-COUNT-LEADS-EXIT.
      
                 PERFORM 9900-TERMINATE.
      
      *****************************************************************
             1000-INITIALIZE.
      
                 ACCEPT WGLOB-RUN-DATE       FROM DATE YYYYMMDD.
                 ACCEPT WGLOB-RUN-TIME       FROM TIME.
                 MOVE 'LEADDSTA'             TO WGLOB-JOB-NAME.
                 SET WGLOB-OK                TO TRUE.
                 MOVE ZERO                   TO WS-CNT-ACTIVE-REPS
                                                WS-CNT-NEW-LEADS
                                                WS-CNT-ASSIGNED-LEADS
                                                WS-CNT-TOTAL-LEADS.
      
             1000-INITIALIZE-EXIT.
                 EXIT.
      
      *****************************************************************
             2000-COUNT-ACTIVE-REPS.
      
                 SET WUDIR-FN-ACTIVE-ROSTER TO TRUE.
                 CALL 'LEADUDIR'            USING WGLOBAL
                                                   WUDIR-CONTROL.
                 MOVE WUDIR-ROSTER-COUNT    TO WS-CNT-ACTIVE-REPS.
      
             2000-COUNT-ACTIVE-REPS-EXIT.
                 EXIT.
      
      *****************************************************************
             3000-COUNT-LEADS.
      
                 OPEN INPUT LEADMSTR-FILE.
                 IF WS-LEADMSTR-NOFILE
                     GO TO 3000-COUNT-LEADS-EXIT
                 END-IF.
                 IF NOT WS-LEADMSTR-OK
                     DISPLAY 'LEADDSTA - LEADMSTR OPEN FAILED, STATUS='
                             WS-LEADMSTR-STATUS
                     MOVE 16                TO RETURN-CODE
                     STOP RUN
                 END-IF.
      
                 READ LEADMSTR-FILE INTO WLEAD-RECORD.
                 PERFORM 3100-COUNT-ONE-LEAD
                     UNTIL WS-LEADMSTR-EOF.
      
                 CLOSE LEADMSTR-FILE.
      
                 ADD WS-CNT-NEW-LEADS TO WS-CNT-TOTAL-LEADS.
                 ADD WS-CNT-ASSIGNED-LEADS TO WS-CNT-TOTAL-LEADS.
      
             3000-COUNT-LEADS-EXIT.
                 EXIT.
      
             3100-COUNT-ONE-LEAD.
      
                 IF WLEAD-DELETE-IND NOT = 'Y'
                     IF WLEAD-STATUS = 'NEW'
                         ADD 1              TO WS-CNT-NEW-LEADS
                     ELSE
                       IF WLEAD-STATUS = 'ASSIGNED'
                         ADD 1              TO WS-CNT-ASSIGNED-LEADS
                       END-IF
                     END-IF
                 END-IF.
      
                 READ LEADMSTR-FILE INTO WLEAD-RECORD
                     AT END
                         SET WS-LEADMSTR-EOF    TO TRUE
                 END-READ.
      
                 EXIT.
      
      *****************************************************************
             9900-TERMINATE.
      
                 DISPLAY 'LEADDSTA - ACTIVE SALES PERSONS   '
                         WS-CNT-ACTIVE-REPS.
                 DISPLAY 'LEADDSTA - LEADS IN STATUS NEW    '
                         WS-CNT-NEW-LEADS.
                 DISPLAY 'LEADDSTA - LEADS IN STATUS ASSIGNED '
                         WS-CNT-ASSIGNED-LEADS.
                 DISPLAY 'LEADDSTA - TOTAL NEW PLUS ASSIGNED '
                         WS-CNT-TOTAL-LEADS.
                 STOP RUN.
      
      *****************************************************************
      *                                                                *
      *                    E N D   O F   S O U R C E                  *
      *                                                                *
      *****************************************************************
