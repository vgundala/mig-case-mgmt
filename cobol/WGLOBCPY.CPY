      *****************************************************************
      *
      *    WGLOBCPY  -  COMMON RUNTIME WORK AREA
      *
      *    Licensed Materials - Property of
      *    ExlService Holdings, Inc.
      *    (C) 1994-2014 ExlService Holdings, Inc. All Rights Reserved
      *    Contains confidential and trade secret information.
      *
      *****************************************************************
      *D***************************************************************
      *D                 COPYBOOK DESCRIPTION
      *D***************************************************************
      *D
      *D  WGLOBAL is owned in WORKING-STORAGE by each lead-subsystem
      *D  batch mainline (LEADCSVC, LEADWKFL, LEADRRDB, LEADDMAN,
      *D  LEADDSTA), which stamps the run date/time once at start-up,
      *D  and is passed on the CALL ... USING phrase to the shared
      *D  LINKAGE-only subprograms (LEADSCOR, LEADHIST, LEADUDIR) so
      *D  caller and callee agree on that stamp and can hand back a
      *D  single return-code/message pair without a fresh LINKAGE
      *D  01-level per program.
      *D
      *D***************************************************************
      *H***************************************************************
      *H                 COPYBOOK HISTORY
      *H***************************************************************
      *H
091501*H 950915-101-01 REB New copybook for lead case management pilot.
021299*H 990212-142-01 P10 AUTOMATED NLS/MESSAGING CONVERSION
101413*H 20131009-166-06 DAR Added WGLOB-RETURN-CODE 88-levels used by
101413*H                 the new rules-engine subprograms.
       01  WGLOBAL.
           05  WGLOB-RUN-DATE              PIC 9(08).
           05  WGLOB-RUN-DATE-R REDEFINES
               WGLOB-RUN-DATE.
               10  WGLOB-RUN-YYYY          PIC 9(04).
               10  WGLOB-RUN-MM            PIC 9(02).
               10  WGLOB-RUN-DD            PIC 9(02).
           05  WGLOB-RUN-TIME              PIC 9(08).
           05  WGLOB-RUN-TIME-R REDEFINES
               WGLOB-RUN-TIME.
               10  WGLOB-RUN-HH            PIC 9(02).
               10  WGLOB-RUN-MIN           PIC 9(02).
               10  WGLOB-RUN-SS            PIC 9(02).
               10  WGLOB-RUN-HS            PIC 9(02).
           05  WGLOB-JOB-NAME              PIC X(08) VALUE SPACES.
           05  WGLOB-RETURN-CODE           PIC S9(04) COMP VALUE +0.
101413         88  WGLOB-OK                    VALUE +0.
101413         88  WGLOB-BUSINESS-ERROR        VALUE +4.
101413         88  WGLOB-AUTH-ERROR            VALUE +8.
101413         88  WGLOB-NOT-FOUND             VALUE +12.
101413         88  WGLOB-FATAL-ERROR           VALUE +16.
           05  WGLOB-MESSAGE-TEXT          PIC X(80) VALUE SPACES.
           05  FILLER                      PIC X(20).
