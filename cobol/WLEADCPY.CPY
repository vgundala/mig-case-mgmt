      *****************************************************************
      *
      *    WLEADCPY  -  SALES LEAD MASTER RECORD LAYOUT
      *
      *    Licensed Materials - Property of
      *    ExlService Holdings, Inc.
      *    (C) 1994-2014 ExlService Holdings, Inc. All Rights Reserved
      *    Contains confidential and trade secret information.
      *
      *****************************************************************
      *D***************************************************************
      *D                 COPYBOOK DESCRIPTION
      *D***************************************************************
      *D
      *D  One occurrence of WLEAD-RECORD represents one prospective
      *D  sales lead as carried on the LEADMSTR dataset.  The record
      *D  is rewritten in place by LEADRRDB, LEADCSVC, LEADWKFL and
      *D  LEADDMAN whenever status, assignment or score changes; no
      *D  program deletes the physical record on a business DELETE -
      *D  see WLEAD-DELETE-IND below.
      *D
      *D***************************************************************
      *H***************************************************************
      *H                 COPYBOOK HISTORY
      *H***************************************************************
      *H
091501*H 950915-101-01 REB New copybook for lead case management pilot.
042803*H 20030428-104-02 DAR Widened WLEAD-DESCRIPTION to X(4000) to
042803*H                 match the case-notes redesign.
110207*H 20071102-118-03 KLS Added WLEAD-INDUSTRY/COMPANY-SIZE/LOCATION
110207*H                 for the qualification worksheet project.
021299*H 990212-142-01 P10 AUTOMATED NLS/MESSAGING CONVERSION
060309*H 20090601-151-01 JWS Added WLEAD-HIGH-VALUE-IND cache byte so
060309*H                 online screens do not have to re-derive it.
101413*H 20131009-166-01 DAR Score/priority rework to match new rules
101413*H                 engine (see LEADSCOR).  Widened LEAD-SCORE.
      *H***************************************************************
       01  WLEAD-RECORD.
           05  WLEAD-KEY.
               10  WLEAD-ID                PIC 9(09).
           05  WLEAD-NAME                  PIC X(100).
           05  WLEAD-COMPANY               PIC X(100).
           05  WLEAD-CONTACT-DATA.
               10  WLEAD-EMAIL             PIC X(100).
               10  WLEAD-PHONE             PIC X(20).
           05  WLEAD-STATUS                PIC X(20).
               88  WLEAD-STAT-NEW               VALUE 'NEW'.
               88  WLEAD-STAT-ASSIGNED          VALUE 'ASSIGNED'.
               88  WLEAD-STAT-IN-PROGRESS       VALUE 'IN_PROGRESS'.
               88  WLEAD-STAT-PRE-CONVERSION    VALUE 'PRE_CONVERSION'.
               88  WLEAD-STAT-CONVERTED         VALUE 'CONVERTED'.
               88  WLEAD-STAT-REJECTED          VALUE 'REJECTED'.
           05  WLEAD-ASSIGNED-TO-ID        PIC 9(09).
               88  WLEAD-UNASSIGNED             VALUE ZEROS.
           05  WLEAD-POTENTIAL-VALUE       PIC S9(10)V99 COMP-3.
           05  WLEAD-SOURCE                PIC X(50).
           05  WLEAD-SCORE                 PIC 9(03).
               88  WLEAD-SCORE-VALID           VALUES 000 THRU 100.
           05  WLEAD-PRIORITY              PIC X(06).
               88  WLEAD-PRIORITY-HIGH         VALUE 'HIGH'.
               88  WLEAD-PRIORITY-MEDIUM       VALUE 'MEDIUM'.
               88  WLEAD-PRIORITY-LOW          VALUE 'LOW'.
           05  WLEAD-HIGH-VALUE-IND        PIC X(01).
060309         88  WLEAD-IS-HIGH-VALUE         VALUE 'Y'.
060309         88  WLEAD-NOT-HIGH-VALUE        VALUE 'N'.
           05  WLEAD-CREATED-DATE          PIC X(19).
           05  WLEAD-CREATED-DATE-R REDEFINES
               WLEAD-CREATED-DATE.
               10  WLEAD-CRT-YYYY          PIC 9(04).
               10  FILLER                  PIC X(01).
               10  WLEAD-CRT-MM            PIC 9(02).
               10  FILLER                  PIC X(01).
               10  WLEAD-CRT-DD            PIC 9(02).
               10  FILLER                  PIC X(01).
               10  WLEAD-CRT-HH            PIC 9(02).
               10  FILLER                  PIC X(01).
               10  WLEAD-CRT-MIN           PIC 9(02).
               10  FILLER                  PIC X(01).
               10  WLEAD-CRT-SS            PIC 9(02).
           05  WLEAD-UPDATED-DATE          PIC X(19).
           05  WLEAD-UPDATED-DATE-R REDEFINES
               WLEAD-UPDATED-DATE.
               10  WLEAD-UPD-YYYY          PIC 9(04).
               10  FILLER                  PIC X(01).
               10  WLEAD-UPD-MM            PIC 9(02).
               10  FILLER                  PIC X(01).
               10  WLEAD-UPD-DD            PIC 9(02).
               10  FILLER                  PIC X(01).
               10  WLEAD-UPD-HH            PIC 9(02).
               10  FILLER                  PIC X(01).
               10  WLEAD-UPD-MIN           PIC 9(02).
               10  FILLER                  PIC X(01).
               10  WLEAD-UPD-SS            PIC 9(02).
042803 05  WLEAD-DESCRIPTION               PIC X(4000).
110207 05  WLEAD-QUAL-DATA.
110207     10  WLEAD-INDUSTRY              PIC X(50).
110207     10  WLEAD-COMPANY-SIZE          PIC X(20).
110207     10  WLEAD-LOCATION              PIC X(100).
           05  WLEAD-DELETE-IND            PIC X(01) VALUE 'N'.
               88  WLEAD-IS-DELETED            VALUE 'Y'.
               88  WLEAD-NOT-DELETED           VALUE 'N'.
           05  FILLER                      PIC X(60).
