      *$JOBSTEP
             IDENTIFICATION  DIVISION.
             PROGRAM-ID.     LEADWKFL.
             AUTHOR.         D. ROSS.
             INSTALLATION.   EXLSERVICE HOLDINGS, INC.
             DATE-WRITTEN.   NOVEMBER 8, 2013.
             DATE-COMPILED.
             SECURITY.       CONFIDENTIAL.
      *@**20131108*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2013 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20131108*******************************************
      
      *D****************************************************************
      *D                 PROGRAM DESCRIPTION
      *D****************************************************************
      *D
      *D   WorkflowService approval-cycle job step.  Reads LEADWTRN
      *D   workflow transactions, edits each against an eligibility
      *D   gate, applies the transition to the LEAD master held in
      *D   WS-LEAD-TABLE, and rewrites the master at end of run.  Four
      *D   function codes, one per transaction:
      *D
      *D       ES - escalate to the first active SALES_MANAGER.  Gate:
      *D            lead must be high-value, assigned to the acting
      *D            user.  Sets STATUS to PRE_CONVERSION.
      *D       AP - approve.  Gate: acting user is a SALES_MANAGER and
      *D            is the lead's current assignee.  Sets STATUS to
      *D            CONVERTED.
      *D       RJ - reject.  Same gate as AP.  Sets STATUS to REJECTED,
      *D            reason carried to LEAD-HISTORY.
      *D       RA - request standard approval.  Gate: acting user is
      *D            the current assignee, lead is NOT high-value.  Sets
      *D            STATUS to IN_PROGRESS.
      *D
      *D   Every gate failure is a rejected transaction, not an abend -
      *D   see 1500-EDIT-TRANSACTION.  A trans that fails its gate is
      *D   counted in WS-CNT-REJECTS-THIS-RUN and no LEAD-HISTORY is
      *D   written for it.
      *D
      *D****************************************************************
      
      *P****************************************************************
      *P        PROGRAMMING NOTES
      *P****************************************************************
      *P
      *P  Role and active-status checks are never made by comparing
      *P  WS-LD- fields against the acting user directly - LEADUDIR
      *P  owns the USERMSTR dataset and is CALLed with WUDIR-FUNCTION
      *P  'C' (is user active in role) or 'M' (first active manager) for
      *P  every gate below, same convention as LEADRRDB and LEADDMAN.
      *P  LEADMSTR is read whole into WS-LEAD-TABLE and rewritten whole
      *P  at 9000-REWRITE-LEAD-MASTER, same technique as LEADCSVC.
      *P
      *P****************************************************************
      
      *H****************************************************************
      *H        PROGRAM HISTORY
      *H****************************************************************
      *H
110813*H 20131108-168-03 DAR New program - WorkflowService approval
110813*H                 cycle, replaces the ad hoc online workflow
110813*H                 transitions with a batch job step.
091914*H 20140919-179-05 REB Y2K date-window review - ACCEPT ... FROM
091914*H                 DATE now specifies YYYYMMDD explicitly.
080926*H 20260809-220-01 TJH Removed the STATUS test from
080926*H                 2050-EDIT-ESCALATE - that check belongs only
080926*H                 to the read-only canEscalateLead eligibility
080926*H                 query, not to the escalate mutation itself.
      *H****************************************************************
      
             ENVIRONMENT DIVISION.
             CONFIGURATION SECTION.
             SOURCE-COMPUTER.    IBM-370.
             OBJECT-COMPUTER.    IBM-370.
             SPECIAL-NAMES.
                 C01 IS TOP-OF-FORM.
      
             INPUT-OUTPUT SECTION.
             FILE-CONTROL.
      
                 SELECT LEADWTRN-FILE       ASSIGN TO LEADWTRN
                     ORGANIZATION IS SEQUENTIAL
                     ACCESS MODE IS SEQUENTIAL
                     FILE STATUS IS WS-LEADWTRN-STATUS.
      
                 SELECT LEADMSTR-FILE       ASSIGN TO LEADMSTR
                     ORGANIZATION IS SEQUENTIAL
                     ACCESS MODE IS SEQUENTIAL
                     FILE STATUS IS WS-LEADMSTR-STATUS.
      
      *****************************************************************
             DATA DIVISION.
             FILE SECTION.
      
             FD  LEADWTRN-FILE
                 LABEL RECORDS ARE STANDARD
                 RECORD CONTAINS 240 CHARACTERS.
             01  LEADWTRN-FD-RECORD          PIC X(240).
      
             FD  LEADMSTR-FILE
                 LABEL RECORDS ARE STANDARD
                 RECORD CONTAINS 4694 CHARACTERS.
             01  LEADMSTR-FD-RECORD          PIC X(4694).
      
      *****************************************************************
             WORKING-STORAGE SECTION.
      
             01  WS-PROGRAM-INFO.
                 05  WS-PGM-ID               PIC X(08) VALUE 'LEADWKFL'.
                 05  FILLER                  PIC X(20) VALUE SPACES.
      
             COPY WGLOBCPY.
      
             01  WS-FILE-STATUSES.
                 05  WS-LEADWTRN-STATUS      PIC X(02) VALUE SPACES.
                     88  WS-LEADWTRN-OK          VALUE '00'.
                     88  WS-LEADWTRN-EOF         VALUE '10'.
                 05  WS-LEADMSTR-STATUS      PIC X(02) VALUE SPACES.
                     88  WS-LEADMSTR-OK          VALUE '00'.
                     88  WS-LEADMSTR-EOF         VALUE '10'.
                     88  WS-LEADMSTR-NOFILE      VALUE '35'.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             COPY WLEADCPY.
      
             COPY WHISTCPY.
      
             COPY WWKFCPY.
      
             COPY WUDIRCPY.
      
             01  WS-LEAD-TABLE-CTL.
                 05  WS-LEAD-COUNT           PIC 9(05) COMP VALUE ZERO.
                 05  WS-LEAD-MAX             PIC 9(05) COMP VALUE 2000.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-LEAD-TABLE.
                 05  WS-LEAD-ENTRY OCCURS 2000 TIMES
                                   INDEXED BY WS-LEAD-NX.
                     10  WS-LD-ID                PIC 9(09).
                     10  WS-LD-NAME              PIC X(100).
                     10  WS-LD-COMPANY           PIC X(100).
                     10  WS-LD-EMAIL             PIC X(100).
                     10  WS-LD-PHONE             PIC X(20).
                     10  WS-LD-STATUS            PIC X(20).
                     10  WS-LD-ASSIGNED-TO-ID    PIC 9(09).
                     10  WS-LD-POTENTIAL-VALUE   PIC S9(10)V99 COMP-3.
                     10  WS-LD-SOURCE            PIC X(50).
                     10  WS-LD-SCORE             PIC 9(03).
                     10  WS-LD-PRIORITY          PIC X(06).
                     10  WS-LD-HIGH-VALUE-IND    PIC X(01).
                         88  WS-LD-IS-HIGH-VALUE      VALUE 'Y'.
                     10  WS-LD-CREATED-DATE      PIC X(19).
                     10  WS-LD-UPDATED-DATE      PIC X(19).
                     10  WS-LD-DESCRIPTION       PIC X(4000).
                     10  WS-LD-INDUSTRY          PIC X(50).
                     10  WS-LD-COMPANY-SIZE      PIC X(20).
                     10  WS-LD-LOCATION          PIC X(100).
                     10  WS-LD-DELETE-IND        PIC X(01).
                         88  WS-LD-DELETED           VALUE 'Y'.
      
             01  WS-SEARCH-WORK.
                 05  WS-SEARCH-ID            PIC 9(09) VALUE ZERO.
                 05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
                     88  WS-FOUND                VALUE 'Y'.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-CHANGE-WORK.
                 05  WS-OLD-STATUS           PIC X(20) VALUE SPACES.
                 05  WS-TIMESTAMP-19         PIC X(19) VALUE SPACES.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-GATE-WORK.
                 05  WS-GATE-PASS-SW         PIC X(01) VALUE 'N'.
                     88  WS-GATE-PASSED          VALUE 'Y'.
                 05  WS-GATE-REJECT-REASON   PIC X(40) VALUE SPACES.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-COUNT-WORK.
                 05  WS-CNT-TOTAL            PIC 9(05) COMP VALUE ZERO.
                 05  WS-CNT-REJECTS-THIS-RUN PIC 9(05) COMP VALUE ZERO.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
      *****************************************************************
             PROCEDURE DIVISION.
      
      *****************************************************************
             0000-MAIN-LOGIC.
      
                 PERFORM 1000-INITIALIZE
                     THRU 1000-INITIALIZE-EXIT.
      
                 PERFORM 1500-EDIT-TRANSACTION
                     THRU 1500-EDIT-TRANSACTION-EXIT
                     UNTIL WS-LEADWTRN-EOF.
      
                 PERFORM 9000-REWRITE-LEAD-MASTER
                     THRU 9000-REWRITE-LEAD-MASTER-EXIT.
      
                 PERFORM 9900-TERMINATE.
      
      *****************************************************************
             1000-INITIALIZE.
      
091914           ACCEPT WGLOB-RUN-DATE       FROM DATE YYYYMMDD.
                 ACCEPT WGLOB-RUN-TIME       FROM TIME.
                 MOVE 'LEADWKFL'             TO WGLOB-JOB-NAME.
                 SET WGLOB-OK                TO TRUE.
                 MOVE ZERO                   TO WS-LEAD-COUNT
                                                WS-CNT-REJECTS-THIS-RUN.
      
                 PERFORM 1100-LOAD-LEAD-MASTER
                     THRU 1100-LOAD-LEAD-MASTER-EXIT.
      
                 OPEN INPUT LEADWTRN-FILE.
                 IF NOT WS-LEADWTRN-OK
                     DISPLAY 'LEADWKFL - LEADWTRN OPEN FAILED, STATUS='
                             WS-LEADWTRN-STATUS
                     MOVE 16                TO RETURN-CODE
                     STOP RUN
                 END-IF.
      
                 READ LEADWTRN-FILE INTO WWKF-RECORD
                     AT END
                         SET WS-LEADWTRN-EOF    TO TRUE
                 END-READ.
      
             1000-INITIALIZE-EXIT.
                 EXIT.
      
      *****************************************************************
             1100-LOAD-LEAD-MASTER.
      
                 OPEN INPUT LEADMSTR-FILE.
                 IF WS-LEADMSTR-NOFILE
                     GO TO 1100-LOAD-LEAD-MASTER-EXIT
                 END-IF.
                 IF NOT WS-LEADMSTR-OK
                     DISPLAY 'LEADWKFL - LEADMSTR OPEN FAILED, STATUS='
                             WS-LEADMSTR-STATUS
                     MOVE 16                TO RETURN-CODE
                     STOP RUN
                 END-IF.
      
                 READ LEADMSTR-FILE.
                 PERFORM 1110-LOAD-ONE-LEAD
                     UNTIL WS-LEADMSTR-EOF.
      
                 CLOSE LEADMSTR-FILE.
      
             1100-LOAD-LEAD-MASTER-EXIT.
                 EXIT.
      
             1110-LOAD-ONE-LEAD.
      
                 MOVE LEADMSTR-FD-RECORD    TO WLEAD-RECORD.
                 IF WS-LEAD-COUNT < WS-LEAD-MAX
                     ADD 1                  TO WS-LEAD-COUNT
                     SET WS-LEAD-NX         TO WS-LEAD-COUNT
                     PERFORM 1120-MOVE-WORK-TO-TABLE
                 END-IF.
      
                 READ LEADMSTR-FILE
                     AT END
                         SET WS-LEADMSTR-EOF    TO TRUE
                 END-READ.
      
                 EXIT.
      
             1120-MOVE-WORK-TO-TABLE.
      
                 MOVE WLEAD-ID               TO WS-LD-ID(WS-LEAD-NX).
                 MOVE WLEAD-NAME             TO WS-LD-NAME(WS-LEAD-NX).
                 MOVE WLEAD-COMPANY TO
                                             WS-LD-COMPANY(WS-LEAD-NX).
                 MOVE WLEAD-EMAIL            TO WS-LD-EMAIL(WS-LEAD-NX).
                 MOVE WLEAD-PHONE            TO WS-LD-PHONE(WS-LEAD-NX).
                 MOVE WLEAD-STATUS TO
                                             WS-LD-STATUS(WS-LEAD-NX).
                 MOVE WLEAD-ASSIGNED-TO-ID   TO
                                       WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX).
                 MOVE WLEAD-POTENTIAL-VALUE  TO
                                      WS-LD-POTENTIAL-VALUE(WS-LEAD-NX).
                 MOVE WLEAD-SOURCE TO
                                             WS-LD-SOURCE(WS-LEAD-NX).
                 MOVE WLEAD-SCORE            TO WS-LD-SCORE(WS-LEAD-NX).
                 MOVE WLEAD-PRIORITY TO
                                             WS-LD-PRIORITY(WS-LEAD-NX).
                 MOVE WLEAD-HIGH-VALUE-IND   TO
                                       WS-LD-HIGH-VALUE-IND(WS-LEAD-NX).
                 MOVE WLEAD-CREATED-DATE     TO
                                         WS-LD-CREATED-DATE(WS-LEAD-NX).
                 MOVE WLEAD-UPDATED-DATE     TO
                                         WS-LD-UPDATED-DATE(WS-LEAD-NX).
                 MOVE WLEAD-DESCRIPTION      TO
                                          WS-LD-DESCRIPTION(WS-LEAD-NX).
                 MOVE WLEAD-INDUSTRY TO
                                             WS-LD-INDUSTRY(WS-LEAD-NX).
                 MOVE WLEAD-COMPANY-SIZE     TO
                                         WS-LD-COMPANY-SIZE(WS-LEAD-NX).
                 MOVE WLEAD-LOCATION TO
                                             WS-LD-LOCATION(WS-LEAD-NX).
                 MOVE WLEAD-DELETE-IND       TO
                                           WS-LD-DELETE-IND(WS-LEAD-NX).
      
                 EXIT.
      
      *****************************************************************
      *    1300-BUILD-TIMESTAMP - see LEADCSVC for the same paragraph;
      *    restated here because LEADWKFL owns its own WGLOBAL.
      *****************************************************************
             1300-BUILD-TIMESTAMP.
      
                 MOVE SPACES                TO WS-TIMESTAMP-19.
                 STRING WGLOB-RUN-YYYY  '-' WGLOB-RUN-MM   '-'
                        WGLOB-RUN-DD    '-' WGLOB-RUN-HH    '.'
                        WGLOB-RUN-MIN   '.' WGLOB-RUN-SS
                        DELIMITED BY SIZE INTO WS-TIMESTAMP-19.
      
                 EXIT.
      
      *****************************************************************
             1400-FIND-LEAD-BY-ID.
      
                 MOVE 'N'                    TO WS-FOUND-SW.
                 SET WS-LEAD-NX              TO 1.
                 SEARCH WS-LEAD-ENTRY
                     AT END
                         MOVE 'N'                TO WS-FOUND-SW
                     WHEN WS-LD-ID(WS-LEAD-NX) = WS-SEARCH-ID
                         AND NOT WS-LD-DELETED(WS-LEAD-NX)
                         MOVE 'Y'                TO WS-FOUND-SW
                 END-SEARCH.
      
                 EXIT.
      
      *****************************************************************
             1500-EDIT-TRANSACTION.
      
                 MOVE WWKF-LEAD-ID           TO WS-SEARCH-ID.
                 PERFORM 1400-FIND-LEAD-BY-ID
                     THRU 1400-FIND-LEAD-BY-ID-EXIT.
      
                 IF NOT WS-FOUND
                     ADD 1                   TO WS-CNT-REJECTS-THIS-RUN
                     DISPLAY 'LEADWKFL - TRANSACTION, LEAD NOT FOUND '
                             WWKF-LEAD-ID
                     GO TO 1500-EDIT-TRANSACTION-EXIT
                 END-IF.
      
                 IF WWKF-FN-ESCALATE
                     PERFORM 2050-EDIT-ESCALATE
                         THRU 2050-EDIT-ESCALATE-EXIT
                     IF WS-GATE-PASSED
                         PERFORM 2000-ESCALATE-LEAD
                             THRU 2000-ESCALATE-LEAD-EXIT
                     ELSE
                         PERFORM 9600-REJECT-TRANSACTION
                             THRU 9600-REJECT-TRANSACTION-EXIT
                     END-IF
                 ELSE
                   IF WWKF-FN-APPROVE OR WWKF-FN-REJECT
                     PERFORM 3050-EDIT-APPROVE-REJECT
                         THRU 3050-EDIT-APPROVE-REJECT-EXIT
                     IF WS-GATE-PASSED
                       IF WWKF-FN-APPROVE
                         PERFORM 3000-APPROVE-LEAD
                             THRU 3000-APPROVE-LEAD-EXIT
                       ELSE
                         PERFORM 4000-REJECT-LEAD
                             THRU 4000-REJECT-LEAD-EXIT
                       END-IF
                     ELSE
                         PERFORM 9600-REJECT-TRANSACTION
                             THRU 9600-REJECT-TRANSACTION-EXIT
                     END-IF
                   ELSE
                     IF WWKF-FN-REQ-APPROVAL
                       PERFORM 5050-EDIT-REQ-APPROVAL
                           THRU 5050-EDIT-REQ-APPROVAL-EXIT
                       IF WS-GATE-PASSED
                         PERFORM 5000-REQUEST-APPROVAL
                             THRU 5000-REQUEST-APPROVAL-EXIT
                       ELSE
                         PERFORM 9600-REJECT-TRANSACTION
                             THRU 9600-REJECT-TRANSACTION-EXIT
                       END-IF
                     ELSE
                       ADD 1        TO WS-CNT-REJECTS-THIS-RUN
                       DISPLAY 'LEADWKFL - UNKNOWN FUNCTION CODE '
                               WWKF-FUNCTION-CODE
                     END-IF
                   END-IF
                 END-IF.
      
                 READ LEADWTRN-FILE INTO WWKF-RECORD
                     AT END
                         SET WS-LEADWTRN-EOF    TO TRUE
                 END-READ.
      
             1500-EDIT-TRANSACTION-EXIT.
                 EXIT.
      
      *****************************************************************
080926*    2050-EDIT-ESCALATE - escalate mutation gate.  High-value and
080926*    assigned to the acting user - no STATUS test here, that
080926*    belongs only to the separate canEscalateLead read-only
080926*    eligibility check, not to this transaction.
      *****************************************************************
             2050-EDIT-ESCALATE.
      
                 MOVE 'N'                    TO WS-GATE-PASS-SW.
                 MOVE SPACES                 TO WS-GATE-REJECT-REASON.
      
                 IF NOT WS-LD-IS-HIGH-VALUE(WS-LEAD-NX)
                     MOVE 'NOT HIGH VALUE'   TO WS-GATE-REJECT-REASON
                     GO TO 2050-EDIT-ESCALATE-EXIT
                 END-IF.
      
                 IF WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX) = ZERO
                   OR WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX)
                                             NOT = WWKF-ACTING-USER-ID
                     MOVE 'NOT THE ASSIGNEE' TO WS-GATE-REJECT-REASON
                     GO TO 2050-EDIT-ESCALATE-EXIT
                 END-IF.
      
                 MOVE 'Y'                    TO WS-GATE-PASS-SW.
      
             2050-EDIT-ESCALATE-EXIT.
                 EXIT.
      
      *****************************************************************
             2000-ESCALATE-LEAD.
      
                 SET WUDIR-FN-FIRST-MANAGER TO TRUE.
                 CALL 'LEADUDIR'            USING WGLOBAL
                                                   WUDIR-CONTROL.
      
                 IF NOT WUDIR-RESULT-YES
                     ADD 1                  TO WS-CNT-REJECTS-THIS-RUN
                   DISPLAY 'LEADWKFL - ESCALATE, NO ACTIVE MANAGER FOR '
                             WWKF-LEAD-ID
                     GO TO 2000-ESCALATE-LEAD-EXIT
                 END-IF.
      
                 MOVE WS-LD-STATUS(WS-LEAD-NX)   TO WS-OLD-STATUS.
                 PERFORM 1300-BUILD-TIMESTAMP.
      
                 MOVE 'PRE_CONVERSION' TO
                                             WS-LD-STATUS(WS-LEAD-NX).
                 MOVE WUDIR-MANAGER-ID       TO
                                       WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX).
                 MOVE WS-TIMESTAMP-19        TO
                                         WS-LD-UPDATED-DATE(WS-LEAD-NX).
      
                 MOVE WS-LD-ID(WS-LEAD-NX)   TO WHIST-LEAD-ID.
                 MOVE WWKF-ACTING-USER-ID    TO WHIST-USER-ID.
                 MOVE 'Escalated'            TO WHIST-ACTION.
                 MOVE 'WORKFLOW'             TO WHIST-ACTION-TYPE.
                 MOVE WS-OLD-STATUS          TO WHIST-OLD-STATUS.
                 MOVE 'PRE_CONVERSION'       TO WHIST-NEW-STATUS.
                 MOVE SPACES                 TO WHIST-COMMENT-TEXT.
                 PERFORM 9500-WRITE-HISTORY
                     THRU 9500-WRITE-HISTORY-EXIT.
      
             2000-ESCALATE-LEAD-EXIT.
                 EXIT.
      
      *****************************************************************
      *    3050-EDIT-APPROVE-REJECT - canApproveLead gate, shared by
      *    the AP and RJ function codes (SPEC says reject uses the
      *    same authorization checks as approve).
      *****************************************************************
             3050-EDIT-APPROVE-REJECT.
      
                 MOVE 'N'                    TO WS-GATE-PASS-SW.
                 MOVE SPACES                 TO WS-GATE-REJECT-REASON.
      
                 SET WUDIR-FN-CHECK-ACTIVE  TO TRUE.
                 MOVE WWKF-ACTING-USER-ID   TO WUDIR-CHECK-USER-ID.
                 MOVE 'SALES_MANAGER'       TO WUDIR-CHECK-ROLE.
                 CALL 'LEADUDIR'            USING WGLOBAL
                                                   WUDIR-CONTROL.
      
                 IF NOT WUDIR-RESULT-YES
                     MOVE 'NOT AN ACTIVE MANAGER'
                                             TO WS-GATE-REJECT-REASON
                     GO TO 3050-EDIT-APPROVE-REJECT-EXIT
                 END-IF.
      
                 IF WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX) = ZERO
                   OR WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX)
                                             NOT = WWKF-ACTING-USER-ID
                     MOVE 'NOT THE ASSIGNEE' TO WS-GATE-REJECT-REASON
                     GO TO 3050-EDIT-APPROVE-REJECT-EXIT
                 END-IF.
      
                 MOVE 'Y'                    TO WS-GATE-PASS-SW.
      
             3050-EDIT-APPROVE-REJECT-EXIT.
                 EXIT.
      
      *****************************************************************
             3000-APPROVE-LEAD.
      
                 MOVE WS-LD-STATUS(WS-LEAD-NX)   TO WS-OLD-STATUS.
                 PERFORM 1300-BUILD-TIMESTAMP.
                 MOVE 'CONVERTED' TO
                                             WS-LD-STATUS(WS-LEAD-NX).
                 MOVE WS-TIMESTAMP-19        TO
                                         WS-LD-UPDATED-DATE(WS-LEAD-NX).
      
                 MOVE WS-LD-ID(WS-LEAD-NX)   TO WHIST-LEAD-ID.
                 MOVE WWKF-ACTING-USER-ID    TO WHIST-USER-ID.
                 MOVE 'Approved'             TO WHIST-ACTION.
                 MOVE 'WORKFLOW'             TO WHIST-ACTION-TYPE.
                 MOVE WS-OLD-STATUS          TO WHIST-OLD-STATUS.
                 MOVE 'CONVERTED'            TO WHIST-NEW-STATUS.
                 MOVE SPACES                 TO WHIST-COMMENT-TEXT.
                 PERFORM 9500-WRITE-HISTORY
                     THRU 9500-WRITE-HISTORY-EXIT.
      
             3000-APPROVE-LEAD-EXIT.
                 EXIT.
      
      *****************************************************************
             4000-REJECT-LEAD.
      
                 MOVE WS-LD-STATUS(WS-LEAD-NX)   TO WS-OLD-STATUS.
                 PERFORM 1300-BUILD-TIMESTAMP.
                 MOVE 'REJECTED' TO
                                             WS-LD-STATUS(WS-LEAD-NX).
                 MOVE WS-TIMESTAMP-19        TO
                                         WS-LD-UPDATED-DATE(WS-LEAD-NX).
      
                 MOVE WS-LD-ID(WS-LEAD-NX)   TO WHIST-LEAD-ID.
                 MOVE WWKF-ACTING-USER-ID    TO WHIST-USER-ID.
                 MOVE 'Rejected'             TO WHIST-ACTION.
                 MOVE 'WORKFLOW'             TO WHIST-ACTION-TYPE.
                 MOVE WS-OLD-STATUS          TO WHIST-OLD-STATUS.
                 MOVE 'REJECTED'             TO WHIST-NEW-STATUS.
                 IF WWKF-REASON-TEXT = SPACES
                     MOVE 'No reason provided'
                                             TO WHIST-COMMENT-TEXT
                 ELSE
                     MOVE WWKF-REASON-TEXT   TO WHIST-COMMENT-TEXT
                 END-IF.
                 PERFORM 9500-WRITE-HISTORY
                     THRU 9500-WRITE-HISTORY-EXIT.
      
             4000-REJECT-LEAD-EXIT.
                 EXIT.
      
      *****************************************************************
      *    5050-EDIT-REQ-APPROVAL - acting user is the current
      *    assignee, and the lead is NOT high-value.
      *****************************************************************
             5050-EDIT-REQ-APPROVAL.
      
                 MOVE 'N'                    TO WS-GATE-PASS-SW.
                 MOVE SPACES                 TO WS-GATE-REJECT-REASON.
      
                 IF WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX) = ZERO
                   OR WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX)
                                             NOT = WWKF-ACTING-USER-ID
                     MOVE 'NOT THE ASSIGNEE' TO WS-GATE-REJECT-REASON
                     GO TO 5050-EDIT-REQ-APPROVAL-EXIT
                 END-IF.
      
                 IF WS-LD-IS-HIGH-VALUE(WS-LEAD-NX)
                     MOVE 'HIGH VALUE - USE ESCALATE'
                                             TO WS-GATE-REJECT-REASON
                     GO TO 5050-EDIT-REQ-APPROVAL-EXIT
                 END-IF.
      
                 MOVE 'Y'                    TO WS-GATE-PASS-SW.
      
             5050-EDIT-REQ-APPROVAL-EXIT.
                 EXIT.
      
      *****************************************************************
             5000-REQUEST-APPROVAL.
      
                 MOVE WS-LD-STATUS(WS-LEAD-NX)   TO WS-OLD-STATUS.
                 PERFORM 1300-BUILD-TIMESTAMP.
                 MOVE 'IN_PROGRESS' TO
                                             WS-LD-STATUS(WS-LEAD-NX).
                 MOVE WS-TIMESTAMP-19        TO
                                         WS-LD-UPDATED-DATE(WS-LEAD-NX).
      
                 MOVE WS-LD-ID(WS-LEAD-NX)   TO WHIST-LEAD-ID.
                 MOVE WWKF-ACTING-USER-ID    TO WHIST-USER-ID.
                 MOVE 'Approval Requested'   TO WHIST-ACTION.
                 MOVE 'WORKFLOW'             TO WHIST-ACTION-TYPE.
                 MOVE WS-OLD-STATUS          TO WHIST-OLD-STATUS.
                 MOVE 'IN_PROGRESS'          TO WHIST-NEW-STATUS.
                 MOVE SPACES                 TO WHIST-COMMENT-TEXT.
                 PERFORM 9500-WRITE-HISTORY
                     THRU 9500-WRITE-HISTORY-EXIT.
      
             5000-REQUEST-APPROVAL-EXIT.
                 EXIT.
      
      *****************************************************************
             9000-REWRITE-LEAD-MASTER.
      
                 OPEN OUTPUT LEADMSTR-FILE.
                 PERFORM 9100-WRITE-ONE-LEAD
                     VARYING WS-LEAD-NX FROM 1 BY 1
                     UNTIL WS-LEAD-NX > WS-LEAD-COUNT.
                 CLOSE LEADMSTR-FILE.
      
             9000-REWRITE-LEAD-MASTER-EXIT.
                 EXIT.
      
             9100-WRITE-ONE-LEAD.
      
                 IF NOT WS-LD-DELETED(WS-LEAD-NX)
                     MOVE WS-LD-ID(WS-LEAD-NX)         TO WLEAD-ID
                     MOVE WS-LD-NAME(WS-LEAD-NX)       TO WLEAD-NAME
                     MOVE WS-LD-COMPANY(WS-LEAD-NX)    TO WLEAD-COMPANY
                     MOVE WS-LD-EMAIL(WS-LEAD-NX)      TO WLEAD-EMAIL
                     MOVE WS-LD-PHONE(WS-LEAD-NX)      TO WLEAD-PHONE
                     MOVE WS-LD-STATUS(WS-LEAD-NX)     TO WLEAD-STATUS
                     MOVE WS-LD-ASSIGNED-TO-ID(WS-LEAD-NX)
                                                 TO WLEAD-ASSIGNED-TO-ID
                     MOVE WS-LD-POTENTIAL-VALUE(WS-LEAD-NX)
                                                TO WLEAD-POTENTIAL-VALUE
                     MOVE WS-LD-SOURCE(WS-LEAD-NX)     TO WLEAD-SOURCE
                     MOVE WS-LD-SCORE(WS-LEAD-NX)      TO WLEAD-SCORE
                     MOVE WS-LD-PRIORITY(WS-LEAD-NX)   TO WLEAD-PRIORITY
                     MOVE WS-LD-HIGH-VALUE-IND(WS-LEAD-NX)
                                                 TO WLEAD-HIGH-VALUE-IND
                     MOVE WS-LD-CREATED-DATE(WS-LEAD-NX)
                                                  TO WLEAD-CREATED-DATE
                     MOVE WS-LD-UPDATED-DATE(WS-LEAD-NX)
                                                  TO WLEAD-UPDATED-DATE
                     MOVE WS-LD-DESCRIPTION(WS-LEAD-NX)
                                                  TO WLEAD-DESCRIPTION
                     MOVE WS-LD-INDUSTRY(WS-LEAD-NX)   TO WLEAD-INDUSTRY
                     MOVE WS-LD-COMPANY-SIZE(WS-LEAD-NX)
                                                  TO WLEAD-COMPANY-SIZE
                     MOVE WS-LD-LOCATION(WS-LEAD-NX)   TO WLEAD-LOCATION
                     MOVE 'N' TO
                                             WLEAD-DELETE-IND
                     MOVE WLEAD-RECORD             TO LEADMSTR-FD-RECORD
                     WRITE LEADMSTR-FD-RECORD
                     ADD 1                        TO WS-CNT-TOTAL
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
             9500-WRITE-HISTORY.
      
                 MOVE WS-TIMESTAMP-19       TO WHIST-TIMESTAMP.
                 CALL 'LEADHIST'            USING WGLOBAL
                                                   WHIST-RECORD.
      
             9500-WRITE-HISTORY-EXIT.
                 EXIT.
      
      *****************************************************************
      *    9600-REJECT-TRANSACTION - a gate failure is logged and
      *    counted, not abended; no LEAD-HISTORY entry is written for
      *    a rejected transaction since no state actually changed.
      *****************************************************************
             9600-REJECT-TRANSACTION.
      
                 ADD 1                       TO WS-CNT-REJECTS-THIS-RUN.
                 DISPLAY 'LEADWKFL - TRANSACTION REJECTED, LEAD '
                         WWKF-LEAD-ID ' REASON ' WS-GATE-REJECT-REASON.
      
             9600-REJECT-TRANSACTION-EXIT.
                 EXIT.
      
      *****************************************************************
             9900-TERMINATE.
      
                 CLOSE LEADWTRN-FILE.
                 DISPLAY 'LEADWKFL - RUN COMPLETE, LEADS ON FILE '
                         WS-CNT-TOTAL.
                 DISPLAY 'LEADWKFL - TRANSACTIONS REJECTED '
                         WS-CNT-REJECTS-THIS-RUN.
                 STOP RUN.
      
      *****************************************************************
      *                                                                *
      *                    E N D   O F   S O U R C E                  *
      *                                                                *
      *****************************************************************
