      *$CALL
             IDENTIFICATION  DIVISION.
             PROGRAM-ID.     LEADSCOR.
             AUTHOR.         K. SIMS.
             INSTALLATION.   EXLSERVICE HOLDINGS, INC.
             DATE-WRITTEN.   OCTOBER 9, 2013.
             DATE-COMPILED.
             SECURITY.       CONFIDENTIAL.
      *@**20131009*******************************************
      *@**
      *@** Licensed Materials - Property of
      *@** ExlService Holdings, Inc.
      *@**
      *@** (C) 1983-2013 ExlService Holdings, Inc.  All Rights Reserved.
      *@**
      *@** Contains confidential and trade secret information.
      *@** Copyright notice is precautionary only and does not
      *@** imply publication.
      *@**
      *@**20131009*******************************************
      
      *D****************************************************************
      *D                 PROGRAM DESCRIPTION
      *D****************************************************************
      *D
      *D   LeadScoringService.  Computes the 0-100 sales-lead score, the
      *D   HIGH/MEDIUM/LOW priority classification and the high-value
      *D   indicator for one WLEAD-RECORD.  Called by LEADCSVC on create
      *D   and on explicit recalculation.  Pure calculation module - it
      *D   opens no files and keeps no state between calls.
      *D
      *D****************************************************************
      
      *P****************************************************************
      *P        PROGRAMMING NOTES
      *P****************************************************************
      *P
      *P  The three scoring components (potential value, lead source,
      *P  contact-data completeness) are mutually exclusive within
      *P  themselves and simply added.  WLEAD-SCORE is clamped to
      *P  000-100 in 2900-CLAMP-SCORE even though none of the three
      *P  components can drive it out of range today - a future rate
      *P  change should not be able to blow the field width.
      *P
      *P****************************************************************
      
      *H****************************************************************
      *H        PROGRAM HISTORY
      *H****************************************************************
      *H
101413*H 20131009-166-08 DAR New program - lead scoring rules engine,
101413*H                 replaces the inline scoring block formerly
101413*H                 carried in the online lead-entry transaction.
030614*H 20140306-171-02 KAM Corrected LinkedIn Campaign point value
030614*H                 from 10 to 12 per Sales Ops rate card v3.
091914*H 20140919-179-01 REB Y2K date-window review - no change; this
091914*H                 program carries no century-sensitive dates.
      *H****************************************************************
      
             ENVIRONMENT DIVISION.
             CONFIGURATION SECTION.
             SOURCE-COMPUTER.    IBM-370.
             OBJECT-COMPUTER.    IBM-370.
             SPECIAL-NAMES.
                 C01 IS TOP-OF-FORM.
      
             INPUT-OUTPUT SECTION.
             FILE-CONTROL.
      
      *****************************************************************
             DATA DIVISION.
             FILE SECTION.
      
             WORKING-STORAGE SECTION.
      
             01  WS-PROGRAM-INFO.
                 05  WS-PGM-ID               PIC X(08) VALUE 'LEADSCOR'.
                 05  FILLER                  PIC X(20) VALUE SPACES.
      
             COPY WSCORCPY.
      
             01  WS-SCORE-WORK.
                 05  WS-VALUE-PTS            PIC 9(03) COMP VALUE ZERO.
                 05  WS-SOURCE-PTS           PIC 9(03) COMP VALUE ZERO.
                 05  WS-COMPLETE-PTS         PIC 9(03) COMP VALUE ZERO.
                 05  WS-RAW-SCORE            PIC S9(05) COMP VALUE ZERO.
                 05  WS-HAS-EMAIL            PIC X(01) VALUE 'N'.
                     88  WS-EMAIL-PRESENT        VALUE 'Y'.
                 05  WS-HAS-PHONE            PIC X(01) VALUE 'N'.
                     88  WS-PHONE-PRESENT         VALUE 'Y'.
                 05  FILLER                  PIC X(10) VALUE SPACES.
      
             01  WS-SOURCE-MATCH-SW          PIC X(01) VALUE 'N'.
                 88  WS-SOURCE-FOUND             VALUE 'Y'.
      
      *****************************************************************
             LINKAGE SECTION.
      
             COPY WGLOBCPY.
             COPY WLEADCPY.
      
      *****************************************************************
             PROCEDURE DIVISION USING WGLOBAL
                                      WLEAD-RECORD.
      
      *****************************************************************
             0000-MAIN-LOGIC.
      
                 PERFORM 1000-INITIALIZE
                 PERFORM 2000-CALCULATE-SCORE
                     THRU 2000-CALCULATE-SCORE-EXIT
                 PERFORM 3000-CALC-PRIORITY
                 PERFORM 3100-CALC-HIGH-VALUE
                 GO TO 0000-MAIN-LOGIC-EXIT.
      
             0000-MAIN-LOGIC-EXIT.
                 EXIT PROGRAM.
      
      *****************************************************************
             1000-INITIALIZE.
      
                 MOVE ZERO                  TO WS-VALUE-PTS
                                                WS-SOURCE-PTS
                                                WS-COMPLETE-PTS
                                                WS-RAW-SCORE.
                 MOVE 'N'                   TO WS-HAS-EMAIL
                                                WS-HAS-PHONE
                                                WS-SOURCE-MATCH-SW.
      
                 EXIT.
      
      *****************************************************************
             2000-CALCULATE-SCORE.
      
                 PERFORM 2100-CALC-VALUE-PTS.
                 PERFORM 2200-CALC-SOURCE-PTS.
                 PERFORM 2300-CALC-COMPLETE-PTS.
      
                 COMPUTE WS-RAW-SCORE = WS-VALUE-PTS + WS-SOURCE-PTS
                                       + WS-COMPLETE-PTS.
      
                 PERFORM 2900-CLAMP-SCORE.
      
             2000-CALCULATE-SCORE-EXIT.
                 EXIT.
      
      *****************************************************************
      *    2100-CALC-VALUE-PTS - potential-value tier, one tier only.
      *    A value of exactly zero is treated the same as "present and
      *    under 100,000" per the rules memo - there is no separate
      *    null/absent representation for POTENTIAL-VALUE on the file.
      *****************************************************************
             2100-CALC-VALUE-PTS.
      
                 IF WLEAD-POTENTIAL-VALUE > WSCOR-VALUE-TIER-1
                     MOVE 050               TO WS-VALUE-PTS
                 ELSE
                   IF WLEAD-POTENTIAL-VALUE >= WSCOR-VALUE-TIER-2
                     MOVE 020               TO WS-VALUE-PTS
                   ELSE
                     IF WLEAD-POTENTIAL-VALUE > ZERO
                       MOVE 005             TO WS-VALUE-PTS
                     ELSE
                       MOVE ZERO            TO WS-VALUE-PTS
                     END-IF
                   END-IF
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
      *    2200-CALC-SOURCE-PTS - exact-text, case-sensitive lookup
      *    against the WSCOR-SOURCE-TABLE rate schedule.
      *****************************************************************
             2200-CALC-SOURCE-PTS.
      
                 MOVE ZERO                  TO WS-SOURCE-PTS.
                 MOVE 'N'                   TO WS-SOURCE-MATCH-SW.
      
                 SET WSCOR-SOURCE-NDX       TO 1.
                 PERFORM 2210-SCAN-SOURCE-TABLE
                     UNTIL WSCOR-SOURCE-NDX > 10
                        OR WS-SOURCE-FOUND.
      
                 EXIT.
      
             2210-SCAN-SOURCE-TABLE.
      
                 IF WLEAD-SOURCE = WSCOR-SOURCE-TEXT(WSCOR-SOURCE-NDX)
                     MOVE WSCOR-SOURCE-POINTS(WSCOR-SOURCE-NDX)
                                             TO WS-SOURCE-PTS
                     SET WS-SOURCE-FOUND    TO TRUE
                 ELSE
                     SET WSCOR-SOURCE-NDX UP BY 1
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
      *    2300-CALC-COMPLETE-PTS - contact-data completeness.  "Has"
      *    means non-blank after a trailing-space trim; TEST field
      *    NOT = SPACES already ignores trailing blanks on a PIC X
      *    comparison, so no explicit trim routine is required here.
      *****************************************************************
             2300-CALC-COMPLETE-PTS.
      
                 IF WLEAD-EMAIL NOT = SPACES
                     SET WS-EMAIL-PRESENT   TO TRUE
                 ELSE
                     MOVE 'N'               TO WS-HAS-EMAIL
                 END-IF.
      
                 IF WLEAD-PHONE NOT = SPACES
                     SET WS-PHONE-PRESENT   TO TRUE
                 ELSE
                     MOVE 'N'               TO WS-HAS-PHONE
                 END-IF.
      
                 IF WS-EMAIL-PRESENT AND WS-PHONE-PRESENT
                     MOVE 015               TO WS-COMPLETE-PTS
                 ELSE
                   IF WS-EMAIL-PRESENT OR WS-PHONE-PRESENT
                     MOVE 005               TO WS-COMPLETE-PTS
                   ELSE
                     MOVE ZERO              TO WS-COMPLETE-PTS
                   END-IF
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
             2900-CLAMP-SCORE.
      
                 IF WS-RAW-SCORE > 100
                     MOVE 100               TO WLEAD-SCORE
                 ELSE
                   IF WS-RAW-SCORE < ZERO
                     MOVE ZERO              TO WLEAD-SCORE
                   ELSE
                     MOVE WS-RAW-SCORE      TO WLEAD-SCORE
                   END-IF
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
             3000-CALC-PRIORITY.
      
                 IF WLEAD-SCORE >= WSCOR-PRIORITY-HIGH-FLOOR
                     SET WLEAD-PRIORITY-HIGH    TO TRUE
                 ELSE
                   IF WLEAD-SCORE >= WSCOR-PRIORITY-MED-FLOOR
                     SET WLEAD-PRIORITY-MEDIUM  TO TRUE
                   ELSE
                     SET WLEAD-PRIORITY-LOW     TO TRUE
                   END-IF
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
      *    3100-CALC-HIGH-VALUE - a distinct, higher threshold than the
      *    scoring tiers above; used only by LEADWKFL escalation gates.
      *****************************************************************
             3100-CALC-HIGH-VALUE.
      
                 IF WLEAD-POTENTIAL-VALUE >= WSCOR-HIGH-VALUE-FLOOR
                     SET WLEAD-IS-HIGH-VALUE    TO TRUE
                 ELSE
                     SET WLEAD-NOT-HIGH-VALUE   TO TRUE
                 END-IF.
      
                 EXIT.
      
      *****************************************************************
      *                                                                *
      *                    E N D   O F   S O U R C E                  *
      *                                                                *
      *****************************************************************
