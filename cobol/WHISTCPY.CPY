      *****************************************************************
      *
      *    WHISTCPY  -  LEAD HISTORY (AUDIT TRAIL) RECORD LAYOUT
      *
      *    Licensed Materials - Property of
      *    ExlService Holdings, Inc.
      *    (C) 1995-2014 ExlService Holdings, Inc. All Rights Reserved
      *    Contains confidential and trade secret information.
      *
      *****************************************************************
      *D***************************************************************
      *D                 COPYBOOK DESCRIPTION
      *D***************************************************************
      *D
      *D  One occurrence of WHIST-RECORD is one entry on the append-
      *D  only LEADHIST dataset.  Written exclusively by program
      *D  LEADHIST - no other program opens LEADHIST for OUTPUT or
      *D  EXTEND.  WHIST-HISTORY-ID is a surrogate assigned from the
      *D  LEADHCTL control record, not a natural key.
      *D
      *D***************************************************************
      *H***************************************************************
      *H                 COPYBOOK HISTORY
      *H***************************************************************
      *H
091501*H 950915-101-01 REB New copybook for lead case management pilot.
021299*H 990212-142-01 P10 AUTOMATED NLS/MESSAGING CONVERSION
101413*H 20131009-166-05 DAR Added WHIST-ACTION-TYPE and widened
101413*H                 WHIST-COMMENT-TEXT to X(4000) to match the
101413*H                 case-notes redesign in WLEADCPY.
       01  WHIST-RECORD.
           05  WHIST-HISTORY-ID            PIC 9(09).
           05  WHIST-LEAD-ID               PIC 9(09).
           05  WHIST-USER-ID               PIC 9(09).
               88  WHIST-SYSTEM-ACTION         VALUE ZEROS.
101413 05  WHIST-ACTION                    PIC X(100).
101413 05  WHIST-ACTION-TYPE               PIC X(50).
101413     88  WHIST-TYPE-SYSTEM               VALUE 'SYSTEM'.
101413     88  WHIST-TYPE-USER-ACTION          VALUE 'USER_ACTION'.
101413     88  WHIST-TYPE-WORKFLOW             VALUE 'WORKFLOW'.
           05  WHIST-OLD-STATUS            PIC X(20).
           05  WHIST-NEW-STATUS            PIC X(20).
101413 05  WHIST-COMMENT-TEXT              PIC X(4000).
           05  WHIST-TIMESTAMP             PIC X(19).
           05  WHIST-TIMESTAMP-R REDEFINES
               WHIST-TIMESTAMP.
               10  WHIST-TS-YYYY           PIC 9(04).
               10  FILLER                  PIC X(01).
               10  WHIST-TS-MM             PIC 9(02).
               10  FILLER                  PIC X(01).
               10  WHIST-TS-DD             PIC 9(02).
               10  FILLER                  PIC X(01).
               10  WHIST-TS-HH             PIC 9(02).
               10  FILLER                  PIC X(01).
               10  WHIST-TS-MIN            PIC 9(02).
               10  FILLER                  PIC X(01).
               10  WHIST-TS-SS             PIC 9(02).
           05  FILLER                      PIC X(30).
