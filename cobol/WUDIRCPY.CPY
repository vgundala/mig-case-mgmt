      *****************************************************************
      *
      *    WUDIRCPY  -  LEADUDIR CALL LINKAGE (USER DIRECTORY LOOKUPS)
      *
      *    Licensed Materials - Property of
      *    ExlService Holdings, Inc.
      *    (C) 2013 ExlService Holdings, Inc.  All Rights Reserved.
      *    Contains confidential and trade secret information.
      *
      *****************************************************************
      *D***************************************************************
      *D                 COPYBOOK DESCRIPTION
      *D***************************************************************
      *D
      *D  WUDIR-CONTROL is passed to LEADUDIR (UserService read-side
      *D  directory lookups) by every caller that needs the active
      *D  sales roster, the first active sales manager, or a Y/N check
      *D  of whether a given user is active in a given role, or the
      *D  username belonging to a given user ID.  Set WUDIR-FUNCTION
      *D  before the CALL; only the fields that function uses are
      *D  meaningful on return - see LEADUDIR PROGRAM DESCRIPTION for
      *D  the four function codes.
      *D
      *D***************************************************************
      *H***************************************************************
      *H                 COPYBOOK HISTORY
      *H***************************************************************
      *H
101413*H 20131011-166-10 DAR New copybook for the LEADUDIR call
101413*H                 interface - active-roster function.
110813*H 20131108-168-01 KLS Added the first-active-manager and
110813*H                 check-active-in-role functions for the
110813*H                 workflow rewrite.
121913*H 20131219-171-02 KLS Added the username-lookup function and
121913*H                 WUDIR-LOOKUP-USERNAME for the manual
121913*H                 distribution/reassignment job.
       01  WUDIR-CONTROL.
           05  WUDIR-FUNCTION              PIC X(01).
               88  WUDIR-FN-ACTIVE-ROSTER      VALUE 'A'.
110813         88  WUDIR-FN-FIRST-MANAGER      VALUE 'M'.
110813         88  WUDIR-FN-CHECK-ACTIVE       VALUE 'C'.
121913         88  WUDIR-FN-LOOKUP-USERNAME    VALUE 'U'.
110813     05  WUDIR-CHECK-USER-ID          PIC 9(09).
110813     05  WUDIR-CHECK-ROLE             PIC X(20).
110813     05  WUDIR-RESULT-IND             PIC X(01).
110813         88  WUDIR-RESULT-YES             VALUE 'Y'.
110813         88  WUDIR-RESULT-NO              VALUE 'N'.
110813     05  WUDIR-MANAGER-ID             PIC 9(09).
110813     05  WUDIR-MANAGER-USERNAME       PIC X(50).
121913     05  WUDIR-LOOKUP-USERNAME        PIC X(50).
           05  WUDIR-ROSTER-COUNT           PIC 9(05) COMP-3.
           05  WUDIR-ROSTER-TABLE OCCURS 500 TIMES
                                  INDEXED BY WUDIR-ROSTER-NDX.
               10  WUDIR-ROSTER-USER-ID     PIC 9(09).
               10  WUDIR-ROSTER-USERNAME    PIC X(50).
           05  FILLER                       PIC X(20).
