      *****************************************************************
      *
      *    WWKFCPY  -  LEADWTRN WORKFLOW TRANSACTION RECORD
      *
      *    Licensed Materials - Property of
      *    ExlService Holdings, Inc.
      *    (C) 2013 ExlService Holdings, Inc.  All Rights Reserved.
      *    Contains confidential and trade secret information.
      *
      *****************************************************************
      *D***************************************************************
      *D                 COPYBOOK DESCRIPTION
      *D***************************************************************
      *D
      *D  One WWKF-RECORD drives one approval-workflow transition
      *D  against LEADMSTR.  WWKF-FUNCTION-CODE selects the transition;
      *D  WWKF-REASON-TEXT is only meaningful on a reject.  See
      *D  LEADWKFL PROGRAM DESCRIPTION for the eligibility gate each
      *D  function code runs before the transition is applied.
      *D
      *D***************************************************************
      *H***************************************************************
      *H                 COPYBOOK HISTORY
      *H***************************************************************
      *H
110813*H 20131108-168-02 KLS New copybook - LEADWTRN transaction layout
110813*H                 for the LEADWKFL approval-workflow rewrite.
       01  WWKF-RECORD.
           05  WWKF-FUNCTION-CODE            PIC X(02).
               88  WWKF-FN-ESCALATE              VALUE 'ES'.
               88  WWKF-FN-APPROVE                VALUE 'AP'.
               88  WWKF-FN-REJECT                 VALUE 'RJ'.
               88  WWKF-FN-REQ-APPROVAL            VALUE 'RA'.
           05  WWKF-LEAD-ID                   PIC 9(09).
           05  WWKF-ACTING-USER-ID            PIC 9(09).
           05  WWKF-REASON-TEXT               PIC X(200).
           05  FILLER                         PIC X(30).
