      *****************************************************************
      *
      *    WCRDCPY  -  LEADDCRD MANUAL-DISTRIBUTION CONTROL CARD RECORD
      *
      *    Licensed Materials - Property of
      *    ExlService Holdings, Inc.
      *    (C) 2013 ExlService Holdings, Inc.  All Rights Reserved.
      *    Contains confidential and trade secret information.
      *
      *****************************************************************
      *D***************************************************************
      *D                 COPYBOOK DESCRIPTION
      *D***************************************************************
      *D
      *D  LEADDCRD carries the run control for the LEADDMAN targeted-
      *D  distribution/reassignment job as a card-image header/detail
      *D  pair, the same header/detail convention this shop already
      *D  uses for its month-end control decks.
      *D
      *D  A header card (WCARD-TYPE = 'H') sets WCARD-FUNCTION for
      *D  every detail card that follows it, until the next header
      *D  card is read - this lets one run of LEADDMAN work off any
      *D  mix of targeted-distribution batches and reassignment
      *D  batches, one control deck per batch:
      *D
      *D      'T' TARGETED DISTRIBUTION - the header card also carries
      *D          the user-ID list to distribute against
      *D          (WCARD-USER-COUNT/WCARD-USER-ID-TABLE); each detail
      *D          card that follows carries one WCARD-LEAD-ID to
      *D          distribute off that list.
      *D      'R' REASSIGNMENT - the header card carries no user list;
      *D          each detail card that follows carries one
      *D          WCARD-LEAD-ID and the WCARD-NEW-USER-ID to reassign
      *D          it to.
      *D
      *D***************************************************************
      *H***************************************************************
      *H                 COPYBOOK HISTORY
      *H***************************************************************
      *H
121913*H 20131219-171-01 KLS New copybook - control-card layout for the
121913*H                 manual distribution/reassignment job.
       01  WCARD-RECORD.
           05  WCARD-TYPE                   PIC X(01).
               88  WCARD-TYPE-HEADER            VALUE 'H'.
               88  WCARD-TYPE-DETAIL            VALUE 'D'.
           05  WCARD-FUNCTION                PIC X(01).
               88  WCARD-FN-TARGETED            VALUE 'T'.
               88  WCARD-FN-REASSIGN            VALUE 'R'.
           05  WCARD-HEADER-DATA.
               10  WCARD-USER-COUNT          PIC 9(02).
               10  WCARD-USER-ID-TABLE OCCURS 20 TIMES
                                              PIC 9(09).
           05  WCARD-DETAIL-DATA.
               10  WCARD-LEAD-ID             PIC 9(09).
               10  WCARD-NEW-USER-ID         PIC 9(09).
           05  FILLER                        PIC X(38).
